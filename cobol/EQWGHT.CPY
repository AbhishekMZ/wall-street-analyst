000100******************************************************************
000200*  MIEMBRO      : EQWGHT                                        *
000300*  DESCRIPCION  : TABLA DE PESOS DEL COMPUESTO (9 FACTORES, 4   *
000400*               : DECIMALES, SUMAN 1.0000). SI EL ARCHIVO NO    *
000500*               : EXISTE SE ARMAN LOS PESOS POR DEFECTO EN EL   *
000600*               : PROGRAMA (CARGA-PESOS).  LA REDEFINICION EN   *
000700*               : TABLA PERMITE RECORRER LOS 9 FACTORES CON UN  *
000800*               : SOLO INDICE EN EL CICLO DE APRENDIZAJE.       *
000900*  MANTENIMIENTO:                                                *
001000*  2023-11-06 PEDR TICKET 231104 CREACION DEL LAYOUT            *
001100*  2024-02-19 PEDR TICKET 231980 AGREGADA LA REDEFINICION EN    *
001200*             TABLA PARA EQLR1B01 (CICLO DE APRENDIZAJE)        *
001250*  2024-09-10 MRVA TICKET 231812 AGREGADA LA FECHA DE ULTIMO     *
001260*             AJUSTE Y EL ESTADO DE LA TABLA DE PESOS            *
001300******************************************************************
001400 01  WGT-REGISTRO-PESOS.
001410     02  WGT-FECHA-ULTIMO-AJUSTE      PIC X(08) VALUE SPACES.
001500     02  WGT-TECHNICAL                PIC S9V9(04).
001600     02  WGT-FUNDAMENTAL              PIC S9V9(04).
001700     02  WGT-MOMENTUM                 PIC S9V9(04).
001800     02  WGT-VOLUMEN-ENTREGA          PIC S9V9(04).
001900     02  WGT-MACRO                    PIC S9V9(04).
002000     02  WGT-SENTIMIENTO              PIC S9V9(04).
002100     02  WGT-ESTACIONAL               PIC S9V9(04).
002200     02  WGT-CORREL-GLOBAL            PIC S9V9(04).
002300     02  WGT-FLUJO-OPCIONES           PIC S9V9(04).
002305     02  WGT-ESTADO-TABLA             PIC X(01) VALUE 'D'.
002306         88  WGT-ESTADO-VIGENTE                VALUE 'V'.
002307         88  WGT-ESTADO-DEFECTO                VALUE 'D'.
002310     02  FILLER                       PIC X(09).
002320     02  WGT-RESERVADO-FUTURO         PIC X(08) VALUE SPACES.
002400 01  WGT-TABLA-PESOS-R REDEFINES WGT-REGISTRO-PESOS.
002410     02  FILLER                       PIC X(08).
002500     02  WGT-PESO-FACTOR              PIC S9V9(04) OCCURS 9 TIMES
002600                                       INDEXED BY WGT-IX.
