000100******************************************************************
000200* FECHA       : 06/11/2023                                       *
000300* PROGRAMADOR : PEDRO RAMIREZ (PEDR)                              *
000400* APLICACION  : ANALISIS BURSATIL                                 *
000500* PROGRAMA    : EQAN1B01                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : CORRIDA PRINCIPAL DE ANALISIS DE EMISORAS. LEE   *
000800*             : EL SNAPSHOT MACRO, LA SERIE DEL INDICE DE        *
000900*             : REFERENCIA, LAS BARRAS DE PRECIO Y LOS           *
001000*             : FUNDAMENTALES DE CADA EMISORA, CALIFICA CADA     *
001100*             : FACTOR (TECNICO, FUNDAMENTAL, MOMENTUM, MACRO)   *
001200*             : DE 0 A 100, LOS PONDERA CON LA TABLA DE PESOS    *
001300*             : VIGENTE Y EMITE UN RENGLON DE DECISION POR       *
001400*             : EMISORA (ACCION, CONFIANZA, PRECIO OBJETIVO,     *
001500*             : STOP-LOSS, HORIZONTE, CALIFICACION DE RIESGO)    *
001600* ARCHIVOS    : EQMACB=E,EQIDXB=E,EQPRCB=E,EQFNDM=E,EQWGHT=E     *
001700*             : EQDECN=S,EQANLS=S                                 *
001800* ACCION (ES) : P=PROCESA, E=ENTRADA, S=SALIDA                   *
001900* INSTALADO   : 06/11/2023                                        *
002000* BPM/RATIONAL: 231104                                            *
002100* NOMBRE      : CORRIDA DE ANALISIS DE DECISION                  *
002200* DESCRIPCION : MANTENIMIENTO                                     *
002300*                                                                  *
002400* MANTENIMIENTO:                                                   *
002410* 1993-11-06 JALV 930641 CREACION DEL PROGRAMA, BOLETIN DIARIO DE  *
002415*            CIERRES Y PROMEDIOS MOVILES POR EMISORA               *
002420* 1994-09-12 JALV 940418 AGREGADO EL CALCULO DEL RSI14 AL BOLETIN  *
002430* 1998-11-17 JALV 981117 AJUSTE DE SIGLO EN LOS CAMPOS DE FECHA    *
002440*            AAMMDD POR EL CAMBIO DE MILENIO (00-49=20XX,          *
002450*            50-99=19XX)                                           *
002460* 2023-11-06 PEDR 231104 REESCRITURA TOTAL DEL PROGRAMA PARA EL    *
002470*            NUEVO SISTEMA DE DECISION DE EQUITY (TECNICO/         *
002480*            FUNDAMENTAL/MOMENTUM/MACRO). SE CONSERVA EL           *
002490*            PROGRAM-ID Y EL SLOT DE JCL DEL BOLETIN ANTERIOR      *
002600* 2023-11-14 PEDR 231187 AGREGADO EL CALCULO DE SOPORTE Y         *
002700*            RESISTENCIA Y EL 52 SEMANAS MAXIMO/MINIMO            *
002800* 2023-11-22 PEDR 231240 CORREGIDA LA FORMULA DE ADX, NO          *
002900*            DIVIDIA ENTRE EL ATR14 COMO INDICA EL ESTANDAR       *
003000* 2023-12-05 MRVA 231356 AGREGADO EL PUNTAJE FUNDAMENTAL Y LA     *
003100*            TABLA DE PE POR SECTOR                               *
003200* 2023-12-19 MRVA 231402 AGREGADO EL PUNTAJE DE MOMENTUM CONTRA   *
003300*            EL INDICE DE REFERENCIA                              *
003400* 2024-01-09 PEDR 231511 AGREGADO EL PUNTAJE MACRO Y LA TABLA DE  *
003500*            SENSIBILIDAD POR SECTOR                              *
003600* 2024-01-23 PEDR 231560 ARMADA LA DECISION COMPUESTA, RENGLON DE *
003700*            DECISION Y LAS LINEAS DE RAZONAMIENTO                *
003800* 2024-02-06 MRVA 231618 LA TABLA DE PESOS AHORA SE LEE DE        *
003900*            EQWGHT, SI NO EXISTE EL ARCHIVO SE ARMAN LOS PESOS   *
004000*            POR DEFECTO EN CARGA-PESOS                          *
004100* 2024-02-20 PEDR 231985 AUDITORIA DEL DEPARTAMENTO SOBRE TODOS   *
004200*            LOS CAMPOS DE FECHA AAAAMMDD, NO SE ENCONTRO NINGUN  *
004250*            CAMPO DE FECHA EN DOS DIGITOS                        *
004300* 2024-03-04 MRVA 231655 AGREGADO EL CONTEO DE ERRORES (EMISORA   *
004400*            SIN BARRAS) Y EL DE INSUFICIENCIA DE DATOS (MENOS    *
004500*            DE 50 BARRAS) AL TRAILER DE ESTADISTICAS             *
004600* 2024-06-11 PEDR 232014 AJUSTADO EL LIMITE DE LA TABLA DE        *
004700*            BARRAS A 300 RENGLONES PARA EMISORAS MUY LIQUIDAS    *
004800* 2025-02-17 MRVA 232233 REVISADA LA REGLA DEL CRUCE DORADO/      *
004900*            MORTAL, SE RECALCULAN LAS MEDIAS UN DIA ATRAS        *
004950* 2025-09-30 PEDR 232298 LA FECHA DE CORRIDA NUNCA SE ESTAMPABA   *
004960*            EN DEC-FECHA-DECISION (QUEDABA EN BLANCO). AGREGADO  *
004970*            CARGA-FECHA-CORRIDA; EL ACCEPT DEVUELVE EL SIGLO A   *
004980*            DOS DIGITOS, SE VENTANEA IGUAL QUE EL AJUSTE DE      *
004990*            SIGLO 981117 DE 1998 ANTES DE ARMAR LA FECHA DE OCHO *
005000******************************************************************
005100 ID DIVISION.
005200 PROGRAM-ID. EQAN1B01.
005300 AUTHOR. PEDRO RAMIREZ.
005400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - ANALISIS BURSATIL.
005500 DATE-WRITTEN. 06/11/1993.
005600 DATE-COMPILED.
005700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT EQMACB ASSIGN TO EQMACB
006500            ORGANIZATION  IS LINE SEQUENTIAL
006600            FILE STATUS   IS FS-EQMACB
006700                             FSE-EQMACB.
006800
006900     SELECT EQIDXB ASSIGN TO EQIDXB
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-EQIDXB
007200                             FSE-EQIDXB.
007300
007400     SELECT EQPRCB ASSIGN TO EQPRCB
007500            ORGANIZATION  IS LINE SEQUENTIAL
007600            FILE STATUS   IS FS-EQPRCB
007700                             FSE-EQPRCB.
007800
007900     SELECT EQFNDM ASSIGN TO EQFNDM
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            FILE STATUS   IS FS-EQFNDM
008200                             FSE-EQFNDM.
008300
008400     SELECT EQWGHT ASSIGN TO EQWGHT
008500            ORGANIZATION  IS LINE SEQUENTIAL
008600            FILE STATUS   IS FS-EQWGHT
008700                             FSE-EQWGHT.
008800
008900     SELECT EQDECN ASSIGN TO EQDECN
009000            ORGANIZATION  IS LINE SEQUENTIAL
009100            FILE STATUS   IS FS-EQDECN
009200                             FSE-EQDECN.
009300
009400     SELECT EQANLS ASSIGN TO EQANLS
009500            ORGANIZATION  IS LINE SEQUENTIAL
009600            FILE STATUS   IS FS-EQANLS
009700                             FSE-EQANLS.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100******************************************************************
010200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010300******************************************************************
010400*   SNAPSHOT DE INDICADORES MACRO DEL DIA DE CORRIDA
010500 FD  EQMACB.
010600     COPY EQMACR.
010700*   SERIE DE CIERRES DEL INDICE DE REFERENCIA (NIFTY)
010800 FD  EQIDXB.
010900     COPY EQIDXB.
011000*   BARRAS DIARIAS DE PRECIO POR EMISORA, ORDEN EMISORA/FECHA
011100 FD  EQPRCB.
011200     COPY EQPRCB.
011300*   FUNDAMENTALES POR EMISORA, MISMO ORDEN QUE EQPRCB
011400 FD  EQFNDM.
011500     COPY EQFNDM.
011600*   TABLA DE PESOS DEL COMPUESTO VIGENTE (SALIDA DEL APRENDIZAJE)
011700 FD  EQWGHT.
011800     COPY EQWGHT.
011900*   RENGLON DE DECISION POR EMISORA, SALIDA DE ESTA CORRIDA
012000 FD  EQDECN.
012100     COPY EQDECN.
012200*   REPORTE DE ANALISIS, IMPRESION 132 COLUMNAS
012300 FD  EQANLS.
012400     01  REG-EQANLS              PIC X(132).
012500 WORKING-STORAGE SECTION.
012510******************************************************************
012520*  CONTADORES Y CAMPOS SUELTOS DE APOYO A LA APERTURA DE ARCHIVOS *
012530******************************************************************
012540 77  WKS-ARCHIVO-ERROR          PIC X(08) VALUE SPACES.
012550 77  WKS-STATUS-ERROR           PIC 9(02) VALUE ZEROES.
012600******************************************************************
012700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012800******************************************************************
012900 01  WKS-FS-STATUS.
013000     02  WKS-STATUS.
013100*      SNAPSHOT MACRO
013200         04  FS-EQMACB              PIC 9(02) VALUE ZEROES.
013300         04  FSE-EQMACB.
013400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013700*      SERIE DEL INDICE
013800         04  FS-EQIDXB              PIC 9(02) VALUE ZEROES.
013900         04  FSE-EQIDXB.
014000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014300*      BARRAS DE PRECIO
014400         04  FS-EQPRCB              PIC 9(02) VALUE ZEROES.
014500         04  FSE-EQPRCB.
014600             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014700             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014800             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014900*      FUNDAMENTALES
015000         04  FS-EQFNDM              PIC 9(02) VALUE ZEROES.
015100         04  FSE-EQFNDM.
015200             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015300             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015400             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015500*      TABLA DE PESOS
015600         04  FS-EQWGHT              PIC 9(02) VALUE ZEROES.
015700         04  FSE-EQWGHT.
015800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
016000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
016100*      DECISIONES
016200         04  FS-EQDECN              PIC 9(02) VALUE ZEROES.
016300         04  FSE-EQDECN.
016400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
016500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
016600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
016700*      REPORTE DE ANALISIS
016800         04  FS-EQANLS              PIC 9(02) VALUE ZEROES.
016900         04  FSE-EQANLS.
017000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
017100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
017200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
017300*      VARIABLES RUTINA DE FSE
017400         04  PROGRAMA               PIC X(08) VALUE 'EQAN1B01'.
017500         04  ARCHIVO                PIC X(08) VALUE SPACES.
017600         04  ACCION                  PIC X(10) VALUE SPACES.
017700         04  LLAVE                   PIC X(32) VALUE SPACES.
017800******************************************************************
017900*              BANDERAS DE FIN DE ARCHIVO Y CONTROL              *
018000******************************************************************
018100 01  WKS-BANDERAS.
018200     02  WKS-FIN-EQPRCB              PIC 9 VALUE 0.
018300         88  FIN-EQPRCB                        VALUE 1.
018400     02  WKS-FIN-EQIDXB              PIC 9 VALUE 0.
018500         88  FIN-EQIDXB                        VALUE 1.
018600     02  WKS-FIN-EQFNDM              PIC 9 VALUE 0.
018700         88  FIN-EQFNDM                        VALUE 1.
018800     02  WKS-FUND-ENCONTRADA         PIC 9 VALUE 0.
018900         88  FUND-ENCONTRADA                   VALUE 1.
019000     02  WKS-PESOS-DE-ARCHIVO        PIC 9 VALUE 0.
019100         88  PESOS-DE-ARCHIVO                  VALUE 1.
019200******************************************************************
019300*    TABLA DE CIERRES DEL INDICE DE REFERENCIA (EQIDXB COMPLETO) *
019400******************************************************************
019500 01  WKS-N-INDICE                    PIC 9(04) COMP VALUE 0.
019600 01  WKS-TABLA-INDICE.
019700     02  WKS-INDICE-FILA OCCURS 1 TO 2600 TIMES
019800                         DEPENDING ON WKS-N-INDICE
019900                         INDEXED BY WKS-IX-IND.
020000         03  WKS-INDICE-CIERRE       PIC S9(07)V99.
020100******************************************************************
020200*    TABLA DE BARRAS DE LA EMISORA EN PROCESO (UNA EMISORA)      *
020300******************************************************************
020400 01  WKS-N-BARRAS                    PIC 9(03) COMP VALUE 0.
020500 01  WKS-TABLA-BARRAS.
020600     02  WKS-BARRA-FILA OCCURS 1 TO 300 TIMES
020700                        DEPENDING ON WKS-N-BARRAS
020800                        INDEXED BY WKS-BI WKS-BJ.
020900         03  WKS-B-FECHA             PIC X(08).
021000         03  WKS-B-APERTURA          PIC S9(07)V99.
021100         03  WKS-B-MAXIMO            PIC S9(07)V99.
021200         03  WKS-B-MINIMO            PIC S9(07)V99.
021300         03  WKS-B-CIERRE            PIC S9(07)V99.
021400         03  WKS-B-VOLUMEN           PIC 9(12).
021500 01  WKS-EMISORA-ACTUAL              PIC X(12) VALUE SPACES.
021600******************************************************************
021700*       TABLA DE PE PROMEDIO POR SECTOR (BENCHMARK FUNDAMENTAL)  *
021800******************************************************************
021900 01  WKS-TABLA-PE.
022000     02  WKS-PE-FILA OCCURS 12 TIMES
022100                     ASCENDING KEY IS WKS-PE-SECTOR
022200                     INDEXED BY WKS-PE-IX.
022300         03  WKS-PE-SECTOR           PIC X(24).
022400         03  WKS-PE-VALOR            PIC 9(03)V99.
022500******************************************************************
022600*     TABLA DE SENSIBILIDAD MACRO POR SECTOR (TASA/DIVISA/       *
022700*     PETROLEO/MERCADO EXTERNO)                                  *
022800******************************************************************
022900 01  WKS-TABLA-SENS.
023000     02  WKS-SENS-FILA OCCURS 10 TIMES
023100                       ASCENDING KEY IS WKS-SENS-SECTOR
023200                       INDEXED BY WKS-SENS-IX.
023300         03  WKS-SENS-SECTOR         PIC X(24).
023400         03  WKS-SENS-TASA           PIC S9V9(02).
023500         03  WKS-SENS-DIVISA         PIC S9V9(02).
023600         03  WKS-SENS-CRUDO          PIC S9V9(02).
023700         03  WKS-SENS-EXTERNO        PIC S9V9(02).
023800******************************************************************
023900*          TABLA DE PESOS POR DEFECTO (SI NO HAY EQWGHT)         *
024000******************************************************************
024100 01  WKS-PESOS-DEFECTO.
024200     02  WKS-PD-TECHNICAL            PIC S9V9(04) VALUE 0.2500.
024300     02  WKS-PD-FUNDAMENTAL          PIC S9V9(04) VALUE 0.2000.
024400     02  WKS-PD-MOMENTUM             PIC S9V9(04) VALUE 0.1500.
024500     02  WKS-PD-VOLUMEN-ENTREGA      PIC S9V9(04) VALUE 0.1000.
024600     02  WKS-PD-MACRO                PIC S9V9(04) VALUE 0.1000.
024700     02  WKS-PD-SENTIMIENTO          PIC S9V9(04) VALUE 0.0500.
024800     02  WKS-PD-ESTACIONAL           PIC S9V9(04) VALUE 0.0500.
024900     02  WKS-PD-CORREL-GLOBAL        PIC S9V9(04) VALUE 0.0500.
025000     02  WKS-PD-FLUJO-OPCIONES       PIC S9V9(04) VALUE 0.0500.
025010******************************************************************
025020*  VISTA EN TABLA DE LOS NUEVE PESOS POR DEFECTO, MISMO ORDEN    *
025030*  QUE WGT-PESO-FACTOR EN EQWGHT, PARA CARGARLOS CON UN SOLO     *
025040*  INDICE EN CARGA-PESOS CUANDO EQWGHT NO EXISTE.                *
025050******************************************************************
025060 01  WKS-PD-TABLA-R REDEFINES WKS-PESOS-DEFECTO.
025070     02  WKS-PD-FILA PIC S9V9(04) OCCURS 9 TIMES
025080                                  INDEXED BY WKS-PD-IX.
025100******************************************************************
025200*         AREA DE TRABAJO PARA CALCULOS ARITMETICOS GENERALES    *
025300******************************************************************
025400 01  WKS-INDICES-COMP.
025500     02  WKS-I                       PIC 9(04) COMP VALUE 0.
025600     02  WKS-J                       PIC 9(04) COMP VALUE 0.
025700     02  WKS-N                       PIC 9(04) COMP VALUE 0.
025800 01  WKS-ACUM-1                      PIC S9(09)V9999 VALUE 0.
025900 01  WKS-ACUM-2                      PIC S9(09)V9999 VALUE 0.
026000 01  WKS-DIV                         PIC S9(09)V9999 VALUE 0.
026100 01  WKS-R                           PIC S9(09)V9999 VALUE 0.
026200 01  WKS-DESDE                       PIC 9(04) COMP VALUE 0.
026300 01  WKS-HASTA                       PIC 9(04) COMP VALUE 0.
026400 01  WKS-CONT                        PIC 9(04) COMP VALUE 0.
026500 01  WKS-PROM-RESULT                 PIC S9(07)V9999 VALUE 0.
026600 01  WKS-MAXIMO-TMP                  PIC S9(07)V99 VALUE 0.
026700 01  WKS-MINIMO-TMP                  PIC S9(07)V99 VALUE 0.
026800 01  WKS-PREV-CIERRE                 PIC S9(07)V99 VALUE 0.
026900 01  WKS-TR                          PIC S9(07)V99 VALUE 0.
027000 01  WKS-MASDM-SUMA                  PIC S9(07)V9999 VALUE 0.
027100 01  WKS-MENOSDM-SUMA                PIC S9(07)V9999 VALUE 0.
027200 01  WKS-TR-SUMA-ADX                 PIC S9(07)V9999 VALUE 0.
027300 01  WKS-MASDI                       PIC S9(05)V99 VALUE 0.
027400 01  WKS-MENOSDI                     PIC S9(05)V99 VALUE 0.
027500 01  WKS-DX                          PIC S9(05)V99 VALUE 0.
027600 01  WKS-RAIZ-X                      PIC S9(09)V9999 VALUE 0.
027700 01  WKS-RAIZ-R                      PIC S9(09)V9999 VALUE 0.
027800 01  WKS-RAIZ-I                      PIC 9(02) COMP VALUE 0.
027900 01  WKS-VOL-SUMA-1                  PIC 9(15) COMP VALUE 0.
028000 01  WKS-VOL-SUMA-2                  PIC 9(15) COMP VALUE 0.
028100 01  WKS-MAC-TASA-SENS               PIC S9V9(02) VALUE 0.
028200 01  WKS-MAC-DIVISA-SENS             PIC S9V9(02) VALUE 0.
028300 01  WKS-MAC-CRUDO-SENS              PIC S9V9(02) VALUE 0.
028400 01  WKS-MAC-EXTERNO-SENS            PIC S9V9(02) VALUE 0.
028500******************************************************************
028600*      SERIE DE LA LINEA MACD, UNA POSICION POR BARRA CARGADA    *
028700******************************************************************
028800 01  WKS-N-MACD                      PIC 9(04) COMP VALUE 0.
028900 01  WKS-MACD-SERIE.
029000     02  WKS-MACD-FILA OCCURS 1 TO 300 TIMES
029100                       DEPENDING ON WKS-N-MACD
029200                       INDEXED BY WKS-MI.
029300         03  WKS-MACD-VALOR           PIC S9(07)V9999.
029400 01  WKS-EMA-K                       PIC S9V9(06) VALUE 0.
029500 01  WKS-EMA-ANTERIOR                PIC S9(07)V9999 VALUE 0.
029600******************************************************************
029700*                  INDICADORES TECNICOS DE LA EMISORA            *
029800******************************************************************
029900 01  WKS-TECNICO.
030000     02  WKS-T-RSI                   PIC S9(03)V99 VALUE 50.
030100     02  WKS-T-EMA12                 PIC S9(07)V9999 VALUE 0.
030200     02  WKS-T-EMA26                 PIC S9(07)V9999 VALUE 0.
030300     02  WKS-T-MACD-LINEA            PIC S9(07)V9999 VALUE 0.
030400     02  WKS-T-MACD-SENAL            PIC S9(07)V9999 VALUE 0.
030500     02  WKS-T-MACD-HIST             PIC S9(07)V9999 VALUE 0.
030600     02  WKS-T-BOLL-MEDIA            PIC S9(07)V9999 VALUE 0.
030700     02  WKS-T-BOLL-DESVEST          PIC S9(07)V9999 VALUE 0.
030800     02  WKS-T-BOLL-SUP              PIC S9(07)V9999 VALUE 0.
030900     02  WKS-T-BOLL-INF              PIC S9(07)V9999 VALUE 0.
031000     02  WKS-T-BOLL-PCTB             PIC S9(03)V9999 VALUE 0.5.
031100     02  WKS-T-ATR                   PIC S9(07)V9999 VALUE 0.
031200     02  WKS-T-ATR-PCT               PIC S9(05)V99 VALUE 0.
031300     02  WKS-T-ADX                   PIC S9(03)V99 VALUE 25.
031400     02  WKS-T-MAS-DI                PIC S9(05)V99 VALUE 0.
031500     02  WKS-T-MENOS-DI              PIC S9(05)V99 VALUE 0.
031600     02  WKS-T-MA20                  PIC S9(07)V9999 VALUE 0.
031700     02  WKS-T-MA50                  PIC S9(07)V9999 VALUE 0.
031800     02  WKS-T-MA200                 PIC S9(07)V9999 VALUE 0.
031900     02  WKS-T-MA50-AYER             PIC S9(07)V9999 VALUE 0.
032000     02  WKS-T-MA200-AYER            PIC S9(07)V9999 VALUE 0.
032100     02  WKS-T-BULL-CONTEO           PIC 9(01) VALUE 0.
032200     02  WKS-T-CRUCE                 PIC X(06) VALUE SPACES.
032300         88  T-CRUCE-DORADO                   VALUE 'DORADO'.
032400         88  T-CRUCE-MORTAL                   VALUE 'MORTAL'.
032500         88  T-CRUCE-NINGUNO                   VALUE SPACES.
032600     02  WKS-T-SOP-R1                PIC S9(07)V99 VALUE 0.
032700     02  WKS-T-SOP-R2                PIC S9(07)V99 VALUE 0.
032800     02  WKS-T-SOP-S1                PIC S9(07)V99 VALUE 0.
032900     02  WKS-T-SOP-S2                PIC S9(07)V99 VALUE 0.
033000     02  WKS-T-MAX-52SEM             PIC S9(07)V99 VALUE 0.
033100     02  WKS-T-MIN-52SEM             PIC S9(07)V99 VALUE 0.
033200     02  WKS-T-VOL-RAZON             PIC S9(05)V9999 VALUE 1.
033300     02  WKS-T-VOL-TENDENCIA         PIC X(12) VALUE SPACES.
033400     02  WKS-T-VOL-SENAL             PIC X(20) VALUE SPACES.
033500     02  WKS-T-VOL-CAMBIO-PRECIO     PIC S9(07)V99 VALUE 0.
033600     02  WKS-T-SCORE                 PIC S9(03)V9 VALUE 50.
033700 01  WKS-T-BASTANTES-BARRAS          PIC 9 VALUE 0.
033800     88  T-BASTANTES-BARRAS                  VALUE 1.
033900******************************************************************
034000*                   PUNTAJE FUNDAMENTAL DE LA EMISORA            *
034100******************************************************************
034200 01  WKS-FUNDAMENTAL.
034300     02  WKS-F-VALUACION             PIC S9(03)V9 VALUE 50.
034400     02  WKS-F-RENTABILIDAD          PIC S9(03)V9 VALUE 50.
034500     02  WKS-F-CRECIMIENTO           PIC S9(03)V9 VALUE 50.
034600     02  WKS-F-SALUD                 PIC S9(03)V9 VALUE 50.
034700     02  WKS-F-SCORE                 PIC S9(03)V9 VALUE 50.
034800     02  WKS-F-PE-SECTOR             PIC 9(03)V99 VALUE 0.
034900******************************************************************
035000*                     PUNTAJE DE MOMENTUM                        *
035100******************************************************************
035200 01  WKS-MOMENTUM.
035300     02  WKS-M-R1                    PIC S9(05)V99 VALUE 0.
035400     02  WKS-M-R5                    PIC S9(05)V99 VALUE 0.
035500     02  WKS-M-R22                   PIC S9(05)V99 VALUE 0.
035600     02  WKS-M-R66                   PIC S9(05)V99 VALUE 0.
035700     02  WKS-M-RS                    PIC S9(05)V99 VALUE 0.
035800     02  WKS-M-ROC14                 PIC S9(05)V99 VALUE 0.
035900     02  WKS-M-DESVIACION            PIC S9(05)V99 VALUE 0.
036000     02  WKS-M-SCORE                 PIC S9(03)V9 VALUE 50.
036100 01  WKS-M-BASTANTES-BARRAS          PIC 9 VALUE 0.
036200     88  M-BASTANTES-BARRAS                  VALUE 1.
036300******************************************************************
036400*                      PUNTAJE MACRO                             *
036500******************************************************************
036600 01  WKS-MACRO-SCORE                 PIC S9(03)V9 VALUE 50.
036700******************************************************************
036800*                    DECISION COMPUESTA                          *
036900******************************************************************
037000 01  WKS-DECISION.
037100     02  WKS-D-COMPUESTO             PIC S9(03)V9 VALUE 50.
037200     02  WKS-D-ACCION                PIC X(12) VALUE SPACES.
037300         88  D-ES-STRONG-BUY                  VALUE 'STRONG_BUY'.
037400         88  D-ES-BUY                          VALUE 'BUY'.
037500         88  D-ES-HOLD                         VALUE 'HOLD'.
037600         88  D-ES-SELL                         VALUE 'SELL'.
037700         88  D-ES-STRONG-SELL                  VALUE 'STRONG_SELL'.
037800     02  WKS-D-CONFIANZA             PIC 9(03) VALUE 50.
037900     02  WKS-D-STOP                  PIC S9(07)V99 VALUE 0.
038000     02  WKS-D-TARGET                PIC S9(07)V99 VALUE 0.
038100     02  WKS-D-RIESGO                PIC S9(07)V99 VALUE 0.
038200     02  WKS-D-RECOMPENSA            PIC S9(07)V99 VALUE 0.
038300     02  WKS-D-RR                    PIC S9(03)V99 VALUE 0.
038400     02  WKS-D-RISK-RATING           PIC 9(02) VALUE 5.
038500     02  WKS-D-HORIZONTE             PIC X(10) VALUE SPACES.
038600 01  WKS-RAZONES.
038700     02  WKS-N-RAZONES               PIC 9(02) COMP VALUE 0.
038800     02  WKS-RAZON OCCURS 12 TIMES    PIC X(60) VALUE SPACES.
038900 01  WKS-RAZON-TEXTO                 PIC X(60) VALUE SPACES.
039000 01  WKS-EDIT-NUM                    PIC -(4)9.99.
039100******************************************************************
039200*                TOTALES DE LA CORRIDA (ESTADISTICAS)            *
039300******************************************************************
039400 01  WKS-TOTALES.
039500     02  WKS-TOT-ANALIZADAS          PIC 9(05) COMP VALUE 0.
039600     02  WKS-TOT-ERRORES             PIC 9(05) COMP VALUE 0.
039700     02  WKS-TOT-INSUFICIENTES       PIC 9(05) COMP VALUE 0.
039800     02  WKS-TOT-STRONG-BUY          PIC 9(05) COMP VALUE 0.
039900     02  WKS-TOT-BUY                 PIC 9(05) COMP VALUE 0.
040000     02  WKS-TOT-HOLD                PIC 9(05) COMP VALUE 0.
040100     02  WKS-TOT-SELL                PIC 9(05) COMP VALUE 0.
040200     02  WKS-TOT-STRONG-SELL         PIC 9(05) COMP VALUE 0.
040300     02  WKS-TOT-COMPRAS             PIC 9(05) COMP VALUE 0.
040400     02  WKS-TOT-VENTAS              PIC 9(05) COMP VALUE 0.
040410******************************************************************
040420*  VISTA EN TABLA DE LOS DIEZ CONTADORES DE ESTADISTICAS, PARA   *
040430*  PONERLOS TODOS EN CERO DE UNA SOLA VEZ AL ABRIR LOS ARCHIVOS. *
040440******************************************************************
040450 01  WKS-TOTALES-R REDEFINES WKS-TOTALES.
040460     02  WKS-TOT-FILA PIC 9(05) COMP OCCURS 10 TIMES
040470                                  INDEXED BY WKS-TOT-IX.
040500******************************************************************
040600*                 MASCARAS DE EDICION PARA DISPLAY               *
040700******************************************************************
040800 01  WKS-MASK-PRECIO                 PIC Z,ZZZ,ZZ9.99.
040900 01  WKS-MASK-CONTADOR                PIC ZZ,ZZ9.
041000 01  WKS-FECHA-CORRIDA                PIC X(08).
041100 01  WKS-FECHA-SISTEMA.
041200     02  WKS-FS-ANIO                  PIC 9(04).
041300     02  WKS-FS-MES                   PIC 9(02).
041400     02  WKS-FS-DIA                   PIC 9(02).
041450******************************************************************
041460*  FECHA DEL SISTEMA EN FORMATO NATIVO DEL ACCEPT (AAMMDD A DOS  *
041470*  DIGITOS DE SIGLO). CARGA-FECHA-CORRIDA LA CONVIERTE A LOS     *
041480*  CUATRO DIGITOS DE WKS-FECHA-SISTEMA. MISMO VENTANEO DEL       *
041485*  AJUSTE DE SIGLO 981117 (1998).                                *
041490******************************************************************
041500 01  WKS-FECHA-SISTEMA-6              PIC 9(06).
041510 01  WKS-FECHA-SISTEMA-6-R REDEFINES WKS-FECHA-SISTEMA-6.
041520     02  WKS-FS6-ANIO                 PIC 9(02).
041530     02  WKS-FS6-MES                  PIC 9(02).
041540     02  WKS-FS6-DIA                  PIC 9(02).
041550 PROCEDURE DIVISION.
041600******************************************************************
041700*               S E C C I O N    P R I N C I P A L               *
041800******************************************************************
041900 000-MAIN SECTION.
041950     PERFORM CARGA-FECHA-CORRIDA THRU CARGA-FECHA-CORRIDA-E
042000     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
042050     PERFORM ESCRIBE-CABECERA-ANALISIS THRU
042060        ESCRIBE-CABECERA-ANALISIS-E
042100     PERFORM INICIA-TABLA-PE THRU INICIA-TABLA-PE-E
042200     PERFORM INICIA-TABLA-SENS THRU INICIA-TABLA-SENS-E
042300     PERFORM CARGA-PESOS THRU CARGA-PESOS-E
042400     PERFORM CARGA-MACRO THRU CARGA-MACRO-E
042500     PERFORM CARGA-INDICE THRU CARGA-INDICE-E
042600     PERFORM LEE-EQPRCB THRU LEE-EQPRCB-E
042700     PERFORM LEE-EQFNDM THRU LEE-EQFNDM-E
042800     PERFORM PROCESA-EMISORAS THRU PROCESA-EMISORAS-E
042810        UNTIL FIN-EQFNDM
042900     PERFORM ESTADISTICAS THRU ESTADISTICAS-E
043000     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
043100     STOP RUN.
043200 000-MAIN-E. EXIT.
043210
043220******************************************************************
043230*  FECHA DE CORRIDA PARA ESTAMPAR EN DEC-FECHA-DECISION. EL       *
043240*  ACCEPT DEVUELVE EL SIGLO A DOS DIGITOS, POR ESO SE VENTANEA    *
043250*  (< 50 = 20XX, >= 50 = 19XX) ANTES DE ARMAR LA FECHA DE OCHO.   *
043260******************************************************************
043270 CARGA-FECHA-CORRIDA SECTION.
043280     ACCEPT WKS-FECHA-SISTEMA-6 FROM DATE
043290     IF WKS-FS6-ANIO < 50
043300        COMPUTE WKS-FS-ANIO = 2000 + WKS-FS6-ANIO
043310     ELSE
043320        COMPUTE WKS-FS-ANIO = 1900 + WKS-FS6-ANIO
043330     END-IF
043340     MOVE WKS-FS6-MES TO WKS-FS-MES
043350     MOVE WKS-FS6-DIA TO WKS-FS-DIA
043360     MOVE WKS-FECHA-SISTEMA TO WKS-FECHA-CORRIDA.
043370 CARGA-FECHA-CORRIDA-E. EXIT.
043380
043381******************************************************************
043382*  2024-11-04 MRVA TICKET 231901 CABECERA DEL REPORTE EQANLS CON  *
043383*  TITULO Y FECHA DE CORRIDA, ANTES DEL PRIMER RENGLON DE DETALLE.*
043384******************************************************************
043385 ESCRIBE-CABECERA-ANALISIS SECTION.
043386     MOVE SPACES TO REG-EQANLS
043387     STRING 'EQAN1B01 - REPORTE DE ANALISIS DE EMISORAS'
043388        DELIMITED BY SIZE INTO REG-EQANLS
043389     WRITE REG-EQANLS
043390     MOVE SPACES TO REG-EQANLS
043391     STRING 'FECHA DE CORRIDA: '    DELIMITED BY SIZE
043392            WKS-FS-DIA              DELIMITED BY SIZE
043393            '/'                     DELIMITED BY SIZE
043394            WKS-FS-MES              DELIMITED BY SIZE
043395            '/'                     DELIMITED BY SIZE
043396            WKS-FS-ANIO             DELIMITED BY SIZE
043397         INTO REG-EQANLS
043398     WRITE REG-EQANLS
043399     MOVE SPACES TO REG-EQANLS
043400     WRITE REG-EQANLS.
043401 ESCRIBE-CABECERA-ANALISIS-E. EXIT.
043402
043410******************************************************************
043500*                 APERTURA Y CIERRE DE ARCHIVOS                  *
043600******************************************************************
043700 APERTURA-ARCHIVOS SECTION.
043800     OPEN INPUT  EQMACB
043900     IF FS-EQMACB NOT = 0
044000        MOVE 'EQMACB' TO WKS-ARCHIVO-ERROR
044010        MOVE FS-EQMACB TO WKS-STATUS-ERROR
044020        GO TO APERTURA-ARCHIVOS-ERROR
044300     END-IF
044400     OPEN INPUT  EQIDXB
044500     IF FS-EQIDXB NOT = 0
044600        MOVE 'EQIDXB' TO WKS-ARCHIVO-ERROR
044610        MOVE FS-EQIDXB TO WKS-STATUS-ERROR
044620        GO TO APERTURA-ARCHIVOS-ERROR
044900     END-IF
045000     OPEN INPUT  EQPRCB
045100     IF FS-EQPRCB NOT = 0
045200        MOVE 'EQPRCB' TO WKS-ARCHIVO-ERROR
045210        MOVE FS-EQPRCB TO WKS-STATUS-ERROR
045220        GO TO APERTURA-ARCHIVOS-ERROR
045500     END-IF
045600     OPEN INPUT  EQFNDM
045700     IF FS-EQFNDM NOT = 0
045800        MOVE 'EQFNDM' TO WKS-ARCHIVO-ERROR
045810        MOVE FS-EQFNDM TO WKS-STATUS-ERROR
045820        GO TO APERTURA-ARCHIVOS-ERROR
046100     END-IF
046200*--> EQWGHT PUEDE NO EXISTIR, SE ARMAN PESOS POR DEFECTO
046300     OPEN INPUT  EQWGHT
046400     OPEN OUTPUT EQDECN
046500     IF FS-EQDECN NOT = 0
046600        MOVE 'EQDECN' TO WKS-ARCHIVO-ERROR
046610        MOVE FS-EQDECN TO WKS-STATUS-ERROR
046620        GO TO APERTURA-ARCHIVOS-ERROR
046900     END-IF
047000     OPEN OUTPUT EQANLS
047100     IF FS-EQANLS NOT = 0
047200        MOVE 'EQANLS' TO WKS-ARCHIVO-ERROR
047210        MOVE FS-EQANLS TO WKS-STATUS-ERROR
047220        GO TO APERTURA-ARCHIVOS-ERROR
047500     END-IF
047510     PERFORM LIMPIA-UN-TOTAL THRU LIMPIA-UN-TOTAL-E
047520        VARYING WKS-TOT-IX FROM 1 BY 1 UNTIL WKS-TOT-IX > 10
047530     GO TO APERTURA-ARCHIVOS-E.
047540 APERTURA-ARCHIVOS-ERROR.
047550     DISPLAY 'EQAN1B01 ERROR AL ABRIR ' WKS-ARCHIVO-ERROR
047560             ', STATUS: ' WKS-STATUS-ERROR
047570     STOP RUN.
047600 APERTURA-ARCHIVOS-E. EXIT.
047610
047620 LIMPIA-UN-TOTAL SECTION.
047630     MOVE 0 TO WKS-TOT-FILA (WKS-TOT-IX).
047640 LIMPIA-UN-TOTAL-E. EXIT.
047700
047800 CIERRA-ARCHIVOS SECTION.
047900     CLOSE EQMACB EQIDXB EQPRCB EQFNDM EQDECN EQANLS
048000     IF PESOS-DE-ARCHIVO
048100        CLOSE EQWGHT
048200     END-IF.
048300 CIERRA-ARCHIVOS-E. EXIT.
048400
048500******************************************************************
048600*         CARGA DE LA TABLA DE PE PROMEDIO POR SECTOR            *
048700******************************************************************
048800 INICIA-TABLA-PE SECTION.
048900     MOVE 'BASIC MATERIALS'         TO WKS-PE-SECTOR (1)
049000     MOVE 15.00                     TO WKS-PE-VALOR  (1)
049100     MOVE 'COMMUNICATION SERVICES'  TO WKS-PE-SECTOR (2)
049200     MOVE 20.00                     TO WKS-PE-VALOR  (2)
049300     MOVE 'CONSUMER CYCLICAL'       TO WKS-PE-SECTOR (3)
049400     MOVE 35.00                     TO WKS-PE-VALOR  (3)
049500     MOVE 'CONSUMER DEFENSIVE'      TO WKS-PE-SECTOR (4)
049600     MOVE 45.00                     TO WKS-PE-VALOR  (4)
049700     MOVE 'ENERGY'                  TO WKS-PE-SECTOR (5)
049800     MOVE 12.00                     TO WKS-PE-VALOR  (5)
049900     MOVE 'FINANCIAL SERVICES'      TO WKS-PE-SECTOR (6)
050000     MOVE 18.00                     TO WKS-PE-VALOR  (6)
050100     MOVE 'HEALTHCARE'              TO WKS-PE-SECTOR (7)
050200     MOVE 30.00                     TO WKS-PE-VALOR  (7)
050300     MOVE 'INDUSTRIALS'             TO WKS-PE-SECTOR (8)
050400     MOVE 25.00                     TO WKS-PE-VALOR  (8)
050500     MOVE 'REAL ESTATE'             TO WKS-PE-SECTOR (9)
050600     MOVE 20.00                     TO WKS-PE-VALOR  (9)
050700     MOVE 'TECHNOLOGY'              TO WKS-PE-SECTOR (10)
050800     MOVE 28.00                     TO WKS-PE-VALOR  (10)
050900     MOVE 'UNKNOWN'                 TO WKS-PE-SECTOR (11)
051000     MOVE 22.00                     TO WKS-PE-VALOR  (11)
051100     MOVE 'UTILITIES'               TO WKS-PE-SECTOR (12)
051200     MOVE 14.00                     TO WKS-PE-VALOR  (12).
051300 INICIA-TABLA-PE-E. EXIT.
051400
051500******************************************************************
051600*       CARGA DE LA TABLA DE SENSIBILIDAD MACRO POR SECTOR       *
051700******************************************************************
051800 INICIA-TABLA-SENS SECTION.
051900     MOVE 'BASIC MATERIALS'         TO WKS-SENS-SECTOR  (1)
052000     MOVE -0.30 TO WKS-SENS-TASA (1)
052100     MOVE -0.30 TO WKS-SENS-DIVISA (1)
052200     MOVE -0.20 TO WKS-SENS-CRUDO (1)
052300     MOVE  0.30 TO WKS-SENS-EXTERNO (1)
052400     MOVE 'COMMUNICATION SERVICES'  TO WKS-SENS-SECTOR  (2)
052500     MOVE -0.30 TO WKS-SENS-TASA (2)
052600     MOVE -0.10 TO WKS-SENS-DIVISA (2)
052700     MOVE -0.20 TO WKS-SENS-CRUDO (2)
052800     MOVE  0.20 TO WKS-SENS-EXTERNO (2)
052900     MOVE 'CONSUMER CYCLICAL'       TO WKS-SENS-SECTOR  (3)
053000     MOVE -0.60 TO WKS-SENS-TASA (3)
053100     MOVE -0.30 TO WKS-SENS-DIVISA (3)
053200     MOVE -0.50 TO WKS-SENS-CRUDO (3)
053300     MOVE  0.30 TO WKS-SENS-EXTERNO (3)
053400     MOVE 'CONSUMER DEFENSIVE'      TO WKS-SENS-SECTOR  (4)
053500     MOVE -0.20 TO WKS-SENS-TASA (4)
053600     MOVE -0.30 TO WKS-SENS-DIVISA (4)
053700     MOVE -0.40 TO WKS-SENS-CRUDO (4)
053800     MOVE  0.10 TO WKS-SENS-EXTERNO (4)
053900     MOVE 'ENERGY'                  TO WKS-SENS-SECTOR  (5)
054000     MOVE -0.20 TO WKS-SENS-TASA (5)
054100     MOVE -0.50 TO WKS-SENS-DIVISA (5)
054200     MOVE  0.70 TO WKS-SENS-CRUDO (5)
054300     MOVE  0.20 TO WKS-SENS-EXTERNO (5)
054400     MOVE 'FINANCIAL SERVICES'      TO WKS-SENS-SECTOR  (6)
054500     MOVE  0.50 TO WKS-SENS-TASA (6)
054600     MOVE -0.20 TO WKS-SENS-DIVISA (6)
054700     MOVE -0.30 TO WKS-SENS-CRUDO (6)
054800     MOVE  0.30 TO WKS-SENS-EXTERNO (6)
054900     MOVE 'HEALTHCARE'              TO WKS-SENS-SECTOR  (7)
055000     MOVE -0.10 TO WKS-SENS-TASA (7)
055100     MOVE  0.50 TO WKS-SENS-DIVISA (7)
055200     MOVE -0.20 TO WKS-SENS-CRUDO (7)
055300     MOVE  0.50 TO WKS-SENS-EXTERNO (7)
055400     MOVE 'INDUSTRIALS'             TO WKS-SENS-SECTOR  (8)
055500     MOVE -0.40 TO WKS-SENS-TASA (8)
055600     MOVE -0.20 TO WKS-SENS-DIVISA (8)
055700     MOVE -0.40 TO WKS-SENS-CRUDO (8)
055800     MOVE  0.20 TO WKS-SENS-EXTERNO (8)
055900     MOVE 'TECHNOLOGY'              TO WKS-SENS-SECTOR  (9)
056000     MOVE -0.30 TO WKS-SENS-TASA (9)
056100     MOVE  0.80 TO WKS-SENS-DIVISA (9)
056200     MOVE -0.10 TO WKS-SENS-CRUDO (9)
056300     MOVE  0.70 TO WKS-SENS-EXTERNO (9)
056400     MOVE 'UTILITIES'               TO WKS-SENS-SECTOR  (10)
056500     MOVE -0.50 TO WKS-SENS-TASA (10)
056600     MOVE -0.30 TO WKS-SENS-DIVISA (10)
056700     MOVE -0.60 TO WKS-SENS-CRUDO (10)
056800     MOVE  0.10 TO WKS-SENS-EXTERNO (10).
056900 INICIA-TABLA-SENS-E. EXIT.
057000
057100******************************************************************
057200*      CARGA DE LA TABLA DE PESOS VIGENTE (EQWGHT O DEFECTO)     *
057300******************************************************************
057400 CARGA-PESOS SECTION.
057500     READ EQWGHT
057600       AT END
057700          MOVE 0 TO WKS-PESOS-DE-ARCHIVO
057800       NOT AT END
057900          SET PESOS-DE-ARCHIVO TO TRUE
058000     END-READ
058100     IF NOT PESOS-DE-ARCHIVO
058200        DISPLAY 'EQAN1B01 EQWGHT AUSENTE, SE USAN PESOS DEFECTO'
058250        PERFORM CARGA-UN-PESO-DEFECTO
058260           VARYING WKS-PD-IX FROM 1 BY 1 UNTIL WKS-PD-IX > 9
058300     END-IF.
058310 CARGA-PESOS-E. EXIT.
058320
058330******************************************************************
058340*  COPIA EL PESO DEFECTO I-ESIMO A LA TABLA DE EQWGHT, MISMO     *
058350*  ORDEN EN LAS DOS TABLAS (TECHNICAL=1 ... FLUJO-OPCIONES=9).   *
058360******************************************************************
058370 CARGA-UN-PESO-DEFECTO SECTION.
058380     MOVE WKS-PD-FILA (WKS-PD-IX) TO WGT-PESO-FACTOR (WKS-PD-IX).
058390 CARGA-UN-PESO-DEFECTO-E. EXIT.
059400
059500******************************************************************
059600*              CARGA DEL SNAPSHOT MACRO DE LA CORRIDA            *
059700******************************************************************
059800 CARGA-MACRO SECTION.
059900     READ EQMACB
060000       AT END
060100          DISPLAY 'EQAN1B01 ADVERTENCIA, EQMACB VACIO'
060200     END-READ.
060300 CARGA-MACRO-E. EXIT.
060400
060500******************************************************************
060600*        CARGA DE LA SERIE COMPLETA DE CIERRES DEL INDICE        *
060700******************************************************************
060800 CARGA-INDICE SECTION.
060900     PERFORM LEE-EQIDXB
061000     PERFORM ACUMULA-CIERRE-INDICE UNTIL FIN-EQIDXB.
061100 CARGA-INDICE-E. EXIT.
061200
061300 ACUMULA-CIERRE-INDICE SECTION.
061400     IF WKS-N-INDICE < 2600
061500        ADD 1 TO WKS-N-INDICE
061600        MOVE IXB-PRECIO-CIERRE
061700                          TO WKS-INDICE-CIERRE (WKS-N-INDICE)
061800     END-IF
061900     PERFORM LEE-EQIDXB.
062000 ACUMULA-CIERRE-INDICE-E. EXIT.
062100
062200 LEE-EQIDXB SECTION.
062300     READ EQIDXB
062400       AT END
062500          SET FIN-EQIDXB TO TRUE
062600     END-READ.
062700 LEE-EQIDXB-E. EXIT.
062800
062900 LEE-EQPRCB SECTION.
063000     READ EQPRCB
063100       AT END
063200          SET FIN-EQPRCB TO TRUE
063300     END-READ.
063400 LEE-EQPRCB-E. EXIT.
063500
063600 LEE-EQFNDM SECTION.
063700     READ EQFNDM
063800       AT END
063900          SET FIN-EQFNDM TO TRUE
064000     END-READ.
064100 LEE-EQFNDM-E. EXIT.
064200
064300******************************************************************
064400*    PROCESO DE UNA EMISORA: CARGA DE BARRAS Y LOS CUATRO        *
064500*    FACTORES, HASTA LA DECISION COMPUESTA                       *
064600******************************************************************
064700 PROCESA-EMISORAS SECTION.
064800     MOVE FND-EMISORA TO WKS-EMISORA-ACTUAL
064900     MOVE 0 TO WKS-N-BARRAS
065000*--> DESCARTA BARRAS DE EMISORAS QUE NO APARECEN EN EQFNDM
065100     PERFORM DESCARTA-BARRA-HUERFANA THRU DESCARTA-BARRA-HUERFANA-E
065200       UNTIL FIN-EQPRCB OR PRB-EMISORA NOT < WKS-EMISORA-ACTUAL
065300     IF (NOT FIN-EQPRCB) AND PRB-EMISORA = WKS-EMISORA-ACTUAL
065400        PERFORM ACUMULA-BARRA THRU ACUMULA-BARRA-E
065500          UNTIL FIN-EQPRCB OR PRB-EMISORA NOT = WKS-EMISORA-ACTUAL
065600     END-IF
065700     IF WKS-N-BARRAS = 0
065800        ADD 1 TO WKS-TOT-ERRORES
065900        DISPLAY 'EQAN1B01 SIN BARRAS DE PRECIO PARA: '
066000                WKS-EMISORA-ACTUAL
066100     ELSE
066200        ADD 1 TO WKS-TOT-ANALIZADAS
066300        PERFORM CALCULA-TECNICO THRU CALCULA-TECNICO-E
066400        PERFORM CALCULA-FUNDAMENTAL THRU CALCULA-FUNDAMENTAL-E
066500        PERFORM CALCULA-MOMENTUM THRU CALCULA-MOMENTUM-E
066600        PERFORM CALCULA-MACRO THRU CALCULA-MACRO-E
066700        PERFORM CALCULA-DECISION THRU CALCULA-DECISION-E
066800        PERFORM ESCRIBE-DECISION THRU ESCRIBE-DECISION-E
066900        PERFORM ESCRIBE-RENGLON-ANALISIS THRU ESCRIBE-RENGLON-ANALISIS-E
067000     END-IF
067100     PERFORM LEE-EQFNDM THRU LEE-EQFNDM-E.
067200 PROCESA-EMISORAS-E. EXIT.
067300
067400 DESCARTA-BARRA-HUERFANA SECTION.
067500     DISPLAY 'EQAN1B01 BARRA HUERFANA DESCARTADA: ' PRB-EMISORA
067600     PERFORM LEE-EQPRCB.
067700 DESCARTA-BARRA-HUERFANA-E. EXIT.
067800
067900 ACUMULA-BARRA SECTION.
068000     IF WKS-N-BARRAS < 300
068100        ADD 1 TO WKS-N-BARRAS
068200     ELSE
068300*--> EMISORA MUY LIQUIDA, SE DESCARTA LA BARRA MAS ANTIGUA
068400        PERFORM DESPLAZA-UNA-BARRA
068500           VARYING WKS-BI FROM 1 BY 1 UNTIL WKS-BI > 299
068600     END-IF
068700     MOVE PRB-FECHA-COTIZA     TO WKS-B-FECHA    (WKS-N-BARRAS)
068800     MOVE PRB-PRECIO-APERTURA  TO WKS-B-APERTURA (WKS-N-BARRAS)
068900     MOVE PRB-PRECIO-MAXIMO    TO WKS-B-MAXIMO   (WKS-N-BARRAS)
069000     MOVE PRB-PRECIO-MINIMO    TO WKS-B-MINIMO   (WKS-N-BARRAS)
069100     MOVE PRB-PRECIO-CIERRE    TO WKS-B-CIERRE   (WKS-N-BARRAS)
069200     MOVE PRB-VOLUMEN-ACCIONES TO WKS-B-VOLUMEN  (WKS-N-BARRAS)
069300     PERFORM LEE-EQPRCB.
069400 ACUMULA-BARRA-E. EXIT.
069500
069600 DESPLAZA-UNA-BARRA SECTION.
069700     MOVE WKS-BARRA-FILA (WKS-BI + 1) TO WKS-BARRA-FILA (WKS-BI).
069800 DESPLAZA-UNA-BARRA-E. EXIT.
069900
070000******************************************************************
070100*     CALCULO DE LA RAIZ CUADRADA (METODO DE NEWTON-RAPHSON)     *
070200*     NO SE USAN FUNCIONES INTRINSECAS EN ESTE SHOP.              *
070300******************************************************************
070400 CALCULA-RAIZ SECTION.
070500     IF WKS-RAIZ-X <= 0
070600        MOVE 0 TO WKS-RAIZ-R
070700     ELSE
070800        MOVE WKS-RAIZ-X TO WKS-RAIZ-R
070900        PERFORM ITERA-RAIZ
071000           VARYING WKS-RAIZ-I FROM 1 BY 1 UNTIL WKS-RAIZ-I > 12
071100     END-IF.
071200 CALCULA-RAIZ-E. EXIT.
071300
071400 ITERA-RAIZ SECTION.
071500     COMPUTE WKS-RAIZ-R ROUNDED =
071600             (WKS-RAIZ-R + (WKS-RAIZ-X / WKS-RAIZ-R)) / 2.
071700 ITERA-RAIZ-E. EXIT.
071800
071900******************************************************************
072000*            CALCULO DE TODOS LOS INDICADORES TECNICOS           *
072100******************************************************************
072200 CALCULA-TECNICO SECTION.
072300     MOVE 0  TO WKS-T-BASTANTES-BARRAS
072400     IF WKS-N-BARRAS < 50
072500        MOVE 50 TO WKS-T-SCORE
072600        ADD 1 TO WKS-TOT-INSUFICIENTES
072700     ELSE
072800        SET T-BASTANTES-BARRAS TO TRUE
072900        PERFORM CALCULA-RSI
073000        PERFORM CALCULA-MACD
073100        PERFORM CALCULA-BOLLINGER
073200        PERFORM CALCULA-ATR
073300        PERFORM CALCULA-ADX
073400        PERFORM CALCULA-TENDENCIAS
073500        PERFORM CALCULA-SOPORTE-RESISTENCIA
073600        PERFORM CALCULA-VOLUMEN-SIGNAL
073700        PERFORM CALCULA-SCORE-TECNICO
073800     END-IF.
073900 CALCULA-TECNICO-E. EXIT.
074000
074100******************************************************************
074200*                          RSI (14)                              *
074300******************************************************************
074400 CALCULA-RSI SECTION.
074500     MOVE 0 TO WKS-ACUM-1 WKS-ACUM-2
074600     COMPUTE WKS-DESDE = WKS-N-BARRAS - 13
074700     PERFORM ACUM-GANANCIA-PERDIDA
074800        VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-N-BARRAS
074900     COMPUTE WKS-R   = WKS-ACUM-2 / 14
075000     COMPUTE WKS-DIV = WKS-ACUM-1 / 14
075100     IF WKS-R = 0
075200        MOVE 100 TO WKS-T-RSI
075300     ELSE
075400        COMPUTE WKS-R = WKS-DIV / WKS-R
075500        COMPUTE WKS-T-RSI ROUNDED = 100 - (100 / (1 + WKS-R))
075600     END-IF.
075700 CALCULA-RSI-E. EXIT.
075800
075900 ACUM-GANANCIA-PERDIDA SECTION.
076000     COMPUTE WKS-R = WKS-B-CIERRE (WKS-I) - WKS-B-CIERRE (WKS-I - 1)
076100     IF WKS-R > 0
076200        ADD WKS-R TO WKS-ACUM-1
076300     ELSE
076400        COMPUTE WKS-R = WKS-R * -1
076500        ADD WKS-R TO WKS-ACUM-2
076600     END-IF.
076700 ACUM-GANANCIA-PERDIDA-E. EXIT.
076800
076900******************************************************************
077000*                       MACD (12, 26, 9)                         *
077100******************************************************************
077200 CALCULA-MACD SECTION.
077300     MOVE WKS-B-CIERRE (1) TO WKS-T-EMA12
077400     MOVE WKS-B-CIERRE (1) TO WKS-T-EMA26
077500     MOVE 1 TO WKS-N-MACD
077600     COMPUTE WKS-MACD-VALOR (1) = WKS-T-EMA12 - WKS-T-EMA26
077700     PERFORM CALCULA-EMA-EN-BARRA
077800        VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-N-BARRAS
077900     MOVE WKS-MACD-VALOR (1) TO WKS-T-MACD-SENAL
078000     PERFORM CALCULA-SENAL-EN-BARRA
078100        VARYING WKS-I FROM 2 BY 1 UNTIL WKS-I > WKS-N-MACD
078200     MOVE WKS-MACD-VALOR (WKS-N-MACD) TO WKS-T-MACD-LINEA
078300     COMPUTE WKS-T-MACD-HIST = WKS-T-MACD-LINEA - WKS-T-MACD-SENAL.
078400 CALCULA-MACD-E. EXIT.
078500
078600 CALCULA-EMA-EN-BARRA SECTION.
078700     COMPUTE WKS-T-EMA12 ROUNDED =
078800             (WKS-B-CIERRE (WKS-I) * 0.153846) +
078900             (WKS-T-EMA12 * 0.846154)
079000     COMPUTE WKS-T-EMA26 ROUNDED =
079100             (WKS-B-CIERRE (WKS-I) * 0.074074) +
079200             (WKS-T-EMA26 * 0.925926)
079300     ADD 1 TO WKS-N-MACD
079400     COMPUTE WKS-MACD-VALOR (WKS-N-MACD) ROUNDED =
079500             WKS-T-EMA12 - WKS-T-EMA26.
079600 CALCULA-EMA-EN-BARRA-E. EXIT.
079700
079800 CALCULA-SENAL-EN-BARRA SECTION.
079900     COMPUTE WKS-T-MACD-SENAL ROUNDED =
080000             (WKS-MACD-VALOR (WKS-I) * 0.2) +
080100             (WKS-T-MACD-SENAL * 0.8).
080200 CALCULA-SENAL-EN-BARRA-E. EXIT.
080300
080400******************************************************************
080500*                      BANDAS DE BOLLINGER (20, 2)               *
080600******************************************************************
080700 CALCULA-BOLLINGER SECTION.
080800     COMPUTE WKS-DESDE = WKS-N-BARRAS - 19
080900     MOVE 0 TO WKS-ACUM-1
081000     PERFORM ACUM-CIERRE-BOLL
081100        VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-N-BARRAS
081200     COMPUTE WKS-T-BOLL-MEDIA ROUNDED = WKS-ACUM-1 / 20
081300     MOVE 0 TO WKS-ACUM-2
081400     PERFORM ACUM-DESV-BOLL
081500        VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-N-BARRAS
081600     COMPUTE WKS-RAIZ-X = WKS-ACUM-2 / 19
081700     PERFORM CALCULA-RAIZ
081800     MOVE WKS-RAIZ-R TO WKS-T-BOLL-DESVEST
081900     COMPUTE WKS-T-BOLL-SUP ROUNDED =
082000             WKS-T-BOLL-MEDIA + (2 * WKS-T-BOLL-DESVEST)
082100     COMPUTE WKS-T-BOLL-INF ROUNDED =
082200             WKS-T-BOLL-MEDIA - (2 * WKS-T-BOLL-DESVEST)
082300     IF (WKS-T-BOLL-SUP - WKS-T-BOLL-INF) NOT = 0
082400        COMPUTE WKS-T-BOLL-PCTB ROUNDED =
082500             (WKS-B-CIERRE (WKS-N-BARRAS) - WKS-T-BOLL-INF) /
082600             (WKS-T-BOLL-SUP - WKS-T-BOLL-INF)
082700     ELSE
082800        MOVE 0.5 TO WKS-T-BOLL-PCTB
082900     END-IF.
083000 CALCULA-BOLLINGER-E. EXIT.
083100
083200 ACUM-CIERRE-BOLL SECTION.
083300     ADD WKS-B-CIERRE (WKS-I) TO WKS-ACUM-1.
083400 ACUM-CIERRE-BOLL-E. EXIT.
083500
083600 ACUM-DESV-BOLL SECTION.
083700     COMPUTE WKS-R = WKS-B-CIERRE (WKS-I) - WKS-T-BOLL-MEDIA
083800     COMPUTE WKS-ACUM-2 = WKS-ACUM-2 + (WKS-R * WKS-R).
083900 ACUM-DESV-BOLL-E. EXIT.
084000
084100******************************************************************
084200*                      RANGO VERDADERO PROMEDIO (14)             *
084300******************************************************************
084400 CALCULA-ATR SECTION.
084500     MOVE 0 TO WKS-ACUM-1
084600     COMPUTE WKS-DESDE = WKS-N-BARRAS - 13
084700     PERFORM ACUM-TR
084800        VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-N-BARRAS
084900     COMPUTE WKS-T-ATR ROUNDED = WKS-ACUM-1 / 14
085000     IF WKS-B-CIERRE (WKS-N-BARRAS) NOT = 0
085100        COMPUTE WKS-T-ATR-PCT ROUNDED =
085200             (WKS-T-ATR / WKS-B-CIERRE (WKS-N-BARRAS)) * 100
085300     END-IF.
085400 CALCULA-ATR-E. EXIT.
085500
085600 ACUM-TR SECTION.
085700     PERFORM CALCULA-TR-UNA-BARRA
085800     ADD WKS-TR TO WKS-ACUM-1.
085900 ACUM-TR-E. EXIT.
086000
086100 CALCULA-TR-UNA-BARRA SECTION.
086200     COMPUTE WKS-TR = WKS-B-MAXIMO (WKS-I) - WKS-B-MINIMO (WKS-I)
086300     MOVE WKS-B-CIERRE (WKS-I - 1) TO WKS-PREV-CIERRE
086400     COMPUTE WKS-R = WKS-B-MAXIMO (WKS-I) - WKS-PREV-CIERRE
086500     IF WKS-R < 0
086600        COMPUTE WKS-R = WKS-R * -1
086700     END-IF
086800     IF WKS-R > WKS-TR
086900        MOVE WKS-R TO WKS-TR
087000     END-IF
087100     COMPUTE WKS-R = WKS-B-MINIMO (WKS-I) - WKS-PREV-CIERRE
087200     IF WKS-R < 0
087300        COMPUTE WKS-R = WKS-R * -1
087400     END-IF
087500     IF WKS-R > WKS-TR
087600        MOVE WKS-R TO WKS-TR
087700     END-IF.
087800 CALCULA-TR-UNA-BARRA-E. EXIT.
087900
088000******************************************************************
088100*               INDICE DIRECCIONAL PROMEDIO (14)                 *
088200******************************************************************
088300 CALCULA-ADX SECTION.
088400     MOVE 0 TO WKS-ACUM-1
088500     COMPUTE WKS-HASTA = WKS-N-BARRAS
088600     COMPUTE WKS-DESDE = WKS-N-BARRAS - 13
088700     PERFORM ACUM-DX-DIA
088800        VARYING WKS-J FROM WKS-DESDE BY 1 UNTIL WKS-J > WKS-HASTA
088900     COMPUTE WKS-T-ADX ROUNDED = WKS-ACUM-1 / 14.
089000 CALCULA-ADX-E. EXIT.
089100
089200 ACUM-DX-DIA SECTION.
089300     MOVE 0 TO WKS-MASDM-SUMA WKS-MENOSDM-SUMA WKS-TR-SUMA-ADX
089400     COMPUTE WKS-I = WKS-J - 13
089500     PERFORM ACUM-DM-TR-DIA
089600        VARYING WKS-I FROM WKS-I BY 1 UNTIL WKS-I > WKS-J
089700     IF WKS-TR-SUMA-ADX = 0
089800        MOVE 0 TO WKS-MASDI WKS-MENOSDI WKS-DX
089900     ELSE
090000        COMPUTE WKS-MASDI   ROUNDED =
090100                100 * (WKS-MASDM-SUMA   / WKS-TR-SUMA-ADX)
090200        COMPUTE WKS-MENOSDI ROUNDED =
090300                100 * (WKS-MENOSDM-SUMA / WKS-TR-SUMA-ADX)
090400        COMPUTE WKS-R = WKS-MASDI - WKS-MENOSDI
090500        IF WKS-R < 0
090600           COMPUTE WKS-R = WKS-R * -1
090700        END-IF
090800        COMPUTE WKS-DIV = WKS-MASDI + WKS-MENOSDI
090900        IF WKS-DIV = 0
091000           MOVE 0 TO WKS-DX
091100        ELSE
091200           COMPUTE WKS-DX ROUNDED = 100 * (WKS-R / WKS-DIV)
091300        END-IF
091400     END-IF
091500     ADD WKS-DX TO WKS-ACUM-1.
091600 ACUM-DX-DIA-E. EXIT.
091700
091800 ACUM-DM-TR-DIA SECTION.
091900     COMPUTE WKS-R   = WKS-B-MAXIMO (WKS-I) - WKS-B-MAXIMO (WKS-I - 1)
092000     COMPUTE WKS-DIV = WKS-B-MINIMO (WKS-I - 1) - WKS-B-MINIMO (WKS-I)
092100     IF WKS-R > WKS-DIV AND WKS-R > 0
092200        ADD WKS-R TO WKS-MASDM-SUMA
092300     END-IF
092400     IF WKS-DIV > WKS-R AND WKS-DIV > 0
092500        ADD WKS-DIV TO WKS-MENOSDM-SUMA
092600     END-IF
092700     PERFORM CALCULA-TR-UNA-BARRA
092800     ADD WKS-TR TO WKS-TR-SUMA-ADX.
092900 ACUM-DM-TR-DIA-E. EXIT.
093000
093100******************************************************************
093200*           MEDIAS MOVILES, ALINEACION Y CRUCES DE TENDENCIA     *
093300******************************************************************
093400 CALCULA-TENDENCIAS SECTION.
093500     MOVE 0 TO WKS-T-BULL-CONTEO
093600     MOVE SPACES TO WKS-T-CRUCE
093700     COMPUTE WKS-DESDE = WKS-N-BARRAS - 19
093800     MOVE 0 TO WKS-ACUM-1
093900     PERFORM ACUM-CIERRE-BOLL
094000        VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-N-BARRAS
094100     COMPUTE WKS-T-MA20 ROUNDED = WKS-ACUM-1 / 20
094200     IF WKS-B-CIERRE (WKS-N-BARRAS) > WKS-T-MA20
094300        ADD 1 TO WKS-T-BULL-CONTEO
094400     END-IF
094500     COMPUTE WKS-DESDE = WKS-N-BARRAS - 49
094600     MOVE 0 TO WKS-ACUM-1
094700     PERFORM ACUM-CIERRE-BOLL
094800        VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-N-BARRAS
094900     COMPUTE WKS-T-MA50 ROUNDED = WKS-ACUM-1 / 50
095000     IF WKS-B-CIERRE (WKS-N-BARRAS) > WKS-T-MA50
095100        ADD 1 TO WKS-T-BULL-CONTEO
095200     END-IF
095300     IF WKS-N-BARRAS >= 200
095400        COMPUTE WKS-DESDE = WKS-N-BARRAS - 199
095500        MOVE 0 TO WKS-ACUM-1
095600        PERFORM ACUM-CIERRE-BOLL
095700           VARYING WKS-I FROM WKS-DESDE BY 1
095800              UNTIL WKS-I > WKS-N-BARRAS
095900        COMPUTE WKS-T-MA200 ROUNDED = WKS-ACUM-1 / 200
096000        IF WKS-B-CIERRE (WKS-N-BARRAS) > WKS-T-MA200
096100           ADD 1 TO WKS-T-BULL-CONTEO
096200        END-IF
096300     END-IF
096400     IF WKS-N-BARRAS >= 201
096500        COMPUTE WKS-HASTA = WKS-N-BARRAS - 1
096600        COMPUTE WKS-DESDE = WKS-HASTA - 49
096700        MOVE 0 TO WKS-ACUM-1
096800        PERFORM ACUM-CIERRE-BOLL
096900           VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-HASTA
097000        COMPUTE WKS-T-MA50-AYER ROUNDED = WKS-ACUM-1 / 50
097100        COMPUTE WKS-DESDE = WKS-HASTA - 199
097200        MOVE 0 TO WKS-ACUM-1
097300        PERFORM ACUM-CIERRE-BOLL
097400           VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-HASTA
097500        COMPUTE WKS-T-MA200-AYER ROUNDED = WKS-ACUM-1 / 200
097600        IF WKS-T-MA50 > WKS-T-MA200
097700           AND WKS-T-MA50-AYER NOT > WKS-T-MA200-AYER
097800           SET T-CRUCE-DORADO TO TRUE
097900        END-IF
098000        IF WKS-T-MA50 < WKS-T-MA200
098100           AND WKS-T-MA50-AYER NOT < WKS-T-MA200-AYER
098200           SET T-CRUCE-MORTAL TO TRUE
098300        END-IF
098400     END-IF.
098500 CALCULA-TENDENCIAS-E. EXIT.
098600
098700******************************************************************
098800*     SOPORTE Y RESISTENCIA (PUNTO PIVOTE) Y MAXIMO/MINIMO 52SEM *
098900******************************************************************
099000 CALCULA-SOPORTE-RESISTENCIA SECTION.
099100     COMPUTE WKS-DESDE = WKS-N-BARRAS - 19
099200     MOVE WKS-B-MAXIMO (WKS-DESDE) TO WKS-MAXIMO-TMP
099300     MOVE WKS-B-MINIMO (WKS-DESDE) TO WKS-MINIMO-TMP
099400     PERFORM ACUM-MAXIMO-MINIMO
099500        VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-N-BARRAS
099600     COMPUTE WKS-R = (WKS-MAXIMO-TMP + WKS-MINIMO-TMP +
099700                      WKS-B-CIERRE (WKS-N-BARRAS)) / 3
099800     COMPUTE WKS-T-SOP-R1 ROUNDED = (2 * WKS-R) - WKS-MINIMO-TMP
099900     COMPUTE WKS-T-SOP-S1 ROUNDED = (2 * WKS-R) - WKS-MAXIMO-TMP
100000     COMPUTE WKS-T-SOP-R2 ROUNDED =
100100             WKS-R + (WKS-MAXIMO-TMP - WKS-MINIMO-TMP)
100200     COMPUTE WKS-T-SOP-S2 ROUNDED =
100300             WKS-R - (WKS-MAXIMO-TMP - WKS-MINIMO-TMP)
100400     IF WKS-N-BARRAS > 252
100500        COMPUTE WKS-DESDE = WKS-N-BARRAS - 251
100600     ELSE
100700        MOVE 1 TO WKS-DESDE
100800     END-IF
100900     MOVE WKS-B-MAXIMO (WKS-DESDE) TO WKS-T-MAX-52SEM
101000     MOVE WKS-B-MINIMO (WKS-DESDE) TO WKS-T-MIN-52SEM
101100     PERFORM ACUM-MAXIMO-MINIMO-52
101200        VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-N-BARRAS.
101300 CALCULA-SOPORTE-RESISTENCIA-E. EXIT.
101400
101500 ACUM-MAXIMO-MINIMO SECTION.
101600     IF WKS-B-MAXIMO (WKS-I) > WKS-MAXIMO-TMP
101700        MOVE WKS-B-MAXIMO (WKS-I) TO WKS-MAXIMO-TMP
101800     END-IF
101900     IF WKS-B-MINIMO (WKS-I) < WKS-MINIMO-TMP
102000        MOVE WKS-B-MINIMO (WKS-I) TO WKS-MINIMO-TMP
102100     END-IF.
102200 ACUM-MAXIMO-MINIMO-E. EXIT.
102300
102400 ACUM-MAXIMO-MINIMO-52 SECTION.
102500     IF WKS-B-MAXIMO (WKS-I) > WKS-T-MAX-52SEM
102600        MOVE WKS-B-MAXIMO (WKS-I) TO WKS-T-MAX-52SEM
102700     END-IF
102800     IF WKS-B-MINIMO (WKS-I) < WKS-T-MIN-52SEM
102900        MOVE WKS-B-MINIMO (WKS-I) TO WKS-T-MIN-52SEM
103000     END-IF.
103100 ACUM-MAXIMO-MINIMO-52-E. EXIT.
103200
103300******************************************************************
103400*        SENAL DE VOLUMEN: RAZON CONTRA PROMEDIO Y TENDENCIA     *
103500******************************************************************
103600 CALCULA-VOLUMEN-SIGNAL SECTION.
103700     COMPUTE WKS-DESDE = WKS-N-BARRAS - 19
103800     MOVE 0 TO WKS-VOL-SUMA-1
103900     PERFORM ACUM-VOLUMEN-20
104000        VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-N-BARRAS
104100     IF WKS-VOL-SUMA-1 = 0
104200        MOVE 1 TO WKS-T-VOL-RAZON
104300     ELSE
104400        COMPUTE WKS-PROM-RESULT = WKS-VOL-SUMA-1 / 20
104500        COMPUTE WKS-T-VOL-RAZON ROUNDED =
104600                WKS-B-VOLUMEN (WKS-N-BARRAS) / WKS-PROM-RESULT
104700     END-IF
104800     COMPUTE WKS-HASTA = WKS-N-BARRAS
104900     COMPUTE WKS-DESDE = WKS-HASTA - 4
105000     MOVE 0 TO WKS-VOL-SUMA-1
105100     PERFORM ACUM-VOLUMEN-5A
105200        VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-HASTA
105300     COMPUTE WKS-HASTA = WKS-N-BARRAS - 5
105400     COMPUTE WKS-DESDE = WKS-HASTA - 4
105500     MOVE 0 TO WKS-VOL-SUMA-2
105600     PERFORM ACUM-VOLUMEN-5B
105700        VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-HASTA
105800     IF WKS-VOL-SUMA-2 = 0
105900        MOVE 'STABLE'       TO WKS-T-VOL-TENDENCIA
106000     ELSE
106100        COMPUTE WKS-R = WKS-VOL-SUMA-1 / WKS-VOL-SUMA-2
106200        IF WKS-R > 1.1
106300           MOVE 'INCREASING' TO WKS-T-VOL-TENDENCIA
106400        ELSE
106500           IF WKS-R < 0.9
106600              MOVE 'DECREASING' TO WKS-T-VOL-TENDENCIA
106700           ELSE
106800              MOVE 'STABLE' TO WKS-T-VOL-TENDENCIA
106900           END-IF
107000        END-IF
107100     END-IF
107200     COMPUTE WKS-T-VOL-CAMBIO-PRECIO =
107300             WKS-B-CIERRE (WKS-N-BARRAS) - WKS-B-APERTURA (WKS-N-BARRAS)
107400     IF WKS-T-VOL-RAZON > 1.5 AND WKS-T-VOL-CAMBIO-PRECIO > 0
107500        MOVE 'STRONG_ACCUMULATION' TO WKS-T-VOL-SENAL
107600     ELSE
107700        IF WKS-T-VOL-RAZON > 1.5 AND WKS-T-VOL-CAMBIO-PRECIO < 0
107800           MOVE 'STRONG_DISTRIBUTION' TO WKS-T-VOL-SENAL
107900        ELSE
108000           IF WKS-T-VOL-RAZON > 1.2 AND WKS-T-VOL-CAMBIO-PRECIO > 0
108100              MOVE 'ACCUMULATION' TO WKS-T-VOL-SENAL
108200           ELSE
108300              IF WKS-T-VOL-RAZON > 1.2 AND WKS-T-VOL-CAMBIO-PRECIO < 0
108400                 MOVE 'DISTRIBUTION' TO WKS-T-VOL-SENAL
108500              ELSE
108600                 MOVE 'NEUTRAL' TO WKS-T-VOL-SENAL
108700              END-IF
108800           END-IF
108900        END-IF
109000     END-IF.
109100 CALCULA-VOLUMEN-SIGNAL-E. EXIT.
109200
109300 ACUM-VOLUMEN-20 SECTION.
109400     ADD WKS-B-VOLUMEN (WKS-I) TO WKS-VOL-SUMA-1.
109500 ACUM-VOLUMEN-20-E. EXIT.
109600
109700 ACUM-VOLUMEN-5A SECTION.
109800     ADD WKS-B-VOLUMEN (WKS-I) TO WKS-VOL-SUMA-1.
109900 ACUM-VOLUMEN-5A-E. EXIT.
110000
110100 ACUM-VOLUMEN-5B SECTION.
110200     ADD WKS-B-VOLUMEN (WKS-I) TO WKS-VOL-SUMA-2.
110300 ACUM-VOLUMEN-5B-E. EXIT.
110400
110500******************************************************************
110600*            PUNTAJE TECNICO COMPUESTO (TABLA DE REGLAS)         *
110700******************************************************************
110800 CALCULA-SCORE-TECNICO SECTION.
110900     MOVE 50 TO WKS-T-SCORE
111000     IF WKS-T-RSI < 30
111100        ADD 15 TO WKS-T-SCORE
111200     ELSE
111300        IF WKS-T-RSI < 40
111400           ADD 8 TO WKS-T-SCORE
111500        ELSE
111600           IF WKS-T-RSI > 70
111700              SUBTRACT 15 FROM WKS-T-SCORE
111800           ELSE
111900              IF WKS-T-RSI > 60
112000                 SUBTRACT 5 FROM WKS-T-SCORE
112100              END-IF
112200           END-IF
112300        END-IF
112400     END-IF
112500     IF WKS-T-MACD-LINEA > WKS-T-MACD-SENAL AND WKS-T-MACD-HIST > 0
112600        ADD 10 TO WKS-T-SCORE
112700        COMPUTE WKS-R = WKS-T-MACD-LINEA * 0.1
112800        IF WKS-R < 0
112900           COMPUTE WKS-R = WKS-R * -1
113000        END-IF
113100        IF WKS-T-MACD-HIST > WKS-R
113200           ADD 5 TO WKS-T-SCORE
113300        END-IF
113400     ELSE
113500        IF WKS-T-MACD-LINEA < WKS-T-MACD-SENAL AND WKS-T-MACD-HIST < 0
113600           SUBTRACT 10 FROM WKS-T-SCORE
113700        END-IF
113800     END-IF
113900     IF WKS-T-BOLL-PCTB < 0.1
114000        ADD 10 TO WKS-T-SCORE
114100     ELSE
114200        IF WKS-T-BOLL-PCTB < 0.3
114300           ADD 5 TO WKS-T-SCORE
114400        ELSE
114500           IF WKS-T-BOLL-PCTB > 0.9
114600              SUBTRACT 10 FROM WKS-T-SCORE
114700           ELSE
114800              IF WKS-T-BOLL-PCTB > 0.7
114900                 SUBTRACT 5 FROM WKS-T-SCORE
115000              END-IF
115100           END-IF
115200        END-IF
115300     END-IF
115400     COMPUTE WKS-R = (WKS-T-BULL-CONTEO - 1.5) * 8
115500     ADD WKS-R TO WKS-T-SCORE
115600     IF T-CRUCE-DORADO
115700        ADD 10 TO WKS-T-SCORE
115800     ELSE
115900        IF T-CRUCE-MORTAL
116000           SUBTRACT 10 FROM WKS-T-SCORE
116100        END-IF
116200     END-IF
116300     IF WKS-T-VOL-SENAL = 'STRONG_ACCUMULATION'
116400        ADD 8 TO WKS-T-SCORE
116500     ELSE
116600        IF WKS-T-VOL-SENAL = 'ACCUMULATION'
116700           ADD 4 TO WKS-T-SCORE
116800        ELSE
116900           IF WKS-T-VOL-SENAL = 'STRONG_DISTRIBUTION'
117000              SUBTRACT 8 FROM WKS-T-SCORE
117100           ELSE
117200              IF WKS-T-VOL-SENAL = 'DISTRIBUTION'
117300                 SUBTRACT 4 FROM WKS-T-SCORE
117400              END-IF
117500           END-IF
117600        END-IF
117700     END-IF
117800     IF WKS-T-ADX > 25
117900        IF WKS-T-BULL-CONTEO >= 2
118000           ADD 5 TO WKS-T-SCORE
118100        ELSE
118200           SUBTRACT 5 FROM WKS-T-SCORE
118300        END-IF
118400     END-IF
118500     IF WKS-T-SCORE > 100
118600        MOVE 100 TO WKS-T-SCORE
118700     END-IF
118800     IF WKS-T-SCORE < 0
118900        MOVE 0 TO WKS-T-SCORE
119000     END-IF.
119100 CALCULA-SCORE-TECNICO-E. EXIT.
119200
119300******************************************************************
119400*      PUNTAJE FUNDAMENTAL: VALUACION, RENTABILIDAD, CRECIMIENTO *
119500*      Y SALUD FINANCIERA, SOLO SOBRE CAMPOS PRESENTES           *
119600******************************************************************
119700 CALCULA-FUNDAMENTAL SECTION.
119800     MOVE 50 TO WKS-F-VALUACION WKS-F-RENTABILIDAD
119900     MOVE 50 TO WKS-F-CRECIMIENTO WKS-F-SALUD
120000     MOVE 22.00 TO WKS-F-PE-SECTOR
120100     SET WKS-PE-IX TO 1
120200     SEARCH ALL WKS-PE-FILA
120300        WHEN WKS-PE-SECTOR (WKS-PE-IX) = FND-SECTOR
120400           MOVE WKS-PE-VALOR (WKS-PE-IX) TO WKS-F-PE-SECTOR
120500     END-SEARCH
120600     PERFORM CALCULA-F-VALUACION
120700     PERFORM CALCULA-F-RENTABILIDAD
120800     PERFORM CALCULA-F-CRECIMIENTO
120900     PERFORM CALCULA-F-SALUD
121000     COMPUTE WKS-F-SCORE ROUNDED =
121100             (WKS-F-VALUACION    * 0.30) +
121200             (WKS-F-RENTABILIDAD * 0.25) +
121300             (WKS-F-CRECIMIENTO  * 0.25) +
121400             (WKS-F-SALUD        * 0.20)
121500     IF WKS-F-SCORE > 100
121600        MOVE 100 TO WKS-F-SCORE
121700     END-IF
121800     IF WKS-F-SCORE < 0
121900        MOVE 0 TO WKS-F-SCORE
122000     END-IF.
122100 CALCULA-FUNDAMENTAL-E. EXIT.
122200
122300 CALCULA-F-VALUACION SECTION.
122400     IF FND-BAND-PE = 'S' AND FND-PE-RATIO > 0
122500        COMPUTE WKS-R = FND-PE-RATIO / WKS-F-PE-SECTOR
122600        IF WKS-R < 0.6
122700           ADD 15 TO WKS-F-VALUACION
122800        ELSE
122900           IF WKS-R < 0.8
123000              ADD 10 TO WKS-F-VALUACION
123100           ELSE
123200              IF WKS-R < 1.0
123300                 ADD 5 TO WKS-F-VALUACION
123400              ELSE
123500                 IF WKS-R > 1.5
123600                    SUBTRACT 10 FROM WKS-F-VALUACION
123700                 ELSE
123800                    IF WKS-R > 1.2
123900                       SUBTRACT 5 FROM WKS-F-VALUACION
124000                    END-IF
124100                 END-IF
124200              END-IF
124300           END-IF
124400        END-IF
124500     END-IF
124600     IF FND-BAND-PE = 'S' AND FND-PE-RATIO > 0
124700        AND FND-BAND-FPE = 'S' AND FND-FORWARD-PE > 0
124800        COMPUTE WKS-DIV = FND-PE-RATIO * 0.85
124900        IF FND-FORWARD-PE < WKS-DIV
125000           ADD 8 TO WKS-F-VALUACION
125100        ELSE
125200           IF FND-FORWARD-PE < FND-PE-RATIO
125300              ADD 4 TO WKS-F-VALUACION
125400           END-IF
125500        END-IF
125600     END-IF
125700     IF FND-BAND-PB = 'S' AND FND-PB-RATIO > 0
125800        IF FND-PB-RATIO < 1.0
125900           ADD 8 TO WKS-F-VALUACION
126000        ELSE
126100           IF FND-PB-RATIO < 2.0
126200              ADD 4 TO WKS-F-VALUACION
126300           ELSE
126400              IF FND-PB-RATIO > 5.0
126500                 SUBTRACT 5 FROM WKS-F-VALUACION
126600              END-IF
126700           END-IF
126800        END-IF
126900     END-IF
127000     IF FND-BAND-PEG = 'S' AND FND-PEG-RATIO > 0
127100        IF FND-PEG-RATIO < 0.8
127200           ADD 10 TO WKS-F-VALUACION
127300        ELSE
127400           IF FND-PEG-RATIO < 1.0
127500              ADD 5 TO WKS-F-VALUACION
127600           ELSE
127700              IF FND-PEG-RATIO > 2.0
127800                 SUBTRACT 8 FROM WKS-F-VALUACION
127900              ELSE
128000                 IF FND-PEG-RATIO > 1.5
128100                    SUBTRACT 4 FROM WKS-F-VALUACION
128200                 END-IF
128300              END-IF
128400           END-IF
128500        END-IF
128600     END-IF
128700     IF WKS-F-VALUACION > 100
128800        MOVE 100 TO WKS-F-VALUACION
128900     END-IF
129000     IF WKS-F-VALUACION < 0
129100        MOVE 0 TO WKS-F-VALUACION
129200     END-IF.
129300 CALCULA-F-VALUACION-E. EXIT.
129400
129500 CALCULA-F-RENTABILIDAD SECTION.
129600     IF FND-BAND-ROE = 'S'
129700        COMPUTE WKS-R = FND-ROE * 100
129800        IF WKS-R > 25
129900           ADD 15 TO WKS-F-RENTABILIDAD
130000        ELSE
130100           IF WKS-R > 18
130200              ADD 10 TO WKS-F-RENTABILIDAD
130300           ELSE
130400              IF WKS-R > 12
130500                 ADD 5 TO WKS-F-RENTABILIDAD
130600              ELSE
130700                 IF WKS-R < 5
130800                    SUBTRACT 10 FROM WKS-F-RENTABILIDAD
130900                 ELSE
131000                    IF WKS-R < 8
131100                       SUBTRACT 5 FROM WKS-F-RENTABILIDAD
131200                    END-IF
131300                 END-IF
131400              END-IF
131500           END-IF
131600        END-IF
131700     END-IF
131800     IF FND-BAND-PM = 'S'
131900        COMPUTE WKS-R = FND-PROFIT-MARGIN * 100
132000        IF WKS-R > 20
132100           ADD 10 TO WKS-F-RENTABILIDAD
132200        ELSE
132300           IF WKS-R > 12
132400              ADD 5 TO WKS-F-RENTABILIDAD
132500           ELSE
132600              IF WKS-R < 3
132700                 SUBTRACT 10 FROM WKS-F-RENTABILIDAD
132800              ELSE
132900                 IF WKS-R < 7
133000                    SUBTRACT 5 FROM WKS-F-RENTABILIDAD
133100                 END-IF
133200              END-IF
133300           END-IF
133400        END-IF
133500     END-IF
133600     IF FND-BAND-OM = 'S'
133700        COMPUTE WKS-R = FND-OPER-MARGIN * 100
133800        IF WKS-R > 25
133900           ADD 8 TO WKS-F-RENTABILIDAD
134000        ELSE
134100           IF WKS-R > 15
134200              ADD 4 TO WKS-F-RENTABILIDAD
134300           ELSE
134400              IF WKS-R < 5
134500                 SUBTRACT 8 FROM WKS-F-RENTABILIDAD
134600              END-IF
134700           END-IF
134800        END-IF
134900     END-IF
135000     IF WKS-F-RENTABILIDAD > 100
135100        MOVE 100 TO WKS-F-RENTABILIDAD
135200     END-IF
135300     IF WKS-F-RENTABILIDAD < 0
135400        MOVE 0 TO WKS-F-RENTABILIDAD
135500     END-IF.
135600 CALCULA-F-RENTABILIDAD-E. EXIT.
135700
135800 CALCULA-F-CRECIMIENTO SECTION.
135900     IF FND-BAND-RG = 'S'
136000        COMPUTE WKS-R = FND-REV-GROWTH * 100
136100        IF WKS-R > 25
136200           ADD 15 TO WKS-F-CRECIMIENTO
136300        ELSE
136400           IF WKS-R > 15
136500              ADD 10 TO WKS-F-CRECIMIENTO
136600           ELSE
136700              IF WKS-R > 8
136800                 ADD 5 TO WKS-F-CRECIMIENTO
136900              ELSE
137000                 IF WKS-R < 0
137100                    SUBTRACT 10 FROM WKS-F-CRECIMIENTO
137200                 ELSE
137300                    IF WKS-R < 3
137400                       SUBTRACT 5 FROM WKS-F-CRECIMIENTO
137500                    END-IF
137600                 END-IF
137700              END-IF
137800           END-IF
137900        END-IF
138000     END-IF
138100     IF FND-BAND-EG = 'S'
138200        COMPUTE WKS-R = FND-EARN-GROWTH * 100
138300        IF WKS-R > 30
138400           ADD 15 TO WKS-F-CRECIMIENTO
138500        ELSE
138600           IF WKS-R > 18
138700              ADD 10 TO WKS-F-CRECIMIENTO
138800           ELSE
138900              IF WKS-R > 8
139000                 ADD 5 TO WKS-F-CRECIMIENTO
139100              ELSE
139200                 IF WKS-R < 0
139300                    SUBTRACT 12 FROM WKS-F-CRECIMIENTO
139400                 END-IF
139500              END-IF
139600           END-IF
139700        END-IF
139800     END-IF
139900     IF FND-BAND-EPS = 'S' AND FND-EPS > 0 AND FND-BAND-FEPS = 'S'
140000        MOVE FND-EPS TO WKS-R
140100        IF WKS-R < 0
140200           COMPUTE WKS-R = WKS-R * -1
140300        END-IF
140400        COMPUTE WKS-DIV = ((FND-FORWARD-EPS - FND-EPS) / WKS-R) * 100
140500        IF WKS-DIV > 20
140600           ADD 8 TO WKS-F-CRECIMIENTO
140700        ELSE
140800           IF WKS-DIV > 10
140900              ADD 4 TO WKS-F-CRECIMIENTO
141000           ELSE
141100              IF WKS-DIV < -10
141200                 SUBTRACT 8 FROM WKS-F-CRECIMIENTO
141300              END-IF
141400           END-IF
141500        END-IF
141600     END-IF
141700     IF WKS-F-CRECIMIENTO > 100
141800        MOVE 100 TO WKS-F-CRECIMIENTO
141900     END-IF
142000     IF WKS-F-CRECIMIENTO < 0
142100        MOVE 0 TO WKS-F-CRECIMIENTO
142200     END-IF.
142300 CALCULA-F-CRECIMIENTO-E. EXIT.
142400
142500 CALCULA-F-SALUD SECTION.
142600     IF FND-BAND-DE = 'S'
142700        IF FND-DEBT-TO-EQUITY < 30
142800           ADD 12 TO WKS-F-SALUD
142900        ELSE
143000           IF FND-DEBT-TO-EQUITY < 60
143100              ADD 8 TO WKS-F-SALUD
143200           ELSE
143300              IF FND-DEBT-TO-EQUITY < 100
143400                 ADD 3 TO WKS-F-SALUD
143500              ELSE
143600                 IF FND-DEBT-TO-EQUITY > 200
143700                    SUBTRACT 15 FROM WKS-F-SALUD
143800                 ELSE
143900                    IF FND-DEBT-TO-EQUITY > 150
144000                       SUBTRACT 10 FROM WKS-F-SALUD
144100                    END-IF
144200                 END-IF
144300              END-IF
144400           END-IF
144500        END-IF
144600     END-IF
144700     IF FND-BAND-CR = 'S'
144800        IF FND-CURRENT-RATIO > 2.0
144900           ADD 8 TO WKS-F-SALUD
145000        ELSE
145100           IF FND-CURRENT-RATIO > 1.5
145200              ADD 5 TO WKS-F-SALUD
145300           ELSE
145400              IF FND-CURRENT-RATIO < 0.8
145500                 SUBTRACT 10 FROM WKS-F-SALUD
145600              ELSE
145700                 IF FND-CURRENT-RATIO < 1.0
145800                    SUBTRACT 5 FROM WKS-F-SALUD
145900                 END-IF
146000              END-IF
146100           END-IF
146200        END-IF
146300     END-IF
146400     IF FND-BAND-CASH = 'S' AND FND-BAND-DEBT = 'S'
146500        AND FND-DEBT-TOTAL > 0
146600        COMPUTE WKS-DIV = FND-CASH-TOTAL / FND-DEBT-TOTAL
146700        IF WKS-DIV > 1.0
146800           ADD 8 TO WKS-F-SALUD
146900        ELSE
147000           IF WKS-DIV > 0.5
147100              ADD 4 TO WKS-F-SALUD
147200           ELSE
147300              IF WKS-DIV < 0.1
147400                 SUBTRACT 8 FROM WKS-F-SALUD
147500              END-IF
147600           END-IF
147700        END-IF
147800     END-IF
147900     IF FND-BAND-FCF = 'S'
148000        IF FND-FCF > 0
148100           ADD 5 TO WKS-F-SALUD
148200        ELSE
148300           SUBTRACT 8 FROM WKS-F-SALUD
148400        END-IF
148500     END-IF
148600     IF WKS-F-SALUD > 100
148700        MOVE 100 TO WKS-F-SALUD
148800     END-IF
148900     IF WKS-F-SALUD < 0
149000        MOVE 0 TO WKS-F-SALUD
149100     END-IF.
149200 CALCULA-F-SALUD-E. EXIT.
149300
149400******************************************************************
149500*   PUNTAJE DE MOMENTUM: RETORNOS, FUERZA RELATIVA CONTRA EL     *
149600*   INDICE, TASA DE CAMBIO Y REVERSION A LA MEDIA DE 50 RUEDAS   *
149700******************************************************************
149800 CALCULA-MOMENTUM SECTION.
149900     MOVE 0  TO WKS-M-BASTANTES-BARRAS
150000     MOVE 50 TO WKS-M-SCORE
150100     IF WKS-N-BARRAS >= 30
150200        SET M-BASTANTES-BARRAS TO TRUE
150300        PERFORM CALCULA-M-RETORNOS
150400        PERFORM CALCULA-M-FUERZA-RELATIVA
150500        PERFORM CALCULA-M-ROC14
150600        PERFORM CALCULA-M-REVERSION
150700        PERFORM CALCULA-SCORE-MOMENTUM
150800     END-IF.
150900 CALCULA-MOMENTUM-E. EXIT.
151000
151100 CALCULA-M-RETORNOS SECTION.
151200     MOVE 0 TO WKS-M-R1 WKS-M-R5 WKS-M-R22 WKS-M-R66
151300     IF WKS-N-BARRAS > 1
151400        COMPUTE WKS-M-R1 ROUNDED =
151500           ((WKS-B-CIERRE (WKS-N-BARRAS) -
151600             WKS-B-CIERRE (WKS-N-BARRAS - 1)) /
151700             WKS-B-CIERRE (WKS-N-BARRAS - 1)) * 100
151800     END-IF
151900     IF WKS-N-BARRAS > 5
152000        COMPUTE WKS-M-R5 ROUNDED =
152100           ((WKS-B-CIERRE (WKS-N-BARRAS) -
152200             WKS-B-CIERRE (WKS-N-BARRAS - 5)) /
152300             WKS-B-CIERRE (WKS-N-BARRAS - 5)) * 100
152400     END-IF
152500     IF WKS-N-BARRAS > 22
152600        COMPUTE WKS-M-R22 ROUNDED =
152700           ((WKS-B-CIERRE (WKS-N-BARRAS) -
152800             WKS-B-CIERRE (WKS-N-BARRAS - 22)) /
152900             WKS-B-CIERRE (WKS-N-BARRAS - 22)) * 100
153000     END-IF
153100     IF WKS-N-BARRAS > 66
153200        COMPUTE WKS-M-R66 ROUNDED =
153300           ((WKS-B-CIERRE (WKS-N-BARRAS) -
153400             WKS-B-CIERRE (WKS-N-BARRAS - 66)) /
153500             WKS-B-CIERRE (WKS-N-BARRAS - 66)) * 100
153600     END-IF.
153700 CALCULA-M-RETORNOS-E. EXIT.
153800
153900 CALCULA-M-FUERZA-RELATIVA SECTION.
154000     MOVE 0 TO WKS-M-RS
154100     IF WKS-N-BARRAS > 66 AND WKS-N-INDICE > 66
154200        COMPUTE WKS-ACUM-1 =
154300           (WKS-B-CIERRE (WKS-N-BARRAS) /
154400            WKS-B-CIERRE (WKS-N-BARRAS - 65)) - 1
154500        COMPUTE WKS-ACUM-2 =
154600           (WKS-INDICE-CIERRE (WKS-N-INDICE) /
154700            WKS-INDICE-CIERRE (WKS-N-INDICE - 65)) - 1
154800        IF WKS-ACUM-2 NOT = 0
154900           COMPUTE WKS-M-RS ROUNDED = (WKS-ACUM-1 - WKS-ACUM-2) * 100
155000        END-IF
155100     END-IF.
155200 CALCULA-M-FUERZA-RELATIVA-E. EXIT.
155300
155400 CALCULA-M-ROC14 SECTION.
155500     MOVE 0 TO WKS-M-ROC14
155600     IF WKS-N-BARRAS > 14
155700        COMPUTE WKS-M-ROC14 ROUNDED =
155800           ((WKS-B-CIERRE (WKS-N-BARRAS) -
155900             WKS-B-CIERRE (WKS-N-BARRAS - 14)) /
156000             WKS-B-CIERRE (WKS-N-BARRAS - 14)) * 100
156100     END-IF.
156200 CALCULA-M-ROC14-E. EXIT.
156300
156400 CALCULA-M-REVERSION SECTION.
156500     MOVE 0 TO WKS-M-DESVIACION
156600     IF WKS-N-BARRAS >= 50
156700        COMPUTE WKS-DESDE = WKS-N-BARRAS - 49
156800        MOVE 0 TO WKS-ACUM-1
156900        PERFORM ACUM-CIERRE-BOLL
157000           VARYING WKS-I FROM WKS-DESDE BY 1 UNTIL WKS-I > WKS-N-BARRAS
157100        COMPUTE WKS-PROM-RESULT = WKS-ACUM-1 / 50
157200        IF WKS-PROM-RESULT NOT = 0
157300           COMPUTE WKS-M-DESVIACION ROUNDED =
157400              ((WKS-B-CIERRE (WKS-N-BARRAS) - WKS-PROM-RESULT) /
157500                WKS-PROM-RESULT) * 100
157600        END-IF
157700     END-IF.
157800 CALCULA-M-REVERSION-E. EXIT.
157900
158000 CALCULA-SCORE-MOMENTUM SECTION.
158100     IF WKS-M-R22 > 10
158200        ADD 10 TO WKS-M-SCORE
158300     ELSE
158400        IF WKS-M-R22 > 5
158500           ADD 5 TO WKS-M-SCORE
158600        ELSE
158700           IF WKS-M-R22 < -10
158800              SUBTRACT 8 FROM WKS-M-SCORE
158900           ELSE
159000              IF WKS-M-R22 < -5
159100                 SUBTRACT 4 FROM WKS-M-SCORE
159200              END-IF
159300           END-IF
159400        END-IF
159500     END-IF
159600     IF WKS-M-R66 > 20
159700        ADD 12 TO WKS-M-SCORE
159800     ELSE
159900        IF WKS-M-R66 > 10
160000           ADD 6 TO WKS-M-SCORE
160100        ELSE
160200           IF WKS-M-R66 < -15
160300              SUBTRACT 10 FROM WKS-M-SCORE
160400           ELSE
160500              IF WKS-M-R66 < -8
160600                 SUBTRACT 5 FROM WKS-M-SCORE
160700              END-IF
160800           END-IF
160900        END-IF
161000     END-IF
161100     IF WKS-M-RS > 10
161200        ADD 10 TO WKS-M-SCORE
161300     ELSE
161400        IF WKS-M-RS > 5
161500           ADD 5 TO WKS-M-SCORE
161600        ELSE
161700           IF WKS-M-RS < -10
161800              SUBTRACT 8 FROM WKS-M-SCORE
161900           ELSE
162000              IF WKS-M-RS < -5
162100                 SUBTRACT 4 FROM WKS-M-SCORE
162200              END-IF
162300           END-IF
162400        END-IF
162500     END-IF
162600     IF WKS-M-ROC14 > 8
162700        ADD 5 TO WKS-M-SCORE
162800     ELSE
162900        IF WKS-M-ROC14 < -8
163000           SUBTRACT 5 FROM WKS-M-SCORE
163100        END-IF
163200     END-IF
163300     IF WKS-M-DESVIACION < -15
163400        ADD 10 TO WKS-M-SCORE
163500     ELSE
163600        IF WKS-M-DESVIACION < -8
163700           ADD 5 TO WKS-M-SCORE
163800        ELSE
163900           IF WKS-M-DESVIACION > 15
164000              SUBTRACT 8 FROM WKS-M-SCORE
164100           ELSE
164200              IF WKS-M-DESVIACION > 8
164300                 SUBTRACT 4 FROM WKS-M-SCORE
164400              END-IF
164500           END-IF
164600        END-IF
164700     END-IF
164800     IF WKS-M-SCORE > 100
164900        MOVE 100 TO WKS-M-SCORE
165000     END-IF
165100     IF WKS-M-SCORE < 0
165200        MOVE 0 TO WKS-M-SCORE
165300     END-IF.
165400 CALCULA-SCORE-MOMENTUM-E. EXIT.
165500
165600******************************************************************
165700*   PUNTAJE MACRO: SENSIBILIDAD DEL SECTOR CONTRA LA FOTOGRAFIA  *
165800*   MACROECONOMICA DE LA CORRIDA (TASA, DIVISA, CRUDO, EXTERNO)  *
165900******************************************************************
166000 CALCULA-MACRO SECTION.
166100     MOVE 50 TO WKS-MACRO-SCORE
166200     MOVE 0 TO WKS-MAC-TASA-SENS WKS-MAC-DIVISA-SENS
166300     MOVE 0 TO WKS-MAC-CRUDO-SENS WKS-MAC-EXTERNO-SENS
166400     SET WKS-SENS-IX TO 1
166500     SEARCH ALL WKS-SENS-FILA
166600        WHEN WKS-SENS-SECTOR (WKS-SENS-IX) = FND-SECTOR
166700           MOVE WKS-SENS-TASA    (WKS-SENS-IX) TO WKS-MAC-TASA-SENS
166800           MOVE WKS-SENS-DIVISA  (WKS-SENS-IX) TO WKS-MAC-DIVISA-SENS
166900           MOVE WKS-SENS-CRUDO   (WKS-SENS-IX) TO WKS-MAC-CRUDO-SENS
167000           MOVE WKS-SENS-EXTERNO (WKS-SENS-IX) TO WKS-MAC-EXTERNO-SENS
167100     END-SEARCH
167200     IF MAC-BAND-US10Y = 'S'
167300        COMPUTE WKS-R = MAC-US10Y-CAMBIO-MES * WKS-MAC-TASA-SENS * 2
167400        ADD WKS-R TO WKS-MACRO-SCORE
167500     END-IF
167600     IF MAC-BAND-USDINR = 'S'
167700        COMPUTE WKS-R = MAC-USDINR-CAMBIO-MES * WKS-MAC-DIVISA-SENS * 2
167800        ADD WKS-R TO WKS-MACRO-SCORE
167900     END-IF
168000     IF MAC-BAND-CRUDO = 'S'
168100        COMPUTE WKS-R = MAC-CRUDO-CAMBIO-MES * WKS-MAC-CRUDO-SENS * 1.5
168200        ADD WKS-R TO WKS-MACRO-SCORE
168300     END-IF
168400     IF MAC-BAND-SP500 = 'S'
168500        COMPUTE WKS-R =
168600                MAC-SP500-CAMBIO-SEMANA * WKS-MAC-EXTERNO-SENS * 2
168700        ADD WKS-R TO WKS-MACRO-SCORE
168800     END-IF
168900     IF MAC-BAND-VIX = 'S'
169000        IF MAC-VIX-ACTUAL > 25
169100           SUBTRACT 8 FROM WKS-MACRO-SCORE
169200        ELSE
169300           IF MAC-VIX-ACTUAL > 20
169400              SUBTRACT 4 FROM WKS-MACRO-SCORE
169500           ELSE
169600              IF MAC-VIX-ACTUAL < 12
169700                 ADD 5 TO WKS-MACRO-SCORE
169800              END-IF
169900           END-IF
170000        END-IF
170100     END-IF
170200     IF MAC-BAND-NIFTY = 'S'
170300        IF MAC-NIFTY-CAMBIO-MES > 5
170400           ADD 5 TO WKS-MACRO-SCORE
170500        ELSE
170600           IF MAC-NIFTY-CAMBIO-MES < -5
170700              SUBTRACT 5 FROM WKS-MACRO-SCORE
170800           END-IF
170900        END-IF
171000     END-IF
171100     IF WKS-MACRO-SCORE > 100
171200        MOVE 100 TO WKS-MACRO-SCORE
171300     END-IF
171400     IF WKS-MACRO-SCORE < 0
171500        MOVE 0 TO WKS-MACRO-SCORE
171600     END-IF.
171700 CALCULA-MACRO-E. EXIT.
171800
171900******************************************************************
172000*   DECISION COMPUESTA: PESOS VIGENTES, ACCION/CONFIANZA,        *
172100*   OBJETIVOS, HORIZONTE, CALIFICACION DE RIESGO Y RAZONES       *
172200******************************************************************
172300 CALCULA-DECISION SECTION.
172400     COMPUTE WKS-D-COMPUESTO ROUNDED =
172500             (WKS-T-SCORE     * WGT-TECHNICAL)   +
172600             (WKS-F-SCORE     * WGT-FUNDAMENTAL) +
172700             (WKS-M-SCORE     * WGT-MOMENTUM)    +
172800             (WKS-MACRO-SCORE * WGT-MACRO)       +
172900             (50 * (WGT-VOLUMEN-ENTREGA + WGT-SENTIMIENTO +
173000                    WGT-ESTACIONAL + WGT-CORREL-GLOBAL +
173100                    WGT-FLUJO-OPCIONES))
173200     PERFORM DETERMINA-ACCION
173300     PERFORM CALCULA-OBJETIVOS
173400     PERFORM CALCULA-HORIZONTE
173500     PERFORM CALCULA-RISK-RATING
173600     PERFORM ARMA-RAZONES.
173700 CALCULA-DECISION-E. EXIT.
173800
173900 DETERMINA-ACCION SECTION.
174000     IF WKS-D-COMPUESTO >= 72
174010        SET D-ES-STRONG-BUY TO TRUE
174020        COMPUTE WKS-D-CONFIANZA = WKS-D-COMPUESTO + 10
174030        GO TO DETERMINA-ACCION-LIMITES
174040     END-IF
174100     IF WKS-D-COMPUESTO >= 60
174110        SET D-ES-BUY TO TRUE
174120        COMPUTE WKS-D-CONFIANZA = WKS-D-COMPUESTO + 5
174130        GO TO DETERMINA-ACCION-LIMITES
174140     END-IF
174200     IF WKS-D-COMPUESTO >= 42
174210        SET D-ES-HOLD TO TRUE
174220        COMPUTE WKS-R = WKS-D-COMPUESTO - 50
174230        IF WKS-R < 0
174240           COMPUTE WKS-R = WKS-R * -1
174250        END-IF
174260        COMPUTE WKS-D-CONFIANZA = 50 + WKS-R
174270        GO TO DETERMINA-ACCION-LIMITES
174280     END-IF
174300     IF WKS-D-COMPUESTO >= 30
174310        SET D-ES-SELL TO TRUE
174320        COMPUTE WKS-D-CONFIANZA = 100 - WKS-D-COMPUESTO + 5
174330        GO TO DETERMINA-ACCION-LIMITES
174340     END-IF
174400     SET D-ES-STRONG-SELL TO TRUE
174410     COMPUTE WKS-D-CONFIANZA = 100 - WKS-D-COMPUESTO + 10.
174500 DETERMINA-ACCION-LIMITES.
174600     IF WKS-D-CONFIANZA > 95
174700        MOVE 95 TO WKS-D-CONFIANZA
174800     END-IF
174900     IF WKS-D-CONFIANZA < 30
175000        MOVE 30 TO WKS-D-CONFIANZA
175100     END-IF.
175200 DETERMINA-ACCION-E. EXIT.
177300
177400 CALCULA-OBJETIVOS SECTION.
177500     IF D-ES-STRONG-BUY OR D-ES-BUY
177600        COMPUTE WKS-R = WKS-B-CIERRE (WKS-N-BARRAS) - (2.5 * WKS-T-ATR)
177700        IF WKS-R > WKS-T-SOP-S1
177800           MOVE WKS-R TO WKS-D-STOP
177900        ELSE
178000           MOVE WKS-T-SOP-S1 TO WKS-D-STOP
178100        END-IF
178200        COMPUTE WKS-R = WKS-B-CIERRE (WKS-N-BARRAS) + (4 * WKS-T-ATR)
178300        IF WKS-R < WKS-T-SOP-R2
178400           MOVE WKS-R TO WKS-D-TARGET
178500        ELSE
178600           MOVE WKS-T-SOP-R2 TO WKS-D-TARGET
178700        END-IF
178800        COMPUTE WKS-D-RIESGO     =
178900                WKS-B-CIERRE (WKS-N-BARRAS) - WKS-D-STOP
179000        COMPUTE WKS-D-RECOMPENSA =
179100                WKS-D-TARGET - WKS-B-CIERRE (WKS-N-BARRAS)
179200     ELSE
179300        IF D-ES-SELL OR D-ES-STRONG-SELL
179400           COMPUTE WKS-R =
179500                   WKS-B-CIERRE (WKS-N-BARRAS) + (2.5 * WKS-T-ATR)
179600           IF WKS-R < WKS-T-SOP-R1
179700              MOVE WKS-R TO WKS-D-STOP
179800           ELSE
179900              MOVE WKS-T-SOP-R1 TO WKS-D-STOP
180000           END-IF
180100           COMPUTE WKS-R =
180200                   WKS-B-CIERRE (WKS-N-BARRAS) - (4 * WKS-T-ATR)
180300           IF WKS-R > WKS-T-SOP-S2
180400              MOVE WKS-R TO WKS-D-TARGET
180500           ELSE
180600              MOVE WKS-T-SOP-S2 TO WKS-D-TARGET
180700           END-IF
180800           COMPUTE WKS-D-RIESGO     =
180900                   WKS-D-STOP - WKS-B-CIERRE (WKS-N-BARRAS)
181000           COMPUTE WKS-D-RECOMPENSA =
181100                   WKS-B-CIERRE (WKS-N-BARRAS) - WKS-D-TARGET
181200        ELSE
181300           COMPUTE WKS-D-STOP   =
181400                   WKS-B-CIERRE (WKS-N-BARRAS) - (2 * WKS-T-ATR)
181500           COMPUTE WKS-D-TARGET =
181600                   WKS-B-CIERRE (WKS-N-BARRAS) + (2 * WKS-T-ATR)
181700           COMPUTE WKS-D-RIESGO     = 2 * WKS-T-ATR
181800           COMPUTE WKS-D-RECOMPENSA = 2 * WKS-T-ATR
181900        END-IF
182000     END-IF
182100     IF WKS-D-RIESGO <= 0
182200        MOVE 0 TO WKS-D-RR
182300     ELSE
182400        COMPUTE WKS-D-RR ROUNDED = WKS-D-RECOMPENSA / WKS-D-RIESGO
182500     END-IF.
182600 CALCULA-OBJETIVOS-E. EXIT.
182700
182800 CALCULA-HORIZONTE SECTION.
182900     IF WKS-T-ADX > 30 AND WKS-T-ATR-PCT < 2
183000        MOVE '2-4 WEEKS'  TO WKS-D-HORIZONTE
183100     ELSE
183200        IF WKS-T-ADX > 25
183300           MOVE '1-3 WEEKS' TO WKS-D-HORIZONTE
183400        ELSE
183500           IF WKS-T-ATR-PCT > 3
183600              MOVE '3-7 DAYS' TO WKS-D-HORIZONTE
183700           ELSE
183800              MOVE '1-2 WEEKS' TO WKS-D-HORIZONTE
183900           END-IF
184000        END-IF
184100     END-IF.
184200 CALCULA-HORIZONTE-E. EXIT.
184300
184400 CALCULA-RISK-RATING SECTION.
184500     MOVE 5 TO WKS-D-RISK-RATING
184600     IF FND-BAND-BETA = 'S'
184700        COMPUTE WKS-R = (FND-BETA * 4) + WKS-T-ATR-PCT
184800        COMPUTE WKS-D-RISK-RATING = WKS-R
184900        IF WKS-D-RISK-RATING < 1
185000           MOVE 1 TO WKS-D-RISK-RATING
185100        END-IF
185200        IF WKS-D-RISK-RATING > 10
185300           MOVE 10 TO WKS-D-RISK-RATING
185400        END-IF
185500     END-IF.
185600 CALCULA-RISK-RATING-E. EXIT.
185700
185800 ARMA-RAZONES SECTION.
185900     MOVE 0 TO WKS-N-RAZONES
186000     MOVE SPACES TO WKS-RAZON (1)  WKS-RAZON (2)  WKS-RAZON (3)
186100                    WKS-RAZON (4)  WKS-RAZON (5)  WKS-RAZON (6)
186200                    WKS-RAZON (7)  WKS-RAZON (8)  WKS-RAZON (9)
186300                    WKS-RAZON (10) WKS-RAZON (11) WKS-RAZON (12)
186400     MOVE WKS-T-RSI TO WKS-EDIT-NUM
186500     IF WKS-T-SCORE >= 70
186600        STRING 'STRONG TECHNICAL SETUP RSI=' WKS-EDIT-NUM
186700           DELIMITED BY SIZE INTO WKS-RAZON-TEXTO
186800        PERFORM AGREGA-RAZON
186900     ELSE
187000        IF WKS-T-SCORE >= 60
187100           STRING 'FAVORABLE TECHNICALS RSI=' WKS-EDIT-NUM
187200              DELIMITED BY SIZE INTO WKS-RAZON-TEXTO
187300           PERFORM AGREGA-RAZON
187400        ELSE
187500           IF WKS-T-SCORE <= 30
187600              STRING 'WEAK TECHNICALS RSI=' WKS-EDIT-NUM
187700                 DELIMITED BY SIZE INTO WKS-RAZON-TEXTO
187800              PERFORM AGREGA-RAZON
187900           ELSE
188000              IF WKS-T-SCORE <= 40
188100                 STRING 'TECHNICAL CAUTION RSI=' WKS-EDIT-NUM
188200                    DELIMITED BY SIZE INTO WKS-RAZON-TEXTO
188300                 PERFORM AGREGA-RAZON
188400              END-IF
188500           END-IF
188600        END-IF
188700     END-IF
188800     IF WKS-T-BULL-CONTEO = 3
188900        MOVE 'ALL TRENDS BULLISH' TO WKS-RAZON-TEXTO
189000        PERFORM AGREGA-RAZON
189100     ELSE
189200        IF WKS-T-BULL-CONTEO = 0
189300           MOVE 'ALL TRENDS BEARISH' TO WKS-RAZON-TEXTO
189400           PERFORM AGREGA-RAZON
189500        END-IF
189600     END-IF
189700     IF WKS-T-VOL-SENAL = 'STRONG_ACCUMULATION'
189800        MOVE WKS-T-VOL-RAZON TO WKS-EDIT-NUM
189900        STRING 'HEAVY ACCUMULATION ' WKS-EDIT-NUM 'X AVG VOLUME'
190000           DELIMITED BY SIZE INTO WKS-RAZON-TEXTO
190100        PERFORM AGREGA-RAZON
190200     ELSE
190300        IF WKS-T-VOL-SENAL = 'STRONG_DISTRIBUTION'
190400           MOVE 'DISTRIBUTION PATTERN' TO WKS-RAZON-TEXTO
190500           PERFORM AGREGA-RAZON
190600        END-IF
190700     END-IF
190800     IF WKS-F-SCORE >= 65 AND FND-BAND-PE = 'S' AND FND-PE-RATIO > 0
190900        MOVE FND-PE-RATIO TO WKS-EDIT-NUM
191000        STRING 'ATTRACTIVE PE ' WKS-EDIT-NUM ' VS SECTOR '
191100               WKS-F-PE-SECTOR DELIMITED BY SIZE INTO WKS-RAZON-TEXTO
191200        PERFORM AGREGA-RAZON
191300     ELSE
191400        IF WKS-F-SCORE <= 35
191500           MOVE 'FUNDAMENTAL CONCERNS' TO WKS-RAZON-TEXTO
191600           PERFORM AGREGA-RAZON
191700        END-IF
191800     END-IF
191900     IF FND-BAND-RG = 'S'
192000        COMPUTE WKS-EDIT-NUM = FND-REV-GROWTH * 100
192100        STRING 'REVENUE GROWTH ' WKS-EDIT-NUM '%'
192200           DELIMITED BY SIZE INTO WKS-RAZON-TEXTO
192300        PERFORM AGREGA-RAZON
192400     END-IF
192500     IF FND-BAND-EG = 'S'
192600        COMPUTE WKS-EDIT-NUM = FND-EARN-GROWTH * 100
192700        STRING 'EARNINGS GROWTH ' WKS-EDIT-NUM '%'
192800           DELIMITED BY SIZE INTO WKS-RAZON-TEXTO
192900        PERFORM AGREGA-RAZON
193000     END-IF
193100     IF WKS-M-RS > 5
193200        MOVE WKS-M-RS TO WKS-EDIT-NUM
193300        STRING 'OUTPERFORMING INDEX BY ' WKS-EDIT-NUM '%'
193400           DELIMITED BY SIZE INTO WKS-RAZON-TEXTO
193500        PERFORM AGREGA-RAZON
193600     ELSE
193700        IF WKS-M-RS < -5
193800           MOVE WKS-M-RS TO WKS-EDIT-NUM
193900           STRING 'UNDERPERFORMING INDEX BY ' WKS-EDIT-NUM '%'
194000              DELIMITED BY SIZE INTO WKS-RAZON-TEXTO
194100           PERFORM AGREGA-RAZON
194200        END-IF
194300     END-IF
194400     IF WKS-M-DESVIACION < -15
194500        MOVE WKS-M-DESVIACION TO WKS-EDIT-NUM
194600        STRING WKS-EDIT-NUM '% BELOW 50DMA MEAN REVERSION'
194700           DELIMITED BY SIZE INTO WKS-RAZON-TEXTO
194800        PERFORM AGREGA-RAZON
194900     END-IF
195000     IF WKS-MACRO-SCORE >= 60
195100        STRING 'MACRO FAVORABLE FOR ' FND-SECTOR
195200           DELIMITED BY SIZE INTO WKS-RAZON-TEXTO
195300        PERFORM AGREGA-RAZON
195400     ELSE
195500        IF WKS-MACRO-SCORE <= 40
195600           STRING 'MACRO HEADWINDS FOR ' FND-SECTOR
195700              DELIMITED BY SIZE INTO WKS-RAZON-TEXTO
195800           PERFORM AGREGA-RAZON
195900        END-IF
196000     END-IF.
196100 ARMA-RAZONES-E. EXIT.
196200
196300 AGREGA-RAZON SECTION.
196400     IF WKS-N-RAZONES < 12
196500        ADD 1 TO WKS-N-RAZONES
196600        MOVE WKS-RAZON-TEXTO TO WKS-RAZON (WKS-N-RAZONES)
196700     END-IF.
196800 AGREGA-RAZON-E. EXIT.
196900
197000******************************************************************
197100*         GRABACION DE LA DECISION Y DEL RENGLON DE REPORTE      *
197200******************************************************************
197300 ESCRIBE-DECISION SECTION.
197400     MOVE FND-EMISORA                 TO DEC-EMISORA
197500     MOVE FND-NOMBRE-EMPRESA          TO DEC-NOMBRE-EMPRESA
197600     MOVE FND-SECTOR                  TO DEC-SECTOR
197700     MOVE WKS-D-ACCION                TO DEC-ACCION
197800     MOVE WKS-D-CONFIANZA             TO DEC-CONFIANZA
197900     MOVE WKS-D-COMPUESTO             TO DEC-SCORE-COMPUESTO
198000     MOVE WKS-B-CIERRE (WKS-N-BARRAS) TO DEC-PRECIO
198100     MOVE WKS-D-TARGET                TO DEC-PRECIO-OBJETIVO
198200     MOVE WKS-D-STOP                  TO DEC-STOP-LOSS
198300     MOVE WKS-D-RR                    TO DEC-RR-RATIO
198400     MOVE WKS-D-HORIZONTE             TO DEC-HORIZONTE
198500     MOVE WKS-D-RISK-RATING           TO DEC-RISK-RATING
198600     MOVE WKS-T-SCORE                 TO DEC-TECH-SCORE
198700     MOVE WKS-F-SCORE                 TO DEC-FUND-SCORE
198800     MOVE WKS-M-SCORE                 TO DEC-MOM-SCORE
198900     MOVE WKS-MACRO-SCORE             TO DEC-MACRO-SCORE
199000     MOVE WKS-FECHA-CORRIDA           TO DEC-FECHA-DECISION
199100     WRITE DEC-REGISTRO-DECISION
199200     IF FS-EQDECN NOT = 0
199300        DISPLAY 'EQAN1B01 ERROR AL ESCRIBIR EQDECN, STATUS: '
199400                FS-EQDECN
199500     END-IF
199600     IF D-ES-STRONG-BUY
199700        ADD 1 TO WKS-TOT-STRONG-BUY
199800        ADD 1 TO WKS-TOT-COMPRAS
199900     ELSE
200000        IF D-ES-BUY
200100           ADD 1 TO WKS-TOT-BUY
200200           ADD 1 TO WKS-TOT-COMPRAS
200300        ELSE
200400           IF D-ES-HOLD
200500              ADD 1 TO WKS-TOT-HOLD
200600           ELSE
200700              IF D-ES-SELL
200800                 ADD 1 TO WKS-TOT-SELL
200900                 ADD 1 TO WKS-TOT-VENTAS
201000              ELSE
201100                 ADD 1 TO WKS-TOT-STRONG-SELL
201200                 ADD 1 TO WKS-TOT-VENTAS
201300              END-IF
201400           END-IF
201500        END-IF
201600     END-IF.
201700 ESCRIBE-DECISION-E. EXIT.
201800
201900 ESCRIBE-RENGLON-ANALISIS SECTION.
202000     MOVE WKS-B-CIERRE (WKS-N-BARRAS) TO WKS-MASK-PRECIO
202100     MOVE SPACES TO REG-EQANLS
202200     STRING FND-EMISORA        DELIMITED BY SIZE
202300            ' '                DELIMITED BY SIZE
202400            WKS-MASK-PRECIO    DELIMITED BY SIZE
202500            ' '                DELIMITED BY SIZE
202600            WKS-D-ACCION       DELIMITED BY SIZE
202700            ' CONF='           DELIMITED BY SIZE
202800            WKS-D-CONFIANZA    DELIMITED BY SIZE
202900            ' SCORE='          DELIMITED BY SIZE
203000            WKS-D-COMPUESTO    DELIMITED BY SIZE
203100            ' T='              DELIMITED BY SIZE
203200            WKS-T-SCORE        DELIMITED BY SIZE
203300            ' F='              DELIMITED BY SIZE
203400            WKS-F-SCORE        DELIMITED BY SIZE
203500            ' M='              DELIMITED BY SIZE
203600            WKS-M-SCORE        DELIMITED BY SIZE
203700            ' MA='             DELIMITED BY SIZE
203800            WKS-MACRO-SCORE    DELIMITED BY SIZE
203900            ' TGT='            DELIMITED BY SIZE
204000            WKS-D-TARGET       DELIMITED BY SIZE
204100            ' STP='            DELIMITED BY SIZE
204200            WKS-D-STOP         DELIMITED BY SIZE
204300            ' RR='             DELIMITED BY SIZE
204400            WKS-D-RR           DELIMITED BY SIZE
204500            ' HOR='            DELIMITED BY SIZE
204600            WKS-D-HORIZONTE    DELIMITED BY SIZE
204700            ' RSK='            DELIMITED BY SIZE
204800            WKS-D-RISK-RATING  DELIMITED BY SIZE
204900         INTO REG-EQANLS
205000     WRITE REG-EQANLS
205100     PERFORM ESCRIBE-RAZON
205200        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N-RAZONES.
205300 ESCRIBE-RENGLON-ANALISIS-E. EXIT.
205400
205500 ESCRIBE-RAZON SECTION.
205600     MOVE SPACES TO REG-EQANLS
205700     STRING '     - ' DELIMITED BY SIZE
205800            WKS-RAZON (WKS-I) DELIMITED BY SIZE
205900         INTO REG-EQANLS
206000     WRITE REG-EQANLS.
206100 ESCRIBE-RAZON-E. EXIT.
206200
206300******************************************************************
206400*           TRAILER DE ESTADISTICAS DE LA CORRIDA DE ANALISIS   *
206500******************************************************************
206600 ESTADISTICAS SECTION.
206700     MOVE WKS-TOT-ANALIZADAS TO WKS-MASK-CONTADOR
206800     MOVE SPACES TO REG-EQANLS
206900     STRING 'TOTAL ANALIZADAS: ' WKS-MASK-CONTADOR
207000        DELIMITED BY SIZE INTO REG-EQANLS
207100     WRITE REG-EQANLS
207200     MOVE WKS-TOT-STRONG-BUY TO WKS-MASK-CONTADOR
207300     MOVE SPACES TO REG-EQANLS
207400     STRING 'STRONG_BUY=' WKS-MASK-CONTADOR
207500        DELIMITED BY SIZE INTO REG-EQANLS
207600     WRITE REG-EQANLS
207700     MOVE WKS-TOT-BUY TO WKS-MASK-CONTADOR
207800     MOVE SPACES TO REG-EQANLS
207900     STRING 'BUY=' WKS-MASK-CONTADOR
208000        DELIMITED BY SIZE INTO REG-EQANLS
208100     WRITE REG-EQANLS
208200     MOVE WKS-TOT-HOLD TO WKS-MASK-CONTADOR
208300     MOVE SPACES TO REG-EQANLS
208400     STRING 'HOLD=' WKS-MASK-CONTADOR
208500        DELIMITED BY SIZE INTO REG-EQANLS
208600     WRITE REG-EQANLS
208700     MOVE WKS-TOT-SELL TO WKS-MASK-CONTADOR
208800     MOVE SPACES TO REG-EQANLS
208900     STRING 'SELL=' WKS-MASK-CONTADOR
209000        DELIMITED BY SIZE INTO REG-EQANLS
209100     WRITE REG-EQANLS
209200     MOVE WKS-TOT-STRONG-SELL TO WKS-MASK-CONTADOR
209300     MOVE SPACES TO REG-EQANLS
209400     STRING 'STRONG_SELL=' WKS-MASK-CONTADOR
209500        DELIMITED BY SIZE INTO REG-EQANLS
209600     WRITE REG-EQANLS
209700     MOVE WKS-TOT-COMPRAS TO WKS-MASK-CONTADOR
209800     MOVE SPACES TO REG-EQANLS
209900     STRING 'COMPRAS=' WKS-MASK-CONTADOR
210000        DELIMITED BY SIZE INTO REG-EQANLS
210100     WRITE REG-EQANLS
210200     MOVE WKS-TOT-VENTAS TO WKS-MASK-CONTADOR
210300     MOVE SPACES TO REG-EQANLS
210400     STRING 'VENTAS=' WKS-MASK-CONTADOR
210500        DELIMITED BY SIZE INTO REG-EQANLS
210600     WRITE REG-EQANLS
210700     MOVE WKS-TOT-ERRORES TO WKS-MASK-CONTADOR
210800     MOVE SPACES TO REG-EQANLS
210900     STRING 'ERRORES=' WKS-MASK-CONTADOR
211000        DELIMITED BY SIZE INTO REG-EQANLS
211100     WRITE REG-EQANLS
211200     MOVE WKS-TOT-INSUFICIENTES TO WKS-MASK-CONTADOR
211300     MOVE SPACES TO REG-EQANLS
211400     STRING 'INSUFICIENTES=' WKS-MASK-CONTADOR
211500        DELIMITED BY SIZE INTO REG-EQANLS
211600     WRITE REG-EQANLS.
211700 ESTADISTICAS-E. EXIT.
