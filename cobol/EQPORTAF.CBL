000100******************************************************************
000200* FECHA       : 06/11/2023                                       *
000300* PROGRAMADOR : PEDRO RAMIREZ (PEDR)                              *
000400* APLICACION  : ANALISIS BURSATIL                                 *
000500* PROGRAMA    : EQPF1B01                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : VALORIZACION DE PORTAFOLIO. LEE LAS TENENCIAS     *
000800*             : (EQHOLD), BUSCA EN EQPRCB LAS ULTIMAS BARRAS DE   *
000900*             : CADA EMISORA PARA OBTENER EL PRECIO ACTUAL Y LOS  *
001000*             : CAMBIOS DE 1/5/20 RUEDAS, VALORIZA CADA TENENCIA, *
001100*             : PROMEDIA COMPRAS REPETIDAS DE LA MISMA EMISORA,   *
001200*             : PESA CADA RENGLON Y CADA SECTOR CONTRA EL TOTAL   *
001300*             : Y EMITE LAS RECOMENDACIONES DE CARTERA.           *
001400* ARCHIVOS    : EQHOLD=E,EQPRCB=E                                 *
001500*             : EQPFLN=S,EQPORT=S                                 *
001600* ACCION (ES) : P=PROCESA, E=ENTRADA, S=SALIDA                   *
001700* INSTALADO   : 06/11/1993                                        *
001800* BPM/RATIONAL: 231104                                            *
001900* NOMBRE      : VALORIZACION DE PORTAFOLIO                        *
002000*                                                                  *
002100* MANTENIMIENTO:                                                   *
002110* 1993-11-06 JALV 930644 CREACION DEL PROGRAMA, VALORIZACION       *
002120*            SIMPLE DE TENENCIAS DEL BOLETIN DIARIO                *
002130* 1997-05-19 JALV 970215 AGREGADO EL PESO POR SECTOR AL REPORTE    *
002140*            DE TENENCIAS                                         *
002150* 1998-11-17 JALV 981120 AJUSTE DE SIGLO EN LOS CAMPOS DE FECHA    *
002160*            AAMMDD POR EL CAMBIO DE MILENIO (00-49=20XX,          *
002170*            50-99=19XX)                                          *
002180* 2023-11-06 PEDR 231104 REESCRITURA TOTAL DEL PROGRAMA PARA LA    *
002190*            VALORIZACION DE PORTAFOLIO DEL NUEVO SISTEMA DE       *
002195*            DECISION DE EQUITY. SE CONSERVA EL PROGRAM-ID Y EL    *
002199*            SLOT DE JCL DEL BOLETIN ANTERIOR                     *
002300* 2023-12-01 MRVA 231340 AGREGADO EL PROMEDIO DE COMPRAS          *
002400*            REPETIDAS DE LA MISMA EMISORA (PROMEDIA-COMPRA)      *
002500* 2024-01-15 PEDR 231498 AGREGADOS LOS PESOS POR SECTOR Y LA      *
002600*            SECCION DE RECOMENDACIONES DE CARTERA                *
002700* 2024-02-20 PEDR 231985 AUDITORIA DEL DEPARTAMENTO SOBRE TODOS   *
002800*            LOS CAMPOS DE FECHA AAAAMMDD, NO SE ENCONTRO NINGUN  *
002850*            CAMPO DE FECHA EN DOS DIGITOS                        *
002900* 2024-07-08 MRVA 232055 CORREGIDO EL ORDEN DESCENDENTE POR VALOR *
003000*            ACTUAL, SE USABA EL INVERTIDO POR ERROR               *
003100* 2025-03-11 PEDR 232280 AGREGADA LA VALIDACION DE CARTERAS CON   *
003200*            MENOS DE 5 O MAS DE 25 TENENCIAS                      *
003300******************************************************************
003400 ID DIVISION.
003500 PROGRAM-ID. EQPF1B01.
003600 AUTHOR. PEDRO RAMIREZ.
003700 INSTALLATION. DEPARTAMENTO DE SISTEMAS - ANALISIS BURSATIL.
003800 DATE-WRITTEN. 06/11/1993.
003900 DATE-COMPILED.
004000 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT EQHOLD ASSIGN TO EQHOLD
004800            ORGANIZATION  IS LINE SEQUENTIAL
004900            FILE STATUS   IS FS-EQHOLD
005000                             FSE-EQHOLD.
005100
005200     SELECT EQPRCB ASSIGN TO EQPRCB
005300            ORGANIZATION  IS LINE SEQUENTIAL
005400            FILE STATUS   IS FS-EQPRCB
005500                             FSE-EQPRCB.
005600
005700     SELECT EQPFLN ASSIGN TO EQPFLN
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-EQPFLN
006000                             FSE-EQPFLN.
006100
006200     SELECT EQPORT ASSIGN TO EQPORT
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-EQPORT
006500                             FSE-EQPORT.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007100******************************************************************
007200*   TENENCIAS DE CARTERA, UN RENGLON POR COMPRA/EMISORA
007300 FD  EQHOLD.
007400     COPY EQHOLD.
007500*   BARRAS DIARIAS DE PRECIO, SE RELEE COMPLETO POR EMISORA
007600 FD  EQPRCB.
007700     COPY EQPRCB.
007800*   RENGLON DE VALORIZACION, SALIDA DE ESTA CORRIDA
007900 FD  EQPFLN.
008000     COPY EQPFLN.
008100*   REPORTE DE PORTAFOLIO, IMPRESION 132 COLUMNAS
008200 FD  EQPORT.
008300     01  REG-EQPORT              PIC X(132).
008400 WORKING-STORAGE SECTION.
008410******************************************************************
008420*  CONTADORES Y CAMPOS SUELTOS DE APOYO A LA APERTURA DE ARCHIVOS *
008430******************************************************************
008440 77  WKS-ARCHIVO-ERROR          PIC X(08) VALUE SPACES.
008450 77  WKS-STATUS-ERROR           PIC 9(02) VALUE ZEROES.
008500******************************************************************
008600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008700******************************************************************
008800 01  WKS-FS-STATUS.
008900     02  WKS-STATUS.
009000         04  FS-EQHOLD              PIC 9(02) VALUE ZEROES.
009100         04  FS-EQPRCB              PIC 9(02) VALUE ZEROES.
009200         04  FS-EQPFLN              PIC 9(02) VALUE ZEROES.
009300         04  FS-EQPORT              PIC 9(02) VALUE ZEROES.
009400 01  FSE-EQHOLD.
009500     02  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.
009600     02  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.
009700     02  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.
009800 01  FSE-EQPRCB.
009900     02  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.
010000     02  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.
010100     02  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.
010200 01  FSE-EQPFLN.
010300     02  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.
010400     02  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.
010500     02  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.
010600 01  FSE-EQPORT.
010700     02  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.
010800     02  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.
010900     02  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.
011000******************************************************************
011100*                  FLAGS DE FIN DE ARCHIVO                       *
011200******************************************************************
011300 01  WKS-FLAGS-FIN                   PIC X(01) VALUE 'N'.
011400     88  FIN-EQHOLD                          VALUE 'H'.
011500 01  WKS-FLAGS-FIN-2                 PIC X(01) VALUE 'N'.
011600     88  FIN-EQPRCB                          VALUE 'P'.
011700******************************************************************
011800*       TABLA DE TENENCIAS YA PROMEDIADAS (CAP 300 EMISORAS)     *
011900******************************************************************
012000 01  WKS-N-TENENCIAS                 PIC 9(04) COMP VALUE 0.
012100 01  WKS-TABLA-TENENCIAS.
012200     02  WKS-TEN-FILA OCCURS 1 TO 300
012300                       DEPENDING ON WKS-N-TENENCIAS
012400                       ASCENDING KEY IS WKS-TEN-EMISORA
012500                       INDEXED BY WKS-TEN-IX.
012600         03  WKS-TEN-EMISORA         PIC X(12).
012700         03  WKS-TEN-SECTOR          PIC X(24).
012800         03  WKS-TEN-CANTIDAD        PIC S9(09)V99.
012900         03  WKS-TEN-PRECIO-PROM     PIC S9(07)V99.
013000         03  WKS-TEN-PRECIO-ACTUAL   PIC S9(07)V99.
013100         03  WKS-TEN-INVERTIDO       PIC S9(11)V99.
013200         03  WKS-TEN-VALOR-ACTUAL    PIC S9(11)V99.
013300         03  WKS-TEN-GANANCIA        PIC S9(11)V99.
013400         03  WKS-TEN-GANANCIA-PCT    PIC S9(03)V99.
013500         03  WKS-TEN-PESO            PIC S9(03)V9.
013600         03  WKS-TEN-CAMBIO-DIA      PIC S9(03)V99.
013700         03  WKS-TEN-CAMBIO-SEMANA   PIC S9(03)V99.
013800         03  WKS-TEN-CAMBIO-MES      PIC S9(03)V99.
013900 01  WKS-TEN-FILA-TEMP.
014000     02  WKS-TFT-EMISORA             PIC X(12).
014100     02  WKS-TFT-SECTOR              PIC X(24).
014200     02  WKS-TFT-CANTIDAD            PIC S9(09)V99.
014300     02  WKS-TFT-PRECIO-PROM         PIC S9(07)V99.
014400     02  WKS-TFT-PRECIO-ACTUAL       PIC S9(07)V99.
014500     02  WKS-TFT-INVERTIDO           PIC S9(11)V99.
014600     02  WKS-TFT-VALOR-ACTUAL        PIC S9(11)V99.
014700     02  WKS-TFT-GANANCIA            PIC S9(11)V99.
014800     02  WKS-TFT-GANANCIA-PCT        PIC S9(03)V99.
014900     02  WKS-TFT-PESO                PIC S9(03)V9.
015000     02  WKS-TFT-CAMBIO-DIA          PIC S9(03)V99.
015100     02  WKS-TFT-CAMBIO-SEMANA       PIC S9(03)V99.
015200     02  WKS-TFT-CAMBIO-MES          PIC S9(03)V99.
015300******************************************************************
015400*         TABLA DE SECTORES ACUMULADOS (CAP 20 SECTORES)         *
015500******************************************************************
015600 01  WKS-N-SECTORES                  PIC 9(02) COMP VALUE 0.
015700 01  WKS-TABLA-SECTORES.
015800     02  WKS-SEC-FILA OCCURS 1 TO 20
015900                       DEPENDING ON WKS-N-SECTORES
016000                       ASCENDING KEY IS WKS-SEC-NOMBRE
016100                       INDEXED BY WKS-SEC-IX.
016200         03  WKS-SEC-NOMBRE          PIC X(24).
016300         03  WKS-SEC-VALOR           PIC S9(13)V99.
016400         03  WKS-SEC-PESO            PIC S9(03)V9.
016500******************************************************************
016600*              AREA DE TRABAJO PARA CALCULOS GENERALES           *
016700******************************************************************
016800 01  WKS-I                           PIC 9(04) COMP VALUE 0.
016900 01  WKS-J                           PIC 9(04) COMP VALUE 0.
017000 01  WKS-R                           PIC S9(11)V9999 VALUE 0.
017100 01  WKS-N-BARRAS                    PIC 9(04) COMP VALUE 0.
017200 01  WKS-TABLA-BARRAS.
017300     02  WKS-BARRA-FILA OCCURS 1 TO 30
017400                       DEPENDING ON WKS-N-BARRAS
017500                       INDEXED BY WKS-BI.
017600         03  WKS-B-CIERRE            PIC S9(07)V99.
017700*    VISTA PARTIDA DE LA BARRA PARA DEPURACION EN PANTALLA
017800 01  WKS-B-CIERRE-R REDEFINES WKS-TABLA-BARRAS.
017900     02  WKS-B-CIERRE-ENTERO         PIC S9(05) OCCURS 1 TO 30
018000                       DEPENDING ON WKS-N-BARRAS
018100                       INDEXED BY WKS-BJ.
018200     02  WKS-B-CIERRE-DECIMAL        PIC 99 OCCURS 1 TO 30
018300                       DEPENDING ON WKS-N-BARRAS
018400                       INDEXED BY WKS-BK.
018500 01  WKS-PRECIO-ACTUAL                PIC S9(07)V99 VALUE 0.
018600 01  WKS-PRECIO-ACTUAL-R REDEFINES WKS-PRECIO-ACTUAL.
018700     02  WKS-PA-ENTERO                PIC S9(07).
018800     02  WKS-PA-DECIMAL                PIC 99.
018900 01  WKS-TOTALES-CARTERA.
019000     02  WKS-TOTAL-INVERTIDO           PIC S9(13)V99 VALUE 0.
019100     02  WKS-TOTAL-ACTUAL              PIC S9(13)V99 VALUE 0.
019200     02  WKS-TOTAL-GANANCIA            PIC S9(13)V99 VALUE 0.
019300*    VISTA EN TABLA PARA REVISION GLOBAL DE LOS TRES TOTALES
019400 01  WKS-TOTALES-CARTERA-R REDEFINES WKS-TOTALES-CARTERA.
019500     02  WKS-TC-TABLA                  PIC S9(13)V99 OCCURS 3 TIMES
019600                       INDEXED BY WKS-TCI.
019700 01  WKS-TOTAL-GANANCIA-PCT           PIC S9(03)V99 VALUE 0.
019800 01  WKS-ENCONTRADO                   PIC X(01) VALUE 'N'.
019900 01  WKS-CAMBIO-DIA                   PIC S9(03)V99 VALUE 0.
020000 01  WKS-CAMBIO-SEMANA                PIC S9(03)V99 VALUE 0.
020100 01  WKS-CAMBIO-MES                   PIC S9(03)V99 VALUE 0.
020200 01  WKS-MASK-PRECIO                  PIC Z,ZZZ,ZZ9.99.
020210******************************************************************
020220*  2024-11-04 MRVA TICKET 231901 FECHA DE CORRIDA PARA LA         *
020230*  CABECERA DEL REPORTE DE CARTERA (EQPORT).                     *
020240******************************************************************
020250 01  WKS-FECHA-SISTEMA-6.
020260     02  WKS-FS6-ANIO                 PIC 9(02).
020270     02  WKS-FS6-MES                  PIC 9(02).
020280     02  WKS-FS6-DIA                  PIC 9(02).
020290 01  WKS-FECHA-SISTEMA.
020295     02  WKS-FS-ANIO                  PIC 9(04).
020296     02  WKS-FS-MES                   PIC 9(02).
020297     02  WKS-FS-DIA                   PIC 9(02).
020298 01  WKS-FECHA-CORRIDA                PIC X(08).
020300 PROCEDURE DIVISION.
020400******************************************************************
020500*               S E C C I O N    P R I N C I P A L               *
020600******************************************************************
020700 000-MAIN SECTION.
020750     PERFORM CARGA-FECHA-CORRIDA THRU CARGA-FECHA-CORRIDA-E
020800     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
020900     PERFORM LEE-EQHOLD THRU LEE-EQHOLD-E
021000     PERFORM CARGA-TENENCIAS THRU CARGA-TENENCIAS-E
021050        UNTIL FIN-EQHOLD
021100     PERFORM VALORIZA-TENENCIAS THRU VALORIZA-TENENCIAS-E
021200        VARYING WKS-TEN-IX FROM 1 BY 1 UNTIL WKS-TEN-IX > WKS-N-TENENCIAS
021300     PERFORM ACUMULA-TOTALES THRU ACUMULA-TOTALES-E
021400        VARYING WKS-TEN-IX FROM 1 BY 1 UNTIL WKS-TEN-IX > WKS-N-TENENCIAS
021500     PERFORM CALCULA-PESOS THRU CALCULA-PESOS-E
021600        VARYING WKS-TEN-IX FROM 1 BY 1 UNTIL WKS-TEN-IX > WKS-N-TENENCIAS
021700     PERFORM ORDENA-POR-VALOR-DESC THRU ORDENA-POR-VALOR-DESC-E
021800     PERFORM ESCRIBE-PORTAFOLIO-RPT THRU ESCRIBE-PORTAFOLIO-RPT-E
021900     PERFORM ESCRIBE-RECOMENDACIONES THRU ESCRIBE-RECOMENDACIONES-E
022000     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
022100     STOP RUN.
022200 000-MAIN-E. EXIT.
022210
022220******************************************************************
022230*  FECHA DE CORRIDA PARA LA CABECERA DEL REPORTE DE CARTERA. EL   *
022240*  ACCEPT DEVUELVE EL SIGLO A DOS DIGITOS, POR ESO SE VENTANEA    *
022250*  (< 50 = 20XX, >= 50 = 19XX) ANTES DE ARMAR LA FECHA DE OCHO.   *
022260******************************************************************
022270 CARGA-FECHA-CORRIDA SECTION.
022280     ACCEPT WKS-FECHA-SISTEMA-6 FROM DATE
022290     IF WKS-FS6-ANIO < 50
022300        COMPUTE WKS-FS-ANIO = 2000 + WKS-FS6-ANIO
022310     ELSE
022320        COMPUTE WKS-FS-ANIO = 1900 + WKS-FS6-ANIO
022330     END-IF
022340     MOVE WKS-FS6-MES TO WKS-FS-MES
022350     MOVE WKS-FS6-DIA TO WKS-FS-DIA
022360     MOVE WKS-FECHA-SISTEMA TO WKS-FECHA-CORRIDA.
022370 CARGA-FECHA-CORRIDA-E. EXIT.
022380
022400 APERTURA-ARCHIVOS SECTION.
022500     OPEN INPUT  EQHOLD
022600     IF FS-EQHOLD NOT = 0
022700        MOVE 'EQHOLD' TO WKS-ARCHIVO-ERROR
022710        MOVE FS-EQHOLD TO WKS-STATUS-ERROR
022720        GO TO APERTURA-ARCHIVOS-ERROR
023000     END-IF
023100     OPEN INPUT  EQPRCB
023200     IF FS-EQPRCB NOT = 0
023300        MOVE 'EQPRCB' TO WKS-ARCHIVO-ERROR
023310        MOVE FS-EQPRCB TO WKS-STATUS-ERROR
023320        GO TO APERTURA-ARCHIVOS-ERROR
023600     END-IF
023700     OPEN OUTPUT EQPFLN
023800     IF FS-EQPFLN NOT = 0
023900        MOVE 'EQPFLN' TO WKS-ARCHIVO-ERROR
023910        MOVE FS-EQPFLN TO WKS-STATUS-ERROR
023920        GO TO APERTURA-ARCHIVOS-ERROR
024200     END-IF
024300     OPEN OUTPUT EQPORT
024400     IF FS-EQPORT NOT = 0
024410        MOVE 'EQPORT' TO WKS-ARCHIVO-ERROR
024420        MOVE FS-EQPORT TO WKS-STATUS-ERROR
024430        GO TO APERTURA-ARCHIVOS-ERROR
024800     END-IF
024810     GO TO APERTURA-ARCHIVOS-E.
024820 APERTURA-ARCHIVOS-ERROR.
024830     DISPLAY 'EQPF1B01 ERROR AL ABRIR ' WKS-ARCHIVO-ERROR
024840             ', STATUS: ' WKS-STATUS-ERROR
024850     STOP RUN.
024900 APERTURA-ARCHIVOS-E. EXIT.
025000
025100 CIERRA-ARCHIVOS SECTION.
025200     CLOSE EQHOLD EQPRCB EQPFLN EQPORT.
025300 CIERRA-ARCHIVOS-E. EXIT.
025400
025500 LEE-EQHOLD SECTION.
025600     READ EQHOLD
025700       AT END
025800          SET FIN-EQHOLD TO TRUE
025900     END-READ.
026000 LEE-EQHOLD-E. EXIT.
026100
026200******************************************************************
026300*  CARGA DE TENENCIAS, PROMEDIANDO COMPRAS REPETIDAS DE LA MISMA *
026400*  EMISORA (NUEVO PROMEDIO = (VIEJO PROM*VIEJA CANT + PRECIO*    *
026500*  CANT)/(VIEJA CANT + CANT), CANTIDAD SUMADA)                   *
026600******************************************************************
026700 CARGA-TENENCIAS SECTION.
026800     MOVE 'N' TO WKS-ENCONTRADO
026900     PERFORM BUSCA-TENENCIA THRU BUSCA-TENENCIA-E
027000        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N-TENENCIAS
027100     IF WKS-ENCONTRADO = 'N'
027200        IF WKS-N-TENENCIAS < 300
027300           ADD 1 TO WKS-N-TENENCIAS
027400           MOVE HLD-EMISORA        TO WKS-TEN-EMISORA (WKS-N-TENENCIAS)
027500           MOVE HLD-SECTOR         TO WKS-TEN-SECTOR  (WKS-N-TENENCIAS)
027600           MOVE HLD-CANTIDAD       TO WKS-TEN-CANTIDAD(WKS-N-TENENCIAS)
027700           MOVE HLD-PRECIO-PROMEDIO TO
027800                                  WKS-TEN-PRECIO-PROM(WKS-N-TENENCIAS)
027900        END-IF
028000     END-IF
028100     PERFORM LEE-EQHOLD THRU LEE-EQHOLD-E.
028200 CARGA-TENENCIAS-E. EXIT.
028300
028400 BUSCA-TENENCIA SECTION.
028500     IF WKS-TEN-EMISORA (WKS-I) = HLD-EMISORA
028600        COMPUTE WKS-R =
028700           (WKS-TEN-PRECIO-PROM (WKS-I) * WKS-TEN-CANTIDAD (WKS-I)) +
028800           (HLD-PRECIO-PROMEDIO * HLD-CANTIDAD)
028900        ADD HLD-CANTIDAD TO WKS-TEN-CANTIDAD (WKS-I)
029000        COMPUTE WKS-TEN-PRECIO-PROM (WKS-I) ROUNDED =
029100                WKS-R / WKS-TEN-CANTIDAD (WKS-I)
029200        MOVE 'S' TO WKS-ENCONTRADO
029300     END-IF.
029400 BUSCA-TENENCIA-E. EXIT.
029500
029600******************************************************************
029700*   VALORIZACION: PRECIO ACTUAL TOMADO DE LA ULTIMA BARRA DE     *
029800*   EQPRCB DE LA EMISORA (SE RELEE EL ARCHIVO COMPLETO POR CADA  *
029900*   TENENCIA, EQPRCB ES CHICO EN ESTE SHOP)                      *
030000******************************************************************
030100 VALORIZA-TENENCIAS SECTION.
030200     PERFORM BUSCA-PRECIO-ACTUAL
030300     PERFORM CALCULA-CAMBIOS-PRECIO
030400     MOVE WKS-CAMBIO-DIA    TO WKS-TEN-CAMBIO-DIA    (WKS-TEN-IX)
030500     MOVE WKS-CAMBIO-SEMANA TO WKS-TEN-CAMBIO-SEMANA (WKS-TEN-IX)
030600     MOVE WKS-CAMBIO-MES    TO WKS-TEN-CAMBIO-MES    (WKS-TEN-IX)
030700     MOVE WKS-PRECIO-ACTUAL TO WKS-TEN-PRECIO-ACTUAL (WKS-TEN-IX)
030800     COMPUTE WKS-TEN-INVERTIDO (WKS-TEN-IX) ROUNDED =
030900             WKS-TEN-PRECIO-PROM (WKS-TEN-IX) *
031000             WKS-TEN-CANTIDAD   (WKS-TEN-IX)
031100     COMPUTE WKS-TEN-VALOR-ACTUAL (WKS-TEN-IX) ROUNDED =
031200             WKS-TEN-PRECIO-ACTUAL (WKS-TEN-IX) *
031300             WKS-TEN-CANTIDAD      (WKS-TEN-IX)
031400     COMPUTE WKS-TEN-GANANCIA (WKS-TEN-IX) =
031500             WKS-TEN-VALOR-ACTUAL (WKS-TEN-IX) -
031600             WKS-TEN-INVERTIDO    (WKS-TEN-IX)
031700     IF WKS-TEN-INVERTIDO (WKS-TEN-IX) > 0
031800        COMPUTE WKS-TEN-GANANCIA-PCT (WKS-TEN-IX) ROUNDED =
031900                (WKS-TEN-GANANCIA  (WKS-TEN-IX) /
032000                 WKS-TEN-INVERTIDO (WKS-TEN-IX)) * 100
032100     ELSE
032200        MOVE 0 TO WKS-TEN-GANANCIA-PCT (WKS-TEN-IX)
032300     END-IF.
032400 VALORIZA-TENENCIAS-E. EXIT.
032500
032600******************************************************************
032700*   CAMBIO DE 1/5/20 RUEDAS SOBRE LA VENTANA DE 30 BARRAS QUE     *
032800*   DEJA CARGADA BUSCA-PRECIO-ACTUAL. SE DEJA EN CERO CUANDO NO   *
032900*   HAY SUFICIENTES BARRAS PARA LA VENTANA PEDIDA.                *
033000******************************************************************
033100 CALCULA-CAMBIOS-PRECIO SECTION.
033200     MOVE 0 TO WKS-CAMBIO-DIA
033300     MOVE 0 TO WKS-CAMBIO-SEMANA
033400     MOVE 0 TO WKS-CAMBIO-MES
033500     IF WKS-N-BARRAS >= 2
033600        IF WKS-B-CIERRE (WKS-N-BARRAS - 1) > 0
033700           COMPUTE WKS-CAMBIO-DIA ROUNDED =
033800              ((WKS-B-CIERRE (WKS-N-BARRAS) -
033900                WKS-B-CIERRE (WKS-N-BARRAS - 1)) /
034000                WKS-B-CIERRE (WKS-N-BARRAS - 1)) * 100
034100        END-IF
034200     END-IF
034300     IF WKS-N-BARRAS >= 5
034400        IF WKS-B-CIERRE (WKS-N-BARRAS - 4) > 0
034500           COMPUTE WKS-CAMBIO-SEMANA ROUNDED =
034600              ((WKS-B-CIERRE (WKS-N-BARRAS) -
034700                WKS-B-CIERRE (WKS-N-BARRAS - 4)) /
034800                WKS-B-CIERRE (WKS-N-BARRAS - 4)) * 100
034900        END-IF
035000     END-IF
035100     IF WKS-N-BARRAS >= 20
035200        IF WKS-B-CIERRE (WKS-N-BARRAS - 19) > 0
035300           COMPUTE WKS-CAMBIO-MES ROUNDED =
035400              ((WKS-B-CIERRE (WKS-N-BARRAS) -
035500                WKS-B-CIERRE (WKS-N-BARRAS - 19)) /
035600                WKS-B-CIERRE (WKS-N-BARRAS - 19)) * 100
035700        END-IF
035800     END-IF.
035900 CALCULA-CAMBIOS-PRECIO-E. EXIT.
036000
036100 BUSCA-PRECIO-ACTUAL SECTION.
036200     MOVE 0 TO WKS-N-BARRAS
036300     MOVE 0 TO WKS-PRECIO-ACTUAL
036400     CLOSE EQPRCB
036500     OPEN INPUT EQPRCB
036600     PERFORM LEE-EQPRCB
036700     PERFORM ACUMULA-BARRA-TENENCIA UNTIL FIN-EQPRCB.
036800 BUSCA-PRECIO-ACTUAL-E. EXIT.
036900
037000 LEE-EQPRCB SECTION.
037100     READ EQPRCB
037200       AT END
037300          SET FIN-EQPRCB TO TRUE
037400     END-READ.
037500 LEE-EQPRCB-E. EXIT.
037600
037700 ACUMULA-BARRA-TENENCIA SECTION.
037800     IF PRB-EMISORA = WKS-TEN-EMISORA (WKS-TEN-IX)
037900        IF WKS-N-BARRAS < 30
038000           ADD 1 TO WKS-N-BARRAS
038100        ELSE
038200           PERFORM DESPLAZA-UNA-BARRA-TENENCIA
038300              VARYING WKS-BI FROM 1 BY 1 UNTIL WKS-BI > 29
038400        END-IF
038500        MOVE PRB-PRECIO-CIERRE TO WKS-B-CIERRE (WKS-N-BARRAS)
038600        MOVE PRB-PRECIO-CIERRE TO WKS-PRECIO-ACTUAL
038700     END-IF
038800     PERFORM LEE-EQPRCB.
038900 ACUMULA-BARRA-TENENCIA-E. EXIT.
039000
039100 DESPLAZA-UNA-BARRA-TENENCIA SECTION.
039200     MOVE WKS-B-CIERRE (WKS-BI + 1) TO WKS-B-CIERRE (WKS-BI).
039300 DESPLAZA-UNA-BARRA-TENENCIA-E. EXIT.
039400
039500******************************************************************
039600*                   TOTALES DE LA CARTERA COMPLETA               *
039700******************************************************************
039800 ACUMULA-TOTALES SECTION.
039900     ADD WKS-TEN-INVERTIDO    (WKS-TEN-IX) TO WKS-TOTAL-INVERTIDO
040000     ADD WKS-TEN-VALOR-ACTUAL (WKS-TEN-IX) TO WKS-TOTAL-ACTUAL
040100     PERFORM ACUMULA-SECTOR.
040200 ACUMULA-TOTALES-E. EXIT.
040300
040400 ACUMULA-SECTOR SECTION.
040500     MOVE 'N' TO WKS-ENCONTRADO
040600     PERFORM BUSCA-SECTOR
040700        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-N-SECTORES
040800     IF WKS-ENCONTRADO = 'N' AND WKS-N-SECTORES < 20
040900        ADD 1 TO WKS-N-SECTORES
041000        MOVE WKS-TEN-SECTOR (WKS-TEN-IX)      TO
041100             WKS-SEC-NOMBRE (WKS-N-SECTORES)
041200        MOVE WKS-TEN-VALOR-ACTUAL (WKS-TEN-IX) TO
041300             WKS-SEC-VALOR  (WKS-N-SECTORES)
041400     END-IF.
041500 ACUMULA-SECTOR-E. EXIT.
041600
041700 BUSCA-SECTOR SECTION.
041800     IF WKS-SEC-NOMBRE (WKS-J) = WKS-TEN-SECTOR (WKS-TEN-IX)
041900        ADD WKS-TEN-VALOR-ACTUAL (WKS-TEN-IX) TO
042000            WKS-SEC-VALOR (WKS-J)
042100        MOVE 'S' TO WKS-ENCONTRADO
042200     END-IF.
042300 BUSCA-SECTOR-E. EXIT.
042400
042500******************************************************************
042600*       PESO PORCENTUAL POR TENENCIA Y POR SECTOR CONTRA EL      *
042700*       VALOR TOTAL DE LA CARTERA                                *
042800******************************************************************
042900 CALCULA-PESOS SECTION.
043000     IF WKS-TOTAL-ACTUAL > 0
043100        COMPUTE WKS-TEN-PESO (WKS-TEN-IX) ROUNDED =
043200                (WKS-TEN-VALOR-ACTUAL (WKS-TEN-IX) /
043300                 WKS-TOTAL-ACTUAL) * 100
043400     ELSE
043500        MOVE 0 TO WKS-TEN-PESO (WKS-TEN-IX)
043600     END-IF
043700     IF WKS-TEN-IX = WKS-N-TENENCIAS
043800        PERFORM CALCULA-PESO-SECTOR
043900           VARYING WKS-SEC-IX FROM 1 BY 1 UNTIL
044000                   WKS-SEC-IX > WKS-N-SECTORES
044100     END-IF.
044200 CALCULA-PESOS-E. EXIT.
044300
044400 CALCULA-PESO-SECTOR SECTION.
044500     IF WKS-TOTAL-ACTUAL > 0
044600        COMPUTE WKS-SEC-PESO (WKS-SEC-IX) ROUNDED =
044700                (WKS-SEC-VALOR (WKS-SEC-IX) /
044800                 WKS-TOTAL-ACTUAL) * 100
044900     ELSE
045000        MOVE 0 TO WKS-SEC-PESO (WKS-SEC-IX)
045100     END-IF.
045200 CALCULA-PESO-SECTOR-E. EXIT.
045300
045400******************************************************************
045500*   ORDEN DESCENDENTE POR VALOR ACTUAL (INTERCAMBIO SIMPLE, LA    *
045600*   CARTERA ES CHICA, NO HAY VERBO SORT EN ESTE SHOP PARA         *
045700*   TABLAS EN MEMORIA)                                            *
045800******************************************************************
045900 ORDENA-POR-VALOR-DESC SECTION.
046000     IF WKS-N-TENENCIAS > 1
046100        PERFORM PASADA-ORDENA
046200           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N-TENENCIAS - 1
046300     END-IF.
046400 ORDENA-POR-VALOR-DESC-E. EXIT.
046500
046600 PASADA-ORDENA SECTION.
046700     PERFORM COMPARA-INTERCAMBIA
046800        VARYING WKS-J FROM 1 BY 1 UNTIL
046900                WKS-J > WKS-N-TENENCIAS - WKS-I.
047000 PASADA-ORDENA-E. EXIT.
047100
047200 COMPARA-INTERCAMBIA SECTION.
047300     IF WKS-TEN-VALOR-ACTUAL (WKS-J) <
047400        WKS-TEN-VALOR-ACTUAL (WKS-J + 1)
047500        MOVE WKS-TEN-FILA (WKS-J)     TO WKS-TEN-FILA-TEMP
047600        MOVE WKS-TEN-FILA (WKS-J + 1) TO WKS-TEN-FILA (WKS-J)
047700        MOVE WKS-TEN-FILA-TEMP        TO WKS-TEN-FILA (WKS-J + 1)
047800     END-IF.
047900 COMPARA-INTERCAMBIA-E. EXIT.
048000
048100******************************************************************
048200*     RENGLONES DE VALORIZACION (EQPFLN) Y REPORTE DE CARTERA    *
048300******************************************************************
048400 ESCRIBE-PORTAFOLIO-RPT SECTION.
048410     PERFORM ESCRIBE-CABECERA-PORT THRU ESCRIBE-CABECERA-PORT-E
048500     PERFORM ESCRIBE-RENGLON-PFLN
048600        VARYING WKS-TEN-IX FROM 1 BY 1 UNTIL
048700                WKS-TEN-IX > WKS-N-TENENCIAS
048800     PERFORM ESCRIBE-DETALLE-PORT
048900        VARYING WKS-TEN-IX FROM 1 BY 1 UNTIL
049000                WKS-TEN-IX > WKS-N-TENENCIAS
049100     PERFORM ESCRIBE-SECTOR-PORT
049200        VARYING WKS-SEC-IX FROM 1 BY 1 UNTIL
049300                WKS-SEC-IX > WKS-N-SECTORES
049400     PERFORM ESCRIBE-RESUMEN-PORT.
049500 ESCRIBE-PORTAFOLIO-RPT-E. EXIT.
049510
049520******************************************************************
049530*  2024-11-04 MRVA TICKET 231901 CABECERA DEL REPORTE DE CARTERA *
049540*  CON TITULO Y FECHA DE CORRIDA, ANTES DEL PRIMER RENGLON.      *
049550******************************************************************
049560 ESCRIBE-CABECERA-PORT SECTION.
049570     MOVE SPACES TO REG-EQPORT
049580     STRING 'EQPF1B01 - REPORTE DE VALORIZACION DE CARTERA'
049590        DELIMITED BY SIZE INTO REG-EQPORT
049600     WRITE REG-EQPORT
049610     MOVE SPACES TO REG-EQPORT
049620     STRING 'FECHA DE CORRIDA: '    DELIMITED BY SIZE
049630            WKS-FS-DIA              DELIMITED BY SIZE
049640            '/'                     DELIMITED BY SIZE
049650            WKS-FS-MES              DELIMITED BY SIZE
049660            '/'                     DELIMITED BY SIZE
049670            WKS-FS-ANIO             DELIMITED BY SIZE
049680         INTO REG-EQPORT
049690     WRITE REG-EQPORT
049700     MOVE SPACES TO REG-EQPORT
049710     WRITE REG-EQPORT.
049720 ESCRIBE-CABECERA-PORT-E. EXIT.
049730
049740 ESCRIBE-RENGLON-PFLN SECTION.
049800     MOVE WKS-TEN-EMISORA      (WKS-TEN-IX) TO PFL-EMISORA
049900     MOVE WKS-TEN-CANTIDAD     (WKS-TEN-IX) TO PFL-CANTIDAD
050000     MOVE WKS-TEN-PRECIO-PROM  (WKS-TEN-IX) TO PFL-PRECIO-PROMEDIO
050100     MOVE WKS-TEN-PRECIO-ACTUAL(WKS-TEN-IX) TO PFL-PRECIO-ACTUAL
050200     MOVE WKS-TEN-INVERTIDO    (WKS-TEN-IX) TO PFL-INVERTIDO
050300     MOVE WKS-TEN-VALOR-ACTUAL (WKS-TEN-IX) TO PFL-VALOR-ACTUAL
050400     MOVE WKS-TEN-GANANCIA     (WKS-TEN-IX) TO PFL-GANANCIA-PERDIDA
050500     MOVE WKS-TEN-GANANCIA-PCT (WKS-TEN-IX) TO
050600          PFL-GANANCIA-PERDIDA-PCT
050700     MOVE WKS-TEN-PESO         (WKS-TEN-IX) TO PFL-PESO-PORCENTUAL
050800     MOVE WKS-TEN-SECTOR       (WKS-TEN-IX) TO PFL-SECTOR
050900     WRITE PFL-REGISTRO-PORTAFOLIO
051000     IF FS-EQPFLN NOT = 0
051100        DISPLAY 'EQPF1B01 ERROR AL ESCRIBIR EQPFLN, STATUS: '
051200                FS-EQPFLN
051300     END-IF.
051400 ESCRIBE-RENGLON-PFLN-E. EXIT.
051500
051600 ESCRIBE-DETALLE-PORT SECTION.
051700     MOVE WKS-TEN-PRECIO-ACTUAL (WKS-TEN-IX) TO WKS-MASK-PRECIO
051800     MOVE SPACES TO REG-EQPORT
051900     STRING WKS-TEN-EMISORA    (WKS-TEN-IX) DELIMITED BY SIZE
052000            ' QTY='                          DELIMITED BY SIZE
052100            WKS-TEN-CANTIDAD   (WKS-TEN-IX)  DELIMITED BY SIZE
052200            ' AVG='                          DELIMITED BY SIZE
052300            WKS-TEN-PRECIO-PROM(WKS-TEN-IX)  DELIMITED BY SIZE
052400            ' CUR='                          DELIMITED BY SIZE
052500            WKS-MASK-PRECIO                  DELIMITED BY SIZE
052600            ' VAL='                          DELIMITED BY SIZE
052700            WKS-TEN-VALOR-ACTUAL(WKS-TEN-IX) DELIMITED BY SIZE
052800            ' PNL='                          DELIMITED BY SIZE
052900            WKS-TEN-GANANCIA    (WKS-TEN-IX) DELIMITED BY SIZE
053000            ' PNL%='                         DELIMITED BY SIZE
053100            WKS-TEN-GANANCIA-PCT(WKS-TEN-IX) DELIMITED BY SIZE
053200            ' PESO%='                        DELIMITED BY SIZE
053300            WKS-TEN-PESO        (WKS-TEN-IX) DELIMITED BY SIZE
053400            ' D1='                           DELIMITED BY SIZE
053500            WKS-TEN-CAMBIO-DIA   (WKS-TEN-IX) DELIMITED BY SIZE
053600            ' D5='                           DELIMITED BY SIZE
053700            WKS-TEN-CAMBIO-SEMANA(WKS-TEN-IX) DELIMITED BY SIZE
053800            ' D20='                          DELIMITED BY SIZE
053900            WKS-TEN-CAMBIO-MES   (WKS-TEN-IX) DELIMITED BY SIZE
054000            ' SECTOR='                       DELIMITED BY SIZE
054100            WKS-TEN-SECTOR      (WKS-TEN-IX) DELIMITED BY SIZE
054200         INTO REG-EQPORT
054300     WRITE REG-EQPORT.
054400 ESCRIBE-DETALLE-PORT-E. EXIT.
054500
054600 ESCRIBE-SECTOR-PORT SECTION.
054700     MOVE SPACES TO REG-EQPORT
054800     STRING 'SECTOR ' WKS-SEC-NOMBRE (WKS-SEC-IX) DELIMITED BY SIZE
054900            ' VALOR=' WKS-SEC-VALOR  (WKS-SEC-IX) DELIMITED BY SIZE
055000            ' PESO%=' WKS-SEC-PESO   (WKS-SEC-IX) DELIMITED BY SIZE
055100         INTO REG-EQPORT
055200     WRITE REG-EQPORT.
055300 ESCRIBE-SECTOR-PORT-E. EXIT.
055400
055500 ESCRIBE-RESUMEN-PORT SECTION.
055600     COMPUTE WKS-TOTAL-GANANCIA = WKS-TOTAL-ACTUAL - WKS-TOTAL-INVERTIDO
055700     IF WKS-TOTAL-INVERTIDO > 0
055800        COMPUTE WKS-TOTAL-GANANCIA-PCT ROUNDED =
055900                (WKS-TOTAL-GANANCIA / WKS-TOTAL-INVERTIDO) * 100
056000     ELSE
056100        MOVE 0 TO WKS-TOTAL-GANANCIA-PCT
056200     END-IF
056300     MOVE SPACES TO REG-EQPORT
056400     STRING 'TOTAL INVERTIDO=' WKS-TOTAL-INVERTIDO DELIMITED BY SIZE
056500            ' TOTAL ACTUAL='   WKS-TOTAL-ACTUAL    DELIMITED BY SIZE
056600            ' PNL='            WKS-TOTAL-GANANCIA  DELIMITED BY SIZE
056700            ' PNL%='           WKS-TOTAL-GANANCIA-PCT DELIMITED BY SIZE
056800            ' TENENCIAS='      WKS-N-TENENCIAS      DELIMITED BY SIZE
056900         INTO REG-EQPORT
057000     WRITE REG-EQPORT.
057100 ESCRIBE-RESUMEN-PORT-E. EXIT.
057200
057300******************************************************************
057400*                 RECOMENDACIONES DE CARTERA                     *
057500******************************************************************
057600 ESCRIBE-RECOMENDACIONES SECTION.
057700     PERFORM RECOMENDACION-POR-TENENCIA
057800        VARYING WKS-TEN-IX FROM 1 BY 1 UNTIL
057900                WKS-TEN-IX > WKS-N-TENENCIAS
058000     PERFORM RECOMENDACION-POR-SECTOR
058100        VARYING WKS-SEC-IX FROM 1 BY 1 UNTIL
058200                WKS-SEC-IX > WKS-N-SECTORES
058300     IF WKS-N-TENENCIAS < 5
058400        MOVE SPACES TO REG-EQPORT
058500        MOVE 'DIVERSIFICATION MEDIUM - FEWER THAN 5 HOLDINGS'
058600           TO REG-EQPORT
058700        WRITE REG-EQPORT
058800     ELSE
058900        IF WKS-N-TENENCIAS > 25
059000           MOVE SPACES TO REG-EQPORT
059100           MOVE 'COMPLEXITY LOW - MORE THAN 25 HOLDINGS'
059200              TO REG-EQPORT
059300           WRITE REG-EQPORT
059400        END-IF
059500     END-IF.
059600 ESCRIBE-RECOMENDACIONES-E. EXIT.
059700
059800 RECOMENDACION-POR-TENENCIA SECTION.
059900     MOVE SPACES TO REG-EQPORT
060000     IF WKS-TEN-PESO (WKS-TEN-IX) > 25
060100        STRING 'RISK HIGH - ' WKS-TEN-EMISORA (WKS-TEN-IX)
060200               ' CONSIDER TRIMMING, WEIGHT OVER 25 PCT'
060300           DELIMITED BY SIZE INTO REG-EQPORT
060400        WRITE REG-EQPORT
060450        GO TO RECOMENDACION-POR-TENENCIA-GANANCIA
060500     END-IF
060600     IF WKS-TEN-PESO (WKS-TEN-IX) > 15
060700        MOVE SPACES TO REG-EQPORT
060800        STRING 'RISK MEDIUM - ' WKS-TEN-EMISORA (WKS-TEN-IX)
060900               ' WEIGHT OVER 15 PCT'
061000           DELIMITED BY SIZE INTO REG-EQPORT
061100        WRITE REG-EQPORT
061200     END-IF
061250 RECOMENDACION-POR-TENENCIA-GANANCIA.
061400     IF WKS-TEN-GANANCIA-PCT (WKS-TEN-IX) < -15
061500        MOVE SPACES TO REG-EQPORT
061600        STRING 'REVIEW MEDIUM - ' WKS-TEN-EMISORA (WKS-TEN-IX)
061700               ' BIG LOSER'
061800           DELIMITED BY SIZE INTO REG-EQPORT
061900        WRITE REG-EQPORT
061950        GO TO RECOMENDACION-POR-TENENCIA-E
062000     END-IF
062100     IF WKS-TEN-GANANCIA-PCT (WKS-TEN-IX) > 30
062200        MOVE SPACES TO REG-EQPORT
062300        STRING 'PROFIT_BOOKING LOW - ' WKS-TEN-EMISORA (WKS-TEN-IX)
062400               ' BIG WINNER'
062500           DELIMITED BY SIZE INTO REG-EQPORT
062600        WRITE REG-EQPORT
062700     END-IF.
062900 RECOMENDACION-POR-TENENCIA-E. EXIT.
063000
063100 RECOMENDACION-POR-SECTOR SECTION.
063200     IF WKS-SEC-PESO (WKS-SEC-IX) > 35
063300        MOVE SPACES TO REG-EQPORT
063400        STRING 'DIVERSIFICATION HIGH - SECTOR '
063500               WKS-SEC-NOMBRE (WKS-SEC-IX) ' OVER 35 PCT'
063600           DELIMITED BY SIZE INTO REG-EQPORT
063700        WRITE REG-EQPORT
063800     END-IF.
063900 RECOMENDACION-POR-SECTOR-E. EXIT.
