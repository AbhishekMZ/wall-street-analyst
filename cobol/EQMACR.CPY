000100******************************************************************
000200*  MIEMBRO      : EQMACR                                        *
000300*  DESCRIPCION  : FOTOGRAFIA MACROECONOMICA DE LA CORRIDA, UN   *
000400*               : SOLO RENGLON POR PROCESO. PARA CADA INDICADOR *
000500*               : VIENE EL NIVEL ACTUAL, EL CAMBIO SEMANAL Y/O  *
000600*               : MENSUAL, Y SU BANDERA DE PRESENCIA.           *
000700*  MANTENIMIENTO:                                                *
000800*  2023-11-06 PEDR TICKET 231104 CREACION DEL LAYOUT            *
000850*  2024-09-10 MRVA TICKET 231810 AGREGADA LA FECHA DE CORTE Y EL *
000855*             INDICADOR DE ORIGEN DE LA FOTOGRAFIA MACRO         *
000900******************************************************************
001000 01  MAC-REGISTRO-MACRO.
001010     02  MAC-FECHA-CORTE              PIC X(08) VALUE SPACES.
001020     02  MAC-FECHA-CORTE-R REDEFINES MAC-FECHA-CORTE.
001030         04  MAC-FEC-ANIO              PIC 9(04).
001040         04  MAC-FEC-MES               PIC 9(02).
001050         04  MAC-FEC-DIA               PIC 9(02).
001100     02  MAC-US10Y-ACTUAL             PIC S9(05)V99.
001200     02  MAC-US10Y-CAMBIO-MES         PIC S9(05)V99.
001300     02  MAC-USDINR-ACTUAL            PIC S9(05)V99.
001400     02  MAC-USDINR-CAMBIO-MES        PIC S9(05)V99.
001500     02  MAC-CRUDO-ACTUAL             PIC S9(05)V99.
001600     02  MAC-CRUDO-CAMBIO-MES         PIC S9(05)V99.
001700     02  MAC-SP500-CAMBIO-SEMANA      PIC S9(05)V99.
001800     02  MAC-VIX-ACTUAL               PIC S9(03)V99.
001900     02  MAC-NIFTY-ACTUAL             PIC S9(07)V99.
002000     02  MAC-NIFTY-CAMBIO-SEMANA      PIC S9(05)V99.
002100     02  MAC-NIFTY-CAMBIO-MES         PIC S9(05)V99.
002150     02  MAC-ORIGEN-CARGA             PIC X(01) VALUE 'A'.
002160         88  MAC-ORIGEN-ES-AUTOMATICO           VALUE 'A'.
002170         88  MAC-ORIGEN-ES-MANUAL               VALUE 'M'.
002200     02  MAC-BANDERAS-PRESENCIA       PIC X(06).
002300     02  MAC-BANDERAS-PRESENCIA-R REDEFINES MAC-BANDERAS-PRESENCIA.
002400         04  MAC-BAND-US10Y           PIC X(01).
002500         04  MAC-BAND-USDINR          PIC X(01).
002600         04  MAC-BAND-CRUDO           PIC X(01).
002700         04  MAC-BAND-SP500           PIC X(01).
002800         04  MAC-BAND-VIX             PIC X(01).
002900         04  MAC-BAND-NIFTY           PIC X(01).
003000     02  FILLER                       PIC X(10).
003010     02  MAC-RESERVADO-FUTURO         PIC X(10) VALUE SPACES.
