000100******************************************************************
000200*  MIEMBRO      : EQEVAL                                        *
000300*  DESCRIPCION  : RENGLON DE EVALUACION DE UNA DECISION CONTRA  *
000400*               : PRECIOS POSTERIORES. LLEVA TODOS LOS CAMPOS   *
000500*               : DE EQDECN MAS EL RESULTADO DE LA VENTANA DE   *
000600*               : SEGUIMIENTO. SALIDA DE EQEV1B01, ENTRADA DEL  *
000700*               : CICLO DE APRENDIZAJE EQLR1B01.                *
000800*  MANTENIMIENTO:                                                *
000900*  2023-11-06 PEDR TICKET 231104 CREACION DEL LAYOUT            *
000950*  2024-09-30 MRVA TICKET 231860 AGREGADOS LOS DIAS TRANSCURRIDOS *
000960*             Y LA FECHA DE CIERRE DE LA VENTANA DE SEGUIMIENTO  *
001000******************************************************************
001100 01  EVL-REGISTRO-EVALUACION.
001200     02  EVL-EMISORA                  PIC X(12).
001300     02  EVL-NOMBRE-EMPRESA           PIC X(30).
001400     02  EVL-SECTOR                   PIC X(24).
001500     02  EVL-ACCION                   PIC X(12).
001600         88  EVL-ES-STRONG-BUY                   VALUE 'STRONG_BUY'.
001700         88  EVL-ES-BUY                           VALUE 'BUY'.
001800         88  EVL-ES-HOLD                          VALUE 'HOLD'.
001900         88  EVL-ES-SELL                          VALUE 'SELL'.
002000         88  EVL-ES-STRONG-SELL                   VALUE 'STRONG_SELL'.
002100     02  EVL-CONFIANZA                PIC 9(03).
002200     02  EVL-SCORE-COMPUESTO          PIC 9(03)V9.
002300     02  EVL-PRECIO                   PIC S9(07)V99.
002400     02  EVL-PRECIO-OBJETIVO          PIC S9(07)V99.
002500     02  EVL-STOP-LOSS                PIC S9(07)V99.
002600     02  EVL-RR-RATIO                 PIC S9(03)V99.
002700     02  EVL-HORIZONTE                PIC X(10).
002800     02  EVL-RISK-RATING              PIC 9(02).
002900     02  EVL-TECH-SCORE               PIC 9(03)V9.
003000     02  EVL-FUND-SCORE               PIC 9(03)V9.
003100     02  EVL-MOM-SCORE                PIC 9(03)V9.
003200     02  EVL-MACRO-SCORE              PIC 9(03)V9.
003300     02  EVL-FECHA-DECISION           PIC X(08).
003400     02  EVL-FECHA-DECISION-R REDEFINES EVL-FECHA-DECISION.
003500         04  EVL-FEC-ANIO              PIC 9(04).
003600         04  EVL-FEC-MES               PIC 9(02).
003700         04  EVL-FEC-DIA               PIC 9(02).
003800     02  EVL-PRECIO-ACTUAL            PIC S9(07)V99.
003900     02  EVL-MAXIMO-DESDE             PIC S9(07)V99.
004000     02  EVL-MINIMO-DESDE             PIC S9(07)V99.
004100     02  EVL-GANANCIA-PCT             PIC S9(03)V99.
004200     02  EVL-GANANCIA-REALIZADA-PCT   PIC S9(03)V99.
004300     02  EVL-RESULTADO                PIC X(12).
004400         88  EVL-RES-TARGET-HIT                   VALUE 'TARGET_HIT'.
004500         88  EVL-RES-STOPLOSS-HIT                 VALUE 'STOPLOSS_HIT'.
004600         88  EVL-RES-OPEN                         VALUE 'OPEN'.
004700         88  EVL-RES-HOLD                         VALUE 'HOLD'.
004750     02  EVL-DIAS-TRANSCURRIDOS       PIC 9(03) VALUE ZEROES.
004760     02  EVL-FECHA-CIERRE-VENTANA     PIC X(08) VALUE SPACES.
004770     02  EVL-FECHA-CIERRE-VENTANA-R REDEFINES EVL-FECHA-CIERRE-VENTANA.
004780         04  EVL-CV-ANIO               PIC 9(04).
004790         04  EVL-CV-MES                PIC 9(02).
004795         04  EVL-CV-DIA                PIC 9(02).
004800     02  FILLER                       PIC X(06).
004810     02  EVL-RESERVADO-FUTURO         PIC X(08) VALUE SPACES.
