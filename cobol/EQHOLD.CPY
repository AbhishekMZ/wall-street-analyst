000100******************************************************************
000200*  MIEMBRO      : EQHOLD                                        *
000300*  DESCRIPCION  : RENGLON DE TENENCIA (POSICION DE CARTERA),    *
000400*               : UN RENGLON POR COMPRA/EMISORA. ENTRADA DE LA  *
000500*               : VALORIZACION DE PORTAFOLIO (EQPF1B01).        *
000600*  MANTENIMIENTO:                                                *
000700*  2023-11-06 PEDR TICKET 231104 CREACION DEL LAYOUT            *
000710*  2024-05-14 MRVA TICKET 231640 AGREGADOS LOS CAMPOS DE LOTE,   *
000715*             MONEDA Y ESTADO DE LA TENENCIA                    *
000800******************************************************************
000900 01  HLD-REGISTRO-TENENCIA.
001000     02  HLD-EMISORA                  PIC X(12).
001010     02  HLD-NUM-LOTE                 PIC 9(06).
001020     02  HLD-CUENTA-CUSTODIA          PIC X(10).
001100     02  HLD-CANTIDAD                 PIC S9(09)V99.
001200     02  HLD-PRECIO-PROMEDIO          PIC S9(07)V99.
001300     02  HLD-FECHA-COMPRA              PIC X(08).
001400     02  HLD-FECHA-COMPRA-R REDEFINES HLD-FECHA-COMPRA.
001500         04  HLD-FEC-ANIO              PIC 9(04).
001600         04  HLD-FEC-MES               PIC 9(02).
001700         04  HLD-FEC-DIA               PIC 9(02).
001800     02  HLD-SECTOR                   PIC X(24).
001810     02  HLD-MONEDA                   PIC X(03) VALUE 'MXN'.
001820     02  HLD-ESTADO-TENENCIA          PIC X(01) VALUE 'A'.
001830         88  HLD-ES-ACTIVA                     VALUE 'A'.
001840         88  HLD-ES-CERRADA                    VALUE 'C'.
001850         88  HLD-ES-SUSPENDIDA                 VALUE 'S'.
001860     02  HLD-ORIGEN-CARGA             PIC X(01) VALUE 'M'.
001870         88  HLD-ORIGEN-ES-MANUAL              VALUE 'M'.
001880         88  HLD-ORIGEN-ES-CUSTODIO             VALUE 'C'.
001890     02  HLD-FECHA-ULTIMO-AJUSTE      PIC X(08) VALUE SPACES.
001900     02  FILLER                       PIC X(12).
001910     02  HLD-RESERVADO-FUTURO         PIC X(10) VALUE SPACES.
