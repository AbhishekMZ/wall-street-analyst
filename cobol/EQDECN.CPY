000100******************************************************************
000200*  MIEMBRO      : EQDECN                                        *
000300*  DESCRIPCION  : RENGLON DE DECISION POR EMISORA, SALIDA DE LA *
000400*               : CORRIDA DE ANALISIS (EQAN1B01) Y ENTRADA DEL  *
000500*               : PROCESO DE EVALUACION (EQEV1B01).             *
000600*  MANTENIMIENTO:                                                *
000700*  2023-11-06 PEDR TICKET 231104 CREACION DEL LAYOUT            *
000750*  2024-09-30 MRVA TICKET 231860 AGREGADO EL MODELO DE ORIGEN Y  *
000760*             EL RANGO DE VALIDEZ DE LA DECISION                 *
000800******************************************************************
000900 01  DEC-REGISTRO-DECISION.
001000     02  DEC-EMISORA                  PIC X(12).
001100     02  DEC-NOMBRE-EMPRESA           PIC X(30).
001200     02  DEC-SECTOR                   PIC X(24).
001300     02  DEC-ACCION                   PIC X(12).
001400         88  DEC-ES-STRONG-BUY                   VALUE 'STRONG_BUY'.
001500         88  DEC-ES-BUY                           VALUE 'BUY'.
001600         88  DEC-ES-HOLD                          VALUE 'HOLD'.
001700         88  DEC-ES-SELL                          VALUE 'SELL'.
001800         88  DEC-ES-STRONG-SELL                   VALUE 'STRONG_SELL'.
001900     02  DEC-CONFIANZA                PIC 9(03).
002000     02  DEC-SCORE-COMPUESTO          PIC 9(03)V9.
002100     02  DEC-PRECIO                   PIC S9(07)V99.
002200     02  DEC-PRECIO-OBJETIVO          PIC S9(07)V99.
002300     02  DEC-STOP-LOSS                PIC S9(07)V99.
002400     02  DEC-RR-RATIO                 PIC S9(03)V99.
002500     02  DEC-HORIZONTE                PIC X(10).
002600     02  DEC-RISK-RATING              PIC 9(02).
002700     02  DEC-TECH-SCORE               PIC 9(03)V9.
002800     02  DEC-FUND-SCORE               PIC 9(03)V9.
002900     02  DEC-MOM-SCORE                PIC 9(03)V9.
003000     02  DEC-MACRO-SCORE              PIC 9(03)V9.
003100     02  DEC-FECHA-DECISION           PIC X(08).
003200     02  DEC-FECHA-DECISION-R REDEFINES DEC-FECHA-DECISION.
003300         04  DEC-FEC-ANIO              PIC 9(04).
003400         04  DEC-FEC-MES               PIC 9(02).
003500         04  DEC-FEC-DIA               PIC 9(02).
003610     02  DEC-MODELO-ORIGEN            PIC X(01) VALUE 'T'.
003620         88  DEC-MODELO-ES-TECNICO-FUND        VALUE 'T'.
003630         88  DEC-MODELO-ES-EXPERTO             VALUE 'E'.
003640     02  DEC-ESTADO-DECISION          PIC X(01) VALUE 'V'.
003650         88  DEC-DECISION-VIGENTE               VALUE 'V'.
003660         88  DEC-DECISION-REVOCADA               VALUE 'R'.
003670     02  FILLER                       PIC X(03).
003680     02  DEC-RESERVADO-FUTURO         PIC X(08) VALUE SPACES.
