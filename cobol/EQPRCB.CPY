000100******************************************************************
000200*  MIEMBRO      : EQPRCB                                        *
000300*  DESCRIPCION  : LAYOUT DE PRECIOS DIARIOS POR EMISORA (BARRA  *
000400*               : DE COTIZACION), UN RENGLON POR DIA DE RUEDA,  *
000500*               : ORDENADO POR EMISORA ASCENDENTE Y POR FECHA   *
000600*               : ASCENDENTE. SE UTILIZA TANTO PARA EL ARCHIVO  *
000700*               : DE PRECIOS (PRICE-FILE) COMO PARA EL INDICE   *
000800*               : DE REFERENCIA (INDEX-FILE), DONDE SOLO SE USA *
000900*               : EL CIERRE.                                    *
001000*  MANTENIMIENTO:                                                *
001100*  2023-11-06 PEDR TICKET 231104 CREACION DEL LAYOUT            *
001150*  2024-07-02 MRVA TICKET 231710 AGREGADAS LAS BANDERAS DE      *
001160*             FUENTE DE DATO Y DIA FERIADO/AJUSTADO             *
001200******************************************************************
001300 01  PRB-REGISTRO-PRECIO.
001400     02  PRB-EMISORA                  PIC X(12).
001500     02  PRB-FECHA-COTIZA              PIC X(08).
001600     02  PRB-FECHA-COTIZA-R REDEFINES PRB-FECHA-COTIZA.
001700         04  PRB-FEC-ANIO              PIC 9(04).
001800         04  PRB-FEC-MES               PIC 9(02).
001900         04  PRB-FEC-DIA               PIC 9(02).
002000     02  PRB-PRECIO-APERTURA          PIC S9(07)V99.
002100     02  PRB-PRECIO-MAXIMO            PIC S9(07)V99.
002200     02  PRB-PRECIO-MINIMO            PIC S9(07)V99.
002300     02  PRB-PRECIO-CIERRE            PIC S9(07)V99.
002310     02  PRB-PRECIO-CIERRE-AJUSTADO   PIC S9(07)V99.
002400     02  PRB-VOLUMEN-ACCIONES         PIC 9(12).
002410     02  PRB-FUENTE-DATO              PIC X(01) VALUE 'B'.
002420         88  PRB-FUENTE-ES-BOLSA                VALUE 'B'.
002430         88  PRB-FUENTE-ES-PROVEEDOR             VALUE 'P'.
002440         88  PRB-FUENTE-ES-MANUAL                VALUE 'M'.
002450     02  PRB-INDICADOR-AJUSTE         PIC X(01) VALUE 'N'.
002460         88  PRB-HUBO-AJUSTE-CORPORATIVO        VALUE 'S'.
002470         88  PRB-SIN-AJUSTE-CORPORATIVO         VALUE 'N'.
002480     02  FILLER                       PIC X(05).
002490     02  PRB-RESERVADO-FUTURO         PIC X(08) VALUE SPACES.
