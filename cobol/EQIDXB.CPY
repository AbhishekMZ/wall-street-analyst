000100******************************************************************
000200*  MIEMBRO      : EQIDXB                                        *
000300*  DESCRIPCION  : LAYOUT DE LA BARRA DIARIA DEL INDICE DE       *
000400*               : REFERENCIA (BENCHMARK). MISMA ESTRUCTURA QUE  *
000500*               : EQPRCB; DE ESTE ARCHIVO SOLO SE EXPLOTA EL    *
000600*               : PRECIO DE CIERRE PARA FUERZA RELATIVA Y PARA  *
000700*               : EL AJUSTE MACRO DEL INDICE REFERENTE.         *
000800*  MANTENIMIENTO:                                                *
000900*  2023-11-06 PEDR TICKET 231104 CREACION DEL LAYOUT            *
000950*  2024-07-02 MRVA TICKET 231710 AGREGADAS LAS BANDERAS DE      *
000960*             FUENTE DE DATO, IGUAL QUE EN EQPRCB                *
001000******************************************************************
001100 01  IXB-REGISTRO-INDICE.
001200     02  IXB-EMISORA                  PIC X(12).
001300     02  IXB-FECHA-COTIZA              PIC X(08).
001400     02  IXB-FECHA-COTIZA-R REDEFINES IXB-FECHA-COTIZA.
001500         04  IXB-FEC-ANIO              PIC 9(04).
001600         04  IXB-FEC-MES               PIC 9(02).
001700         04  IXB-FEC-DIA               PIC 9(02).
001800     02  IXB-PRECIO-APERTURA          PIC S9(07)V99.
001900     02  IXB-PRECIO-MAXIMO            PIC S9(07)V99.
002000     02  IXB-PRECIO-MINIMO            PIC S9(07)V99.
002100     02  IXB-PRECIO-CIERRE            PIC S9(07)V99.
002150     02  IXB-VOLUMEN-ACCIONES         PIC 9(12).
002160     02  IXB-FUENTE-DATO              PIC X(01) VALUE 'B'.
002170         88  IXB-FUENTE-ES-BOLSA                VALUE 'B'.
002180         88  IXB-FUENTE-ES-PROVEEDOR             VALUE 'P'.
002190         88  IXB-FUENTE-ES-MANUAL                VALUE 'M'.
002200     02  IXB-COMPONENTE-PRINCIPAL     PIC X(01) VALUE 'N'.
002210         88  IXB-ES-COMPONENTE-PRINCIPAL        VALUE 'S'.
002220     02  FILLER                       PIC X(05).
002230     02  IXB-RESERVADO-FUTURO         PIC X(08) VALUE SPACES.
