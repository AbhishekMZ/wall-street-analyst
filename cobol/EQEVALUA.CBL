000100******************************************************************
000200* FECHA       : 14/11/2023                                       *
000300* PROGRAMADOR : PEDRO RAMIREZ (PEDR)                              *
000400* APLICACION  : ANALISIS BURSATIL                                 *
000500* PROGRAMA    : EQEV1B01                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : EVALUACION DE DECISIONES CONTRA PRECIOS           *
000800*             : POSTERIORES. LEE CADA DECISION (EQDECN) Y BUSCA   *
000900*             : EN EQPRCB LA VENTANA DE PRECIOS POSTERIOR A LA    *
001000*             : FECHA DE LA DECISION PARA DETERMINAR SI SE        *
001100*             : ALCANZO EL OBJETIVO O EL STOP, ACUMULA ACIERTOS/  *
001200*             : DESACIERTOS GLOBALES Y POR SECTOR Y EMITE EL      *
001300*             : REPORTE DE DESEMPEÑO (PERF-RPT).                  *
001400* ARCHIVOS    : EQDECN=E,EQPRCB=E                                 *
001500*             : EQEVAL=S,EQPERF=S                                 *
001600* ACCION (ES) : P=PROCESA, E=ENTRADA, S=SALIDA                   *
001700* INSTALADO   : 14/11/1993                                        *
001800* BPM/RATIONAL: 231108                                            *
001900* NOMBRE      : EVALUACION DE DESEMPEÑO DE DECISIONES             *
002000*                                                                  *
002100* MANTENIMIENTO:                                                   *
002110* 1993-11-14 JALV 930643 CREACION DEL PROGRAMA, COMPARATIVO DE     *
002120*            CIERRES CONTRA LAS RECOMENDACIONES DEL BOLETIN        *
002130* 1996-07-02 JALV 960305 AGREGADO EL DESGLOSE POR SECTOR AL        *
002140*            COMPARATIVO                                          *
002150* 1998-11-17 JALV 981119 AJUSTE DE SIGLO EN LOS CAMPOS DE FECHA    *
002160*            AAMMDD POR EL CAMBIO DE MILENIO (00-49=20XX,          *
002170*            50-99=19XX)                                          *
002180* 2023-11-14 PEDR 231108 REESCRITURA TOTAL DEL PROGRAMA PARA LA    *
002190*            EVALUACION DE DESEMPEÑO DEL NUEVO SISTEMA DE DECISION *
002195*            DE EQUITY. SE CONSERVA EL PROGRAM-ID Y EL SLOT DE JCL *
002199*            DEL BOLETIN ANTERIOR                                 *
002300* 2023-12-05 MRVA 231355 CORREGIDA LA PRECEDENCIA DEL OBJETIVO    *
002400*            SOBRE EL STOP EN EL LADO VENTA (SELL/STRONG_SELL)    *
002500* 2024-02-20 PEDR 231985 AUDITORIA DEL DEPARTAMENTO SOBRE TODOS   *
002600*            LOS CAMPOS DE FECHA AAAAMMDD, NO SE ENCONTRO NINGUN  *
002650*            CAMPO DE FECHA EN DOS DIGITOS                        *
002700* 2024-06-02 MRVA 232010 AGREGADA LA TABLA DE SECTORES PARA EL    *
002800*            DESGLOSE DE PNL PROMEDIO POR SECTOR EN EL REPORTE    *
002900* 2025-01-19 PEDR 232210 CORREGIDO EL CALCULO DE HIT RATE CUANDO  *
003000*            NO HAY NINGUNA DECISION EVALUADA EN LA CORRIDA       *
003100******************************************************************
003200 ID DIVISION.
003300 PROGRAM-ID. EQEV1B01.
003400 AUTHOR. PEDRO RAMIREZ.
003500 INSTALLATION. DEPARTAMENTO DE SISTEMAS - ANALISIS BURSATIL.
003600 DATE-WRITTEN. 14/11/1993.
003700 DATE-COMPILED.
003800 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT EQDECN ASSIGN TO EQDECN
004600            ORGANIZATION  IS LINE SEQUENTIAL
004700            FILE STATUS   IS FS-EQDECN
004800                             FSE-EQDECN.
004900
005000     SELECT EQPRCB ASSIGN TO EQPRCB
005100            ORGANIZATION  IS LINE SEQUENTIAL
005200            FILE STATUS   IS FS-EQPRCB
005300                             FSE-EQPRCB.
005400
005500     SELECT EQEVAL ASSIGN TO EQEVAL
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            FILE STATUS   IS FS-EQEVAL
005800                             FSE-EQEVAL.
005900
006000     SELECT EQPERF ASSIGN TO EQPERF
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-EQPERF
006300                             FSE-EQPERF.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006900******************************************************************
007000*   DECISIONES A EVALUAR, SALIDA DE LA CORRIDA DE ANALISIS
007100 FD  EQDECN.
007200     COPY EQDECN.
007300*   BARRAS DE PRECIO POSTERIORES A LA DECISION
007400 FD  EQPRCB.
007500     COPY EQPRCB.
007600*   RENGLON DE EVALUACION, SALIDA DE ESTA CORRIDA
007700 FD  EQEVAL.
007800     COPY EQEVAL.
007900*   REPORTE DE DESEMPEÑO, IMPRESION 132 COLUMNAS
008000 FD  EQPERF.
008100     01  REG-EQPERF              PIC X(132).
008200 WORKING-STORAGE SECTION.
008210******************************************************************
008220*  CONTADORES Y CAMPOS SUELTOS DE APOYO A LA APERTURA DE ARCHIVOS *
008230******************************************************************
008240 77  WKS-ARCHIVO-ERROR          PIC X(08) VALUE SPACES.
008250 77  WKS-STATUS-ERROR           PIC 9(02) VALUE ZEROES.
008300******************************************************************
008400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008500******************************************************************
008600 01  WKS-FS-STATUS.
008700     02  WKS-STATUS.
008800         04  FS-EQDECN              PIC 9(02) VALUE ZEROES.
008900         04  FS-EQPRCB              PIC 9(02) VALUE ZEROES.
009000         04  FS-EQEVAL              PIC 9(02) VALUE ZEROES.
009100         04  FS-EQPERF              PIC 9(02) VALUE ZEROES.
009200 01  FSE-EQDECN.
009300     02  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.
009400     02  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.
009500     02  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.
009600 01  FSE-EQPRCB.
009700     02  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.
009800     02  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.
009900     02  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.
010000 01  FSE-EQEVAL.
010100     02  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.
010200     02  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.
010300     02  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.
010400 01  FSE-EQPERF.
010500     02  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.
010600     02  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.
010700     02  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.
010800******************************************************************
010900*                  FLAGS DE FIN DE ARCHIVO                       *
011000******************************************************************
011100 01  WKS-FLAGS-FIN                   PIC X(01) VALUE 'N'.
011200     88  FIN-EQDECN                          VALUE 'D'.
011300 01  WKS-FLAGS-FIN-2                 PIC X(01) VALUE 'N'.
011400     88  FIN-EQPRCB                          VALUE 'P'.
011500******************************************************************
011600*      TABLA DE SECTORES ACUMULADOS (CAP 20 SECTORES)            *
011700******************************************************************
011800 01  WKS-N-SECTORES                  PIC 9(02) COMP VALUE 0.
011900 01  WKS-TABLA-SECTORES.
012000     02  WKS-SEC-FILA OCCURS 1 TO 20
012100                       DEPENDING ON WKS-N-SECTORES
012200                       ASCENDING KEY IS WKS-SEC-NOMBRE
012300                       INDEXED BY WKS-SEC-IX.
012400         03  WKS-SEC-NOMBRE          PIC X(24).
012500         03  WKS-SEC-CANTIDAD        PIC 9(05) COMP.
012600         03  WKS-SEC-SUMA-PNL        PIC S9(09)V99.
012700         03  WKS-SEC-PROMEDIO-PNL    PIC S9(03)V99.
012800******************************************************************
012900*              AREA DE TRABAJO PARA LA VENTANA DE PRECIOS        *
013000******************************************************************
013100 01  WKS-I                           PIC 9(04) COMP VALUE 0.
013200 01  WKS-ENCONTRADO                  PIC X(01) VALUE 'N'.
013300 01  WKS-VENTANA-PRECIOS.
013400     02  WKS-PRECIO-ACTUAL            PIC S9(07)V99 VALUE 0.
013500     02  WKS-MAXIMO-DESDE             PIC S9(07)V99 VALUE 0.
013600     02  WKS-MINIMO-DESDE             PIC S9(07)V99 VALUE 99999.99.
013700*    VISTA EN TABLA PARA DEPURACION DE LA VENTANA EN PANTALLA
013800 01  WKS-VENTANA-PRECIOS-R REDEFINES WKS-VENTANA-PRECIOS.
013900     02  WKS-VP-TABLA                  PIC S9(07)V99 OCCURS 3 TIMES
014000                                        INDEXED BY WKS-VPI.
014100 01  WKS-VENTANA-VACIA                PIC X(01) VALUE 'S'.
014200 01  WKS-R                            PIC S9(09)V9999 VALUE 0.
014300******************************************************************
014400*                     CAMPOS DE RESULTADO                        *
014500******************************************************************
014600 01  WKS-RESULTADO-GRUPO.
014700     02  WKS-GANANCIA-PCT              PIC S9(03)V99 VALUE 0.
014800     02  WKS-GANANCIA-REALIZADA-PCT    PIC S9(03)V99 VALUE 0.
014900*    VISTA EN TABLA PARA DEPURACION DE LOS DOS PORCENTAJES
015000 01  WKS-RESULTADO-GRUPO-R REDEFINES WKS-RESULTADO-GRUPO.
015100     02  WKS-RG-TABLA                  PIC S9(03)V99 OCCURS 2 TIMES
015200                                        INDEXED BY WKS-RGI.
015300 01  WKS-RESULTADO                    PIC X(12) VALUE SPACES.
015400******************************************************************
015500*                   ACUMULADORES DE LA CORRIDA                   *
015600******************************************************************
015700 01  WKS-CONTADORES.
015800     02  WKS-TOT-EVALUADAS            PIC 9(05) COMP VALUE 0.
015900     02  WKS-TOT-GANADORAS            PIC 9(05) COMP VALUE 0.
016000     02  WKS-TOT-PERDEDORAS            PIC 9(05) COMP VALUE 0.
016100     02  WKS-TOT-TARGET-HIT           PIC 9(05) COMP VALUE 0.
016200     02  WKS-TOT-STOP-HIT             PIC 9(05) COMP VALUE 0.
016300*    VISTA EN TABLA PARA DEPURACION DE TODOS LOS CONTADORES
016400 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
016500     02  WKS-CONT-TABLA               PIC 9(05) COMP OCCURS 5 TIMES
016600                                       INDEXED BY WKS-CI.
016700 01  WKS-SUMA-PNL-PCT                 PIC S9(09)V99 VALUE 0.
016800 01  WKS-HIT-RATE                     PIC 9(03)V9 VALUE 0.
016900 01  WKS-PROMEDIO-PNL-PCT             PIC S9(03)V99 VALUE 0.
017000 01  WKS-MEJOR-PNL-PCT                PIC S9(03)V99 VALUE -999.99.
017100 01  WKS-PEOR-PNL-PCT                 PIC S9(03)V99 VALUE 999.99.
017200 01  WKS-MASK-PRECIO                  PIC Z,ZZZ,ZZ9.99.
017300 01  WKS-MASK-CONTADOR                PIC ZZ,ZZ9.
017400 01  WKS-MASK-GANADORAS                PIC ZZ,ZZ9.
017500 01  WKS-MASK-PERDEDORAS               PIC ZZ,ZZ9.
017600 01  WKS-MASK-TARGET-HIT               PIC ZZ,ZZ9.
017700 01  WKS-MASK-STOP-HIT                 PIC ZZ,ZZ9.
017800 01  WKS-MASK-SECTOR-CANT              PIC ZZ,ZZ9.
017810******************************************************************
017820*  2024-11-04 MRVA TICKET 231901 MASCARA DE PORCENTAJE PARA EL   *
017830*  RENGLON DE DETALLE DEL REPORTE DE DESEMPENO (PERF-RPT).       *
017840******************************************************************
017850 01  WKS-MASK-PNL-PCT                  PIC Z(03)9.99-.
017900 PROCEDURE DIVISION.
018000******************************************************************
018100*               S E C C I O N    P R I N C I P A L               *
018200******************************************************************
018300 000-MAIN SECTION.
018400     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
018500     PERFORM LEE-EQDECN THRU LEE-EQDECN-E
018600     PERFORM PROCESA-DECISIONES THRU PROCESA-DECISIONES-E
018650        UNTIL FIN-EQDECN
018700     PERFORM ESCRIBE-PERF-RPT THRU ESCRIBE-PERF-RPT-E
018800     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
018900     STOP RUN.
019000 000-MAIN-E. EXIT.
019100
019200 APERTURA-ARCHIVOS SECTION.
019300     OPEN INPUT  EQDECN
019400     IF FS-EQDECN NOT = 0
019500        MOVE 'EQDECN' TO WKS-ARCHIVO-ERROR
019510        MOVE FS-EQDECN TO WKS-STATUS-ERROR
019520        GO TO APERTURA-ARCHIVOS-ERROR
019800     END-IF
019900     OPEN INPUT  EQPRCB
020000     IF FS-EQPRCB NOT = 0
020100        MOVE 'EQPRCB' TO WKS-ARCHIVO-ERROR
020110        MOVE FS-EQPRCB TO WKS-STATUS-ERROR
020120        GO TO APERTURA-ARCHIVOS-ERROR
020400     END-IF
020500     OPEN OUTPUT EQEVAL
020600     IF FS-EQEVAL NOT = 0
020700        MOVE 'EQEVAL' TO WKS-ARCHIVO-ERROR
020710        MOVE FS-EQEVAL TO WKS-STATUS-ERROR
020720        GO TO APERTURA-ARCHIVOS-ERROR
021000     END-IF
021100     OPEN OUTPUT EQPERF
021200     IF FS-EQPERF NOT = 0
021210        MOVE 'EQPERF' TO WKS-ARCHIVO-ERROR
021220        MOVE FS-EQPERF TO WKS-STATUS-ERROR
021230        GO TO APERTURA-ARCHIVOS-ERROR
021600     END-IF
021610     GO TO APERTURA-ARCHIVOS-E.
021620 APERTURA-ARCHIVOS-ERROR.
021630     DISPLAY 'EQEV1B01 ERROR AL ABRIR ' WKS-ARCHIVO-ERROR
021640             ', STATUS: ' WKS-STATUS-ERROR
021650     STOP RUN.
021700 APERTURA-ARCHIVOS-E. EXIT.
021800
021900 CIERRA-ARCHIVOS SECTION.
022000     CLOSE EQDECN EQPRCB EQEVAL EQPERF.
022100 CIERRA-ARCHIVOS-E. EXIT.
022200
022300 LEE-EQDECN SECTION.
022400     READ EQDECN
022500       AT END
022600          SET FIN-EQDECN TO TRUE
022700     END-READ.
022800 LEE-EQDECN-E. EXIT.
022900
023000 LEE-EQPRCB SECTION.
023100     READ EQPRCB
023200       AT END
023300          SET FIN-EQPRCB TO TRUE
023400     END-READ.
023500 LEE-EQPRCB-E. EXIT.
023600
023700 PROCESA-DECISIONES SECTION.
023800     PERFORM BUSCA-VENTANA-PRECIOS THRU BUSCA-VENTANA-PRECIOS-E
023900     IF WKS-VENTANA-VACIA = 'N'
024000        PERFORM CALCULA-RESULTADO THRU CALCULA-RESULTADO-E
024100        PERFORM ACUMULA-RESULTADO THRU ACUMULA-RESULTADO-E
024150        PERFORM ESCRIBE-RENGLON-PERF THRU ESCRIBE-RENGLON-PERF-E
024200        PERFORM ESCRIBE-EVAL-FILE THRU ESCRIBE-EVAL-FILE-E
024300     END-IF
024400     PERFORM LEE-EQDECN THRU LEE-EQDECN-E.
024500 PROCESA-DECISIONES-E. EXIT.
024600
024700******************************************************************
024800*  VENTANA DE PRECIOS POSTERIOR A LA DECISION: SE RELEE EQPRCB    *
024900*  COMPLETO Y SE QUEDA CON EL ULTIMO CIERRE, EL MAXIMO Y EL       *
025000*  MINIMO DE LAS BARRAS DE LA EMISORA CON FECHA POSTERIOR A LA    *
025100*  FECHA DE LA DECISION (EQPRCB ES CHICO EN ESTE SHOP)            *
025200******************************************************************
025300 BUSCA-VENTANA-PRECIOS SECTION.
025400     MOVE 0       TO WKS-PRECIO-ACTUAL
025500     MOVE 0       TO WKS-MAXIMO-DESDE
025600     MOVE 99999.99 TO WKS-MINIMO-DESDE
025700     MOVE 'S'     TO WKS-VENTANA-VACIA
025800     CLOSE EQPRCB
025900     OPEN INPUT EQPRCB
026000     PERFORM LEE-EQPRCB
026100     PERFORM ACUMULA-BARRA-VENTANA UNTIL FIN-EQPRCB.
026200 BUSCA-VENTANA-PRECIOS-E. EXIT.
026300
026400 ACUMULA-BARRA-VENTANA SECTION.
026500     IF PRB-EMISORA = DEC-EMISORA
026600        IF PRB-FECHA-COTIZA > DEC-FECHA-DECISION
026700           MOVE 'N' TO WKS-VENTANA-VACIA
026800           MOVE PRB-PRECIO-CIERRE TO WKS-PRECIO-ACTUAL
026900           IF PRB-PRECIO-MAXIMO > WKS-MAXIMO-DESDE
027000              MOVE PRB-PRECIO-MAXIMO TO WKS-MAXIMO-DESDE
027100           END-IF
027200           IF PRB-PRECIO-MINIMO < WKS-MINIMO-DESDE
027300              MOVE PRB-PRECIO-MINIMO TO WKS-MINIMO-DESDE
027400           END-IF
027500        END-IF
027600     END-IF
027700     PERFORM LEE-EQPRCB.
027800 ACUMULA-BARRA-VENTANA-E. EXIT.
027900
028000******************************************************************
028100*  RESULTADO DE LA DECISION CONTRA LA VENTANA DE SEGUIMIENTO.    *
028200*  EL OBJETIVO SIEMPRE TIENE PRECEDENCIA SOBRE EL STOP, TANTO EN *
028300*  EL LADO COMPRA COMO EN EL LADO VENTA.                          *
028400******************************************************************
028500 CALCULA-RESULTADO SECTION.
028600     IF DEC-ES-BUY OR DEC-ES-STRONG-BUY
028650        GO TO CALCULA-RESULTADO-COMPRA
028700     END-IF
028800     IF DEC-ES-SELL OR DEC-ES-STRONG-SELL
028850        GO TO CALCULA-RESULTADO-VENTA
028900     END-IF
028950     PERFORM RESULTADO-LADO-HOLD THRU RESULTADO-LADO-HOLD-E
028960     GO TO CALCULA-RESULTADO-E.
028970 CALCULA-RESULTADO-COMPRA.
028980     PERFORM RESULTADO-LADO-COMPRA THRU RESULTADO-LADO-COMPRA-E
028990     GO TO CALCULA-RESULTADO-E.
029000 CALCULA-RESULTADO-VENTA.
029100     PERFORM RESULTADO-LADO-VENTA THRU RESULTADO-LADO-VENTA-E.
029500 CALCULA-RESULTADO-E. EXIT.
029600
029700 RESULTADO-LADO-COMPRA SECTION.
029800     IF DEC-PRECIO > 0
029900        COMPUTE WKS-GANANCIA-PCT ROUNDED =
030000           ((WKS-PRECIO-ACTUAL - DEC-PRECIO) / DEC-PRECIO) * 100
030100     ELSE
030200        MOVE 0 TO WKS-GANANCIA-PCT
030300     END-IF
030400     IF WKS-MAXIMO-DESDE >= DEC-PRECIO-OBJETIVO
030500        MOVE 'TARGET_HIT' TO WKS-RESULTADO
030600        IF DEC-PRECIO > 0
030700           COMPUTE WKS-GANANCIA-REALIZADA-PCT ROUNDED =
030800              ((DEC-PRECIO-OBJETIVO - DEC-PRECIO) / DEC-PRECIO) * 100
030900        ELSE
031000           MOVE 0 TO WKS-GANANCIA-REALIZADA-PCT
031100        END-IF
031200     ELSE
031300        IF WKS-MINIMO-DESDE <= DEC-STOP-LOSS
031400           MOVE 'STOPLOSS_HIT' TO WKS-RESULTADO
031500           IF DEC-PRECIO > 0
031600              COMPUTE WKS-GANANCIA-REALIZADA-PCT ROUNDED =
031700                 ((DEC-STOP-LOSS - DEC-PRECIO) / DEC-PRECIO) * 100
031800           ELSE
031900              MOVE 0 TO WKS-GANANCIA-REALIZADA-PCT
032000           END-IF
032100        ELSE
032200           MOVE 'OPEN' TO WKS-RESULTADO
032300           MOVE WKS-GANANCIA-PCT TO WKS-GANANCIA-REALIZADA-PCT
032400        END-IF
032500     END-IF.
032600 RESULTADO-LADO-COMPRA-E. EXIT.
032700
032800 RESULTADO-LADO-VENTA SECTION.
032900     IF DEC-PRECIO > 0
033000        COMPUTE WKS-GANANCIA-PCT ROUNDED =
033100           ((DEC-PRECIO - WKS-PRECIO-ACTUAL) / DEC-PRECIO) * 100
033200     ELSE
033300        MOVE 0 TO WKS-GANANCIA-PCT
033400     END-IF
033500     IF WKS-MINIMO-DESDE <= DEC-PRECIO-OBJETIVO
033600        MOVE 'TARGET_HIT' TO WKS-RESULTADO
033700        IF DEC-PRECIO > 0
033800           COMPUTE WKS-GANANCIA-REALIZADA-PCT ROUNDED =
033900              ((DEC-PRECIO - DEC-PRECIO-OBJETIVO) / DEC-PRECIO) * 100
034000        ELSE
034100           MOVE 0 TO WKS-GANANCIA-REALIZADA-PCT
034200        END-IF
034300     ELSE
034400        IF WKS-MAXIMO-DESDE >= DEC-STOP-LOSS
034500           MOVE 'STOPLOSS_HIT' TO WKS-RESULTADO
034600           IF DEC-PRECIO > 0
034700              COMPUTE WKS-GANANCIA-REALIZADA-PCT ROUNDED =
034800                 ((DEC-PRECIO - DEC-STOP-LOSS) / DEC-PRECIO) * 100
034900           ELSE
035000              MOVE 0 TO WKS-GANANCIA-REALIZADA-PCT
035100           END-IF
035200        ELSE
035300           MOVE 'OPEN' TO WKS-RESULTADO
035400           MOVE WKS-GANANCIA-PCT TO WKS-GANANCIA-REALIZADA-PCT
035500        END-IF
035600     END-IF.
035700 RESULTADO-LADO-VENTA-E. EXIT.
035800
035900 RESULTADO-LADO-HOLD SECTION.
036000     IF DEC-PRECIO > 0
036100        COMPUTE WKS-GANANCIA-PCT ROUNDED =
036200           ((WKS-PRECIO-ACTUAL - DEC-PRECIO) / DEC-PRECIO) * 100
036300     ELSE
036400        MOVE 0 TO WKS-GANANCIA-PCT
036500     END-IF
036600     MOVE 'HOLD'            TO WKS-RESULTADO
036700     MOVE WKS-GANANCIA-PCT  TO WKS-GANANCIA-REALIZADA-PCT.
036800 RESULTADO-LADO-HOLD-E. EXIT.
036900
037000******************************************************************
037100*   ACUMULADORES GLOBALES Y POR SECTOR DE LA CORRIDA DE EVAL.    *
037200******************************************************************
037300 ACUMULA-RESULTADO SECTION.
037400     ADD 1 TO WKS-TOT-EVALUADAS
037500     IF WKS-GANANCIA-PCT > 0
037600        ADD 1 TO WKS-TOT-GANADORAS
037700     ELSE
037800        IF WKS-GANANCIA-PCT < 0
037900           ADD 1 TO WKS-TOT-PERDEDORAS
038000        END-IF
038100     END-IF
038200     IF WKS-RESULTADO = 'TARGET_HIT'
038300        ADD 1 TO WKS-TOT-TARGET-HIT
038400     ELSE
038500        IF WKS-RESULTADO = 'STOPLOSS_HIT'
038600           ADD 1 TO WKS-TOT-STOP-HIT
038700        END-IF
038800     END-IF
038900     ADD WKS-GANANCIA-PCT TO WKS-SUMA-PNL-PCT
039000     IF WKS-GANANCIA-PCT > WKS-MEJOR-PNL-PCT
039100        MOVE WKS-GANANCIA-PCT TO WKS-MEJOR-PNL-PCT
039200     END-IF
039300     IF WKS-GANANCIA-PCT < WKS-PEOR-PNL-PCT
039400        MOVE WKS-GANANCIA-PCT TO WKS-PEOR-PNL-PCT
039500     END-IF
039600     PERFORM ACUMULA-SECTOR.
039700 ACUMULA-RESULTADO-E. EXIT.
039800
039900 ACUMULA-SECTOR SECTION.
040000     MOVE 'N' TO WKS-ENCONTRADO
040100     PERFORM BUSCA-SECTOR
040200        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-N-SECTORES
040300     IF WKS-ENCONTRADO = 'N' AND WKS-N-SECTORES < 20
040400        ADD 1 TO WKS-N-SECTORES
040500        MOVE DEC-SECTOR        TO WKS-SEC-NOMBRE   (WKS-N-SECTORES)
040600        MOVE 1                 TO WKS-SEC-CANTIDAD (WKS-N-SECTORES)
040700        MOVE WKS-GANANCIA-PCT  TO WKS-SEC-SUMA-PNL (WKS-N-SECTORES)
040800     END-IF.
040900 ACUMULA-SECTOR-E. EXIT.
041000
041100 BUSCA-SECTOR SECTION.
041200     IF WKS-SEC-NOMBRE (WKS-I) = DEC-SECTOR
041300        ADD 1 TO WKS-SEC-CANTIDAD (WKS-I)
041400        ADD WKS-GANANCIA-PCT TO WKS-SEC-SUMA-PNL (WKS-I)
041500        MOVE 'S' TO WKS-ENCONTRADO
041600     END-IF.
041700 BUSCA-SECTOR-E. EXIT.
041800
042110******************************************************************
042120*  2024-11-04 MRVA TICKET 231901 RENGLON DE DETALLE DEL REPORTE  *
042130*  DE DESEMPENO (PERF-RPT), UNO POR DECISION EVALUADA. SE ESCRIBE*
042140*  AQUI (ANTES DE ESCRIBE-EVAL-FILE) PORQUE LOS CAMPOS DE LA     *
042150*  VENTANA Y DEL RESULTADO YA ESTAN CALCULADOS EN ESTE PUNTO.    *
042160******************************************************************
042170 ESCRIBE-RENGLON-PERF SECTION.
042180     MOVE DEC-PRECIO             TO WKS-MASK-PRECIO
042190     MOVE WKS-GANANCIA-PCT       TO WKS-MASK-PNL-PCT
042195     MOVE SPACES TO REG-EQPERF
042196     STRING DEC-EMISORA          DELIMITED BY SIZE
042197            ' '                  DELIMITED BY SIZE
042198            DEC-ACCION           DELIMITED BY SIZE
042199            ' ENTRADA='          DELIMITED BY SIZE
042200            WKS-MASK-PRECIO      DELIMITED BY SIZE
042201            ' PNL%='             DELIMITED BY SIZE
042202            WKS-MASK-PNL-PCT     DELIMITED BY SIZE
042203         INTO REG-EQPERF
042204     WRITE REG-EQPERF
042205     MOVE WKS-PRECIO-ACTUAL           TO WKS-MASK-PRECIO
042206     MOVE WKS-GANANCIA-REALIZADA-PCT  TO WKS-MASK-PNL-PCT
042207     MOVE SPACES TO REG-EQPERF
042208     STRING DEC-EMISORA          DELIMITED BY SIZE
042209            ' '                  DELIMITED BY SIZE
042210            DEC-ACCION           DELIMITED BY SIZE
042211            ' ACTUAL='           DELIMITED BY SIZE
042212            WKS-MASK-PRECIO      DELIMITED BY SIZE
042213            ' RESULT='           DELIMITED BY SIZE
042214            WKS-RESULTADO        DELIMITED BY SIZE
042215            ' REALIZADA%='       DELIMITED BY SIZE
042216            WKS-MASK-PNL-PCT     DELIMITED BY SIZE
042217         INTO REG-EQPERF
042218     WRITE REG-EQPERF.
042219 ESCRIBE-RENGLON-PERF-E. EXIT.
042220
042221******************************************************************
042222*                  RENGLON DE EVALUACION (EQEVAL)                *
042223******************************************************************
042224 ESCRIBE-EVAL-FILE SECTION.
042300     MOVE DEC-EMISORA            TO EVL-EMISORA
042400     MOVE DEC-NOMBRE-EMPRESA     TO EVL-NOMBRE-EMPRESA
042500     MOVE DEC-SECTOR             TO EVL-SECTOR
042600     MOVE DEC-ACCION             TO EVL-ACCION
042700     MOVE DEC-CONFIANZA          TO EVL-CONFIANZA
042800     MOVE DEC-SCORE-COMPUESTO    TO EVL-SCORE-COMPUESTO
042900     MOVE DEC-PRECIO             TO EVL-PRECIO
043000     MOVE DEC-PRECIO-OBJETIVO    TO EVL-PRECIO-OBJETIVO
043100     MOVE DEC-STOP-LOSS          TO EVL-STOP-LOSS
043200     MOVE DEC-RR-RATIO           TO EVL-RR-RATIO
043300     MOVE DEC-HORIZONTE          TO EVL-HORIZONTE
043400     MOVE DEC-RISK-RATING        TO EVL-RISK-RATING
043500     MOVE DEC-TECH-SCORE         TO EVL-TECH-SCORE
043600     MOVE DEC-FUND-SCORE         TO EVL-FUND-SCORE
043700     MOVE DEC-MOM-SCORE          TO EVL-MOM-SCORE
043800     MOVE DEC-MACRO-SCORE        TO EVL-MACRO-SCORE
043900     MOVE DEC-FECHA-DECISION     TO EVL-FECHA-DECISION
044000     MOVE WKS-PRECIO-ACTUAL      TO EVL-PRECIO-ACTUAL
044100     MOVE WKS-MAXIMO-DESDE       TO EVL-MAXIMO-DESDE
044200     MOVE WKS-MINIMO-DESDE       TO EVL-MINIMO-DESDE
044300     MOVE WKS-GANANCIA-PCT       TO EVL-GANANCIA-PCT
044400     MOVE WKS-GANANCIA-REALIZADA-PCT TO EVL-GANANCIA-REALIZADA-PCT
044500     MOVE WKS-RESULTADO          TO EVL-RESULTADO
044600     WRITE EVL-REGISTRO-EVALUACION
044700     IF FS-EQEVAL NOT = 0
044800        DISPLAY 'EQEV1B01 ERROR AL ESCRIBIR EQEVAL, STATUS: '
044900                FS-EQEVAL
045000     END-IF.
045100 ESCRIBE-EVAL-FILE-E. EXIT.
045200
045300******************************************************************
045400*                  REPORTE DE DESEMPEÑO (PERF-RPT)               *
045500******************************************************************
045600 ESCRIBE-PERF-RPT SECTION.
045700     PERFORM CALCULA-AGREGADOS
045800     MOVE SPACES TO REG-EQPERF
045900     MOVE 'R E P O R T E   D E   D E S E M P E N O' TO REG-EQPERF
046000     WRITE REG-EQPERF
046100     PERFORM ESCRIBE-RESUMEN-PERF
046200     PERFORM ESCRIBE-SECTOR-PERF
046300        VARYING WKS-SEC-IX FROM 1 BY 1 UNTIL
046400                WKS-SEC-IX > WKS-N-SECTORES.
046500 ESCRIBE-PERF-RPT-E. EXIT.
046600
046700 CALCULA-AGREGADOS SECTION.
046800     IF WKS-TOT-EVALUADAS > 0
046900        COMPUTE WKS-HIT-RATE ROUNDED =
047000           (WKS-TOT-GANADORAS / WKS-TOT-EVALUADAS) * 100
047100        COMPUTE WKS-PROMEDIO-PNL-PCT ROUNDED =
047200           WKS-SUMA-PNL-PCT / WKS-TOT-EVALUADAS
047300     ELSE
047400        MOVE 0 TO WKS-HIT-RATE
047500        MOVE 0 TO WKS-PROMEDIO-PNL-PCT
047600        MOVE 0 TO WKS-MEJOR-PNL-PCT
047700        MOVE 0 TO WKS-PEOR-PNL-PCT
047800     END-IF
047900     PERFORM CALCULA-PROMEDIO-SECTOR
048000        VARYING WKS-SEC-IX FROM 1 BY 1 UNTIL
048100                WKS-SEC-IX > WKS-N-SECTORES.
048200 CALCULA-AGREGADOS-E. EXIT.
048300
048400 CALCULA-PROMEDIO-SECTOR SECTION.
048500     IF WKS-SEC-CANTIDAD (WKS-SEC-IX) > 0
048600        COMPUTE WKS-SEC-PROMEDIO-PNL (WKS-SEC-IX) ROUNDED =
048700           WKS-SEC-SUMA-PNL (WKS-SEC-IX) /
048800           WKS-SEC-CANTIDAD (WKS-SEC-IX)
048900     ELSE
049000        MOVE 0 TO WKS-SEC-PROMEDIO-PNL (WKS-SEC-IX)
049100     END-IF.
049200 CALCULA-PROMEDIO-SECTOR-E. EXIT.
049300
049400 ESCRIBE-RESUMEN-PERF SECTION.
049500     MOVE WKS-TOT-EVALUADAS  TO WKS-MASK-CONTADOR
049600     MOVE WKS-TOT-GANADORAS  TO WKS-MASK-GANADORAS
049700     MOVE WKS-TOT-PERDEDORAS TO WKS-MASK-PERDEDORAS
049800     MOVE SPACES TO REG-EQPERF
049900     STRING 'TOTAL EVALUADAS=' WKS-MASK-CONTADOR DELIMITED BY SIZE
050000            ' GANADORAS='      WKS-MASK-GANADORAS DELIMITED BY SIZE
050100            ' PERDEDORAS='     WKS-MASK-PERDEDORAS DELIMITED BY SIZE
050200            ' HIT-RATE%='      WKS-HIT-RATE       DELIMITED BY SIZE
050300         INTO REG-EQPERF
050400     WRITE REG-EQPERF
050500     MOVE WKS-TOT-TARGET-HIT TO WKS-MASK-TARGET-HIT
050600     MOVE WKS-TOT-STOP-HIT   TO WKS-MASK-STOP-HIT
050700     MOVE SPACES TO REG-EQPERF
050800     STRING 'TARGET-HIT='      WKS-MASK-TARGET-HIT DELIMITED BY SIZE
050900            ' STOP-HIT='       WKS-MASK-STOP-HIT   DELIMITED BY SIZE
051000            ' PNL-PROMEDIO%='  WKS-PROMEDIO-PNL-PCT DELIMITED BY SIZE
051100            ' MEJOR%='         WKS-MEJOR-PNL-PCT   DELIMITED BY SIZE
051200            ' PEOR%='          WKS-PEOR-PNL-PCT    DELIMITED BY SIZE
051300         INTO REG-EQPERF
051400     WRITE REG-EQPERF.
051500 ESCRIBE-RESUMEN-PERF-E. EXIT.
051600
051700 ESCRIBE-SECTOR-PERF SECTION.
051800     MOVE WKS-SEC-CANTIDAD (WKS-SEC-IX) TO WKS-MASK-SECTOR-CANT
051900     MOVE SPACES TO REG-EQPERF
052000     STRING 'SECTOR ' WKS-SEC-NOMBRE (WKS-SEC-IX) DELIMITED BY SIZE
052100            ' CANT=' WKS-MASK-SECTOR-CANT              DELIMITED BY SIZE
052200            ' PNL-TOTAL=' WKS-SEC-SUMA-PNL(WKS-SEC-IX) DELIMITED BY SIZE
052300            ' PNL-PROM%=' WKS-SEC-PROMEDIO-PNL(WKS-SEC-IX)
052400               DELIMITED BY SIZE
052500         INTO REG-EQPERF
052600     WRITE REG-EQPERF.
052700 ESCRIBE-SECTOR-PERF-E. EXIT.
