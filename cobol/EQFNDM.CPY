000100******************************************************************
000200*  MIEMBRO      : EQFNDM                                        *
000300*  DESCRIPCION  : MAESTRO DE FUNDAMENTALES, UN RENGLON POR       *
000400*               : EMISORA, CASADO 1 A 1 CONTRA EL GRUPO DE       *
000500*               : BARRAS DE PRECIO DE LA MISMA EMISORA (MISMO   *
000600*               : ORDEN ASCENDENTE DE EQPRCB).  LOS CAMPOS      *
000700*               : NUMERICOS OPCIONALES (P/E, PEG, BETA, ETC.)   *
000800*               : VIENEN ACOMPANADOS DE SU BANDERA DE PRESENCIA *
000900*               : EN EQFND-BANDERAS-AUSENCIA.                   *
001000*  MANTENIMIENTO:                                                *
001100*  2023-11-06 PEDR TICKET 231104 CREACION DEL LAYOUT            *
001150*  2024-09-23 MRVA TICKET 231830 AGREGADOS LA BOLSA DE LISTADO,  *
001160*             LA FECHA DE ULTIMA ACTUALIZACION Y EL ESTADO DEL   *
001170*             DATO FUNDAMENTAL                                  *
001200******************************************************************
001300 01  FND-REGISTRO-FUNDAMENTAL.
001400     02  FND-EMISORA                  PIC X(12).
001410     02  FND-BOLSA-LISTADO            PIC X(04) VALUE 'BMV '.
001420     02  FND-FECHA-ACTUALIZA          PIC X(08) VALUE SPACES.
001430     02  FND-FECHA-ACTUALIZA-R REDEFINES FND-FECHA-ACTUALIZA.
001440         04  FND-ACT-ANIO              PIC 9(04).
001450         04  FND-ACT-MES               PIC 9(02).
001460         04  FND-ACT-DIA               PIC 9(02).
001500     02  FND-NOMBRE-EMPRESA           PIC X(30).
001600     02  FND-SECTOR                   PIC X(24).
001700     02  FND-PE-RATIO                 PIC S9(05)V99.
001800     02  FND-FORWARD-PE               PIC S9(05)V99.
001900     02  FND-PB-RATIO                 PIC S9(05)V99.
002000     02  FND-PEG-RATIO                PIC S9(03)V99.
002100     02  FND-ROE                      PIC S9(03)V9999.
002200     02  FND-PROFIT-MARGIN            PIC S9(03)V9999.
002300     02  FND-OPER-MARGIN              PIC S9(03)V9999.
002400     02  FND-REV-GROWTH               PIC S9(03)V9999.
002500     02  FND-EARN-GROWTH              PIC S9(03)V9999.
002600     02  FND-EPS                      PIC S9(07)V99.
002700     02  FND-FORWARD-EPS              PIC S9(07)V99.
002800     02  FND-DEBT-TO-EQUITY           PIC S9(05)V99.
002900     02  FND-CURRENT-RATIO            PIC S9(03)V99.
003000     02  FND-CASH-TOTAL               PIC S9(13)V99.
003100     02  FND-DEBT-TOTAL                PIC S9(13)V99.
003200     02  FND-FCF                      PIC S9(13)V99.
003300     02  FND-BETA                     PIC S9(02)V99.
003400     02  FND-BANDERAS-AUSENCIA        PIC X(20).
003500     02  FND-BANDERAS-AUSENCIA-R REDEFINES FND-BANDERAS-AUSENCIA.
003600         04  FND-BAND-PE              PIC X(01).
003700         04  FND-BAND-FPE             PIC X(01).
003800         04  FND-BAND-PB              PIC X(01).
003900         04  FND-BAND-PEG             PIC X(01).
004000         04  FND-BAND-ROE             PIC X(01).
004100         04  FND-BAND-PM              PIC X(01).
004200         04  FND-BAND-OM              PIC X(01).
004300         04  FND-BAND-RG              PIC X(01).
004400         04  FND-BAND-EG              PIC X(01).
004500         04  FND-BAND-EPS             PIC X(01).
004600         04  FND-BAND-FEPS            PIC X(01).
004700         04  FND-BAND-DE              PIC X(01).
004800         04  FND-BAND-CR              PIC X(01).
004900         04  FND-BAND-CASH            PIC X(01).
005000         04  FND-BAND-DEBT            PIC X(01).
005100         04  FND-BAND-FCF             PIC X(01).
005200         04  FND-BAND-BETA            PIC X(01).
005300         04  FILLER                   PIC X(03).
005310     02  FND-ESTADO-DATO              PIC X(01) VALUE 'C'.
005320         88  FND-DATO-COMPLETO                 VALUE 'C'.
005330         88  FND-DATO-PARCIAL                  VALUE 'P'.
005340         88  FND-DATO-OBSOLETO                 VALUE 'O'.
005350     02  FILLER                       PIC X(06).
005360     02  FND-RESERVADO-FUTURO         PIC X(10) VALUE SPACES.
