000100******************************************************************
000200*  MIEMBRO      : EQPFLN                                        *
000300*  DESCRIPCION  : RENGLON DE VALORIZACION DE PORTAFOLIO, SALIDA *
000400*               : DE EQPF1B01, UN RENGLON POR TENENCIA, ORDEN   *
000500*               : DESCENDENTE POR VALOR ACTUAL.                 *
000600*  MANTENIMIENTO:                                                *
000700*  2023-11-06 PEDR TICKET 231104 CREACION DEL LAYOUT            *
000710*  2024-05-14 MRVA TICKET 231640 AGREGADO EL RANGO DE RIESGO Y   *
000715*             LA MONEDA DE VALORIZACION AL RENGLON               *
000800******************************************************************
000900 01  PFL-REGISTRO-PORTAFOLIO.
001000     02  PFL-EMISORA                  PIC X(12).
001005     02  PFL-NUM-LOTE                 PIC 9(06).
001100     02  PFL-CANTIDAD                 PIC S9(09)V99.
001200     02  PFL-PRECIO-PROMEDIO          PIC S9(07)V99.
001300     02  PFL-PRECIO-ACTUAL            PIC S9(07)V99.
001400     02  PFL-INVERTIDO                PIC S9(11)V99.
001500     02  PFL-VALOR-ACTUAL             PIC S9(11)V99.
001600     02  PFL-GANANCIA-PERDIDA         PIC S9(11)V99.
001700     02  PFL-GANANCIA-PERDIDA-PCT     PIC S9(03)V99.
001800     02  PFL-PESO-PORCENTUAL          PIC S9(03)V9.
001900     02  PFL-SECTOR                   PIC X(24).
001905     02  PFL-MONEDA                   PIC X(03) VALUE 'MXN'.
001910     02  PFL-RANGO-RIESGO             PIC X(01) VALUE 'B'.
001915         88  PFL-RIESGO-ALTO                    VALUE 'A'.
001920         88  PFL-RIESGO-MEDIO                   VALUE 'M'.
001925         88  PFL-RIESGO-BAJO                    VALUE 'B'.
001930     02  PFL-POSICION-ORDEN           PIC 9(04) VALUE ZEROES.
002000     02  FILLER                       PIC X(14).
002010     02  PFL-RESERVADO-FUTURO         PIC X(10) VALUE SPACES.
