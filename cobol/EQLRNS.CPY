000100******************************************************************
000200*  MIEMBRO      : EQLRNS                                        *
000300*               : TALLIES ACUMULADOS DE CORRECCION POR FACTOR,   *
000400*               : POR ACCION Y POR BANDA DE CONFIANZA, MAS LOS   *
000500*               : PESOS VIGENTES DEL COMPUESTO. SI EL ARCHIVO NO  *
000600*               : EXISTE EQLR1B01 ARRANCA CON TALLIES EN CERO Y   *
000700*               : LOS PESOS POR DEFECTO.  UN SOLO RENGLON POR     *
000800*               : CORRIDA (SE RESCRIBE COMPLETO AL FINAL).        *
000900*  MANTENIMIENTO:                                                *
001000*  2023-11-20 PEDR TICKET 231140 CREACION DEL LAYOUT             *
001050*  2024-10-08 MRVA TICKET 231875 AGREGADO EL ESTADO DE LA TABLA  *
001060*             DE APRENDIZAJE Y LA FECHA DE LA ULTIMA CORRIDA     *
001100******************************************************************
001200 01  LRN-REGISTRO-APRENDIZAJE.
001210     02  LRN-ESTADO-TABLA             PIC X(01) VALUE 'D'.
001220         88  LRN-ESTADO-VIGENTE                 VALUE 'V'.
001230         88  LRN-ESTADO-DEFECTO                 VALUE 'D'.
001240     02  LRN-FECHA-ULTIMA-CORRIDA     PIC X(08) VALUE SPACES.
001250     02  LRN-FECHA-ULTIMA-CORRIDA-R
001260         REDEFINES LRN-FECHA-ULTIMA-CORRIDA.
001270         04  LRN-UC-ANIO               PIC 9(04).
001280         04  LRN-UC-MES                PIC 9(02).
001290         04  LRN-UC-DIA                PIC 9(02).
001300     02  LRN-TOTAL-EVALUADAS          PIC 9(07).
001400     02  LRN-TABLA-FACTORES.
001500         03  LRN-FAC-FILA OCCURS 9 TIMES INDEXED BY LRN-FAC-IX.
001600             04  LRN-FAC-NOMBRE        PIC X(20).
001700             04  LRN-FAC-CORRECTAS     PIC 9(05).
001800             04  LRN-FAC-TOTAL         PIC 9(05).
001900             04  LRN-FAC-PESO          PIC S9V9(04).
002000     02  LRN-TABLA-ACCIONES.
002100         03  LRN-ACC-FILA OCCURS 5 TIMES INDEXED BY LRN-ACC-IX.
002200             04  LRN-ACC-NOMBRE        PIC X(12).
002300             04  LRN-ACC-CORRECTAS     PIC 9(05).
002400             04  LRN-ACC-TOTAL         PIC 9(05).
002500     02  LRN-TABLA-BANDAS.
002600         03  LRN-BKT-FILA OCCURS 4 TIMES INDEXED BY LRN-BKT-IX.
002700             04  LRN-BKT-NOMBRE        PIC X(08).
002800             04  LRN-BKT-PREDICHAS     PIC 9(05).
002900             04  LRN-BKT-CORRECTAS     PIC 9(05).
003000     02  LRN-N-SECTORES                PIC 9(02).
003100     02  LRN-TABLA-SECTORES.
003200         03  LRN-SEC-FILA OCCURS 1 TO 20
003300                           DEPENDING ON LRN-N-SECTORES
003400                           INDEXED BY LRN-SEC-IX.
003500             04  LRN-SEC-NOMBRE        PIC X(24).
003600             04  LRN-SEC-DECISIONES    PIC 9(05).
003700             04  LRN-SEC-CORRECTAS     PIC 9(05).
003800             04  LRN-SEC-SUMA-PNL      PIC S9(09)V99.
003900     02  FILLER                        PIC X(20).
003910     02  LRN-RESERVADO-FUTURO          PIC X(12) VALUE SPACES.
