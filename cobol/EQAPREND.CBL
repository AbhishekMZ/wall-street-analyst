000100******************************************************************
000200* FECHA       : 20/11/2023                                       *
000300* PROGRAMADOR : PEDRO RAMIREZ (PEDR)                              *
000400* APLICACION  : ANALISIS BURSATIL                                 *
000500* PROGRAMA    : EQLR1B01                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : CICLO DE APRENDIZAJE. LEE LAS EVALUACIONES        *
000800*             : (EQEVAL) Y ACTUALIZA LOS TALLIES DE CORRECCION    *
000900*             : POR FACTOR, POR ACCION Y POR BANDA DE CONFIANZA   *
001000*             : GUARDADOS EN EQLRNS. CADA DIEZ EVALUACIONES       *
001100*             : ACUMULADAS VUELVE A REPARTIR LOS PESOS DEL        *
001200*             : COMPUESTO (EQWGHT) SEGUN LA PRECISION OBSERVADA   *
001300*             : DE CADA FACTOR.                                   *
001400* ARCHIVOS    : EQEVAL=E,EQLRNS=E/S,EQWGHT=S                      *
001500* ACCION (ES) : P=PROCESA, E=ENTRADA, S=SALIDA                   *
001600* INSTALADO   : 20/11/1993                                        *
001700* BPM/RATIONAL: 231140                                            *
001800* NOMBRE      : CICLO DE APRENDIZAJE Y AJUSTE DE PESOS            *
001900*                                                                  *
002000* MANTENIMIENTO:                                                   *
002010* 1993-11-20 JALV 930642 CREACION DEL PROGRAMA, CONTEO DE ACIERTOS *
002020*            Y DESACIERTOS DEL BOLETIN DIARIO                     *
002030* 1995-03-08 JALV 950110 AGREGADO EL CORTE POR SECTOR AL CONTEO    *
002040*            MENSUAL DE ACIERTOS                                  *
002050* 1998-11-17 JALV 981118 AJUSTE DE SIGLO EN LOS CAMPOS DE FECHA    *
002060*            AAMMDD POR EL CAMBIO DE MILENIO (00-49=20XX,          *
002070*            50-99=19XX)                                          *
002080* 2023-11-20 PEDR 231140 REESCRITURA TOTAL DEL PROGRAMA PARA EL    *
002090*            CICLO DE APRENDIZAJE Y AJUSTE DE PESOS DEL NUEVO      *
002095*            SISTEMA DE DECISION DE EQUITY. SE CONSERVA EL         *
002099*            PROGRAM-ID Y EL SLOT DE JCL DEL BOLETIN ANTERIOR      *
002200* 2023-12-11 MRVA 231370 CORREGIDA LA REGLA DE ALINEACION DEL     *
002300*            FACTOR PARA SCORES ENTRE 40 Y 60                     *
002400* 2024-02-20 PEDR 231985 AUDITORIA DEL DEPARTAMENTO SOBRE TODOS   *
002500*            LOS CAMPOS DE FECHA AAAAMMDD, NO SE ENCONTRO NINGUN  *
002550*            CAMPO DE FECHA EN DOS DIGITOS                        *
002600* 2024-08-14 PEDR 232070 AGREGADO EL PISO DE 0.02 Y LA            *
002700*            NORMALIZACION DE LOS PESOS DESPUES DEL AJUSTE        *
002800* 2025-04-30 MRVA 232310 AGREGADA LA LINEA DE LECCION CUANDO UN   *
002900*            PESO CAMBIA MAS DE 5% RESPECTO DEL PESO ANTERIOR     *
003000******************************************************************
003100 ID DIVISION.
003200 PROGRAM-ID. EQLR1B01.
003300 AUTHOR. PEDRO RAMIREZ.
003400 INSTALLATION. DEPARTAMENTO DE SISTEMAS - ANALISIS BURSATIL.
003500 DATE-WRITTEN. 20/11/1993.
003600 DATE-COMPILED.
003700 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT EQEVAL ASSIGN TO EQEVAL
004500            ORGANIZATION  IS LINE SEQUENTIAL
004600            FILE STATUS   IS FS-EQEVAL
004700                             FSE-EQEVAL.
004800
004900     SELECT EQLRNS ASSIGN TO EQLRNS
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            FILE STATUS   IS FS-EQLRNS
005200                             FSE-EQLRNS.
005300
005400     SELECT EQWGHT ASSIGN TO EQWGHT
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            FILE STATUS   IS FS-EQWGHT
005700                             FSE-EQWGHT.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100******************************************************************
006200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006300******************************************************************
006400*   EVALUACIONES DE DECISIONES CONTRA PRECIOS POSTERIORES
006500 FD  EQEVAL.
006600     COPY EQEVAL.
006700*   TALLIES ACUMULADOS Y PESOS VIGENTES (ENTRADA Y SALIDA)
006800 FD  EQLRNS.
006900     COPY EQLRNS.
007000*   PESOS DEL COMPUESTO, SALIDA DE ESTA CORRIDA PARA EQAN1B01
007100 FD  EQWGHT.
007200     COPY EQWGHT.
007300 WORKING-STORAGE SECTION.
007310******************************************************************
007320*  CONTADORES Y CAMPOS SUELTOS DE APOYO A LA APERTURA DE ARCHIVOS *
007330******************************************************************
007340 77  WKS-ARCHIVO-ERROR          PIC X(08) VALUE SPACES.
007350 77  WKS-STATUS-ERROR           PIC 9(02) VALUE ZEROES.
007400******************************************************************
007500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007600******************************************************************
007700 01  WKS-FS-STATUS.
007800     02  WKS-STATUS.
007900         04  FS-EQEVAL              PIC 9(02) VALUE ZEROES.
008000         04  FS-EQLRNS              PIC 9(02) VALUE ZEROES.
008100         04  FS-EQWGHT              PIC 9(02) VALUE ZEROES.
008200 01  FSE-EQEVAL.
008300     02  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.
008400     02  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.
008500     02  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.
008600 01  FSE-EQLRNS.
008700     02  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.
008800     02  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.
008900     02  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.
009000 01  FSE-EQWGHT.
009100     02  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.
009200     02  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.
009300     02  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.
009400******************************************************************
009500*                  FLAGS DE FIN DE ARCHIVO                       *
009600******************************************************************
009700 01  WKS-FLAGS-FIN                   PIC X(01) VALUE 'N'.
009800     88  FIN-EQEVAL                          VALUE 'E'.
009900******************************************************************
010000*  TRES INDICADORES DE UN SOLO CARACTER AGRUPADOS PARA PODER     *
010100*  REINICIALIZARLOS JUNTOS AL ABRIR LOS ARCHIVOS.                *
010200******************************************************************
010300 01  WKS-FLAGS-GRUPO-TRABAJO.
010400     02  WKS-LRNS-EXISTE              PIC X(01) VALUE 'N'.
010500     02  WKS-ES-CORRECTA               PIC X(01) VALUE 'N'.
010600     02  WKS-ENCONTRADO                PIC X(01) VALUE 'N'.
010700 01  WKS-FLAGS-GRUPO-R REDEFINES WKS-FLAGS-GRUPO-TRABAJO.
010800     02  WKS-FLAG-TABLA OCCURS 3 TIMES INDEXED BY WKS-FLAG-IX
010900                                       PIC X(01).
011000******************************************************************
011100*   TABLA DE TRABAJO PARA LA PRECISION Y EL REPARTO DE PESOS,    *
011200*   MISMO ORDEN QUE LOS 9 FACTORES DE EQWGHT/EQLRNS              *
011300******************************************************************
011400 01  WKS-TABLA-TRABAJO-FACTORES.
011500     02  WKS-TF-FILA OCCURS 9 TIMES INDEXED BY WKS-TF-IX.
011600         03  WKS-TF-ACCURACY          PIC S9V9(04).
011700         03  WKS-TF-DEFECTO           PIC S9V9(04).
011800         03  WKS-TF-OBJETIVO          PIC S9V9(04).
011900         03  WKS-TF-MEZCLA            PIC S9V9(04).
012000         03  WKS-TF-NUEVO             PIC S9V9(04).
012100         03  WKS-TF-ANTERIOR          PIC S9V9(04).
012200******************************************************************
012300*  VISTA PLANA DE LA TABLA DE TRABAJO, USADA SOLO PARA PONER     *
012400*  TODOS LOS CONTADORES EN CERO ANTES DE CARGAR LOS DEFECTOS.    *
012500******************************************************************
012600 01  WKS-FLAT-TF-R REDEFINES WKS-TABLA-TRABAJO-FACTORES.
012700     02  WKS-FLAT-TF-CELDA PIC S9V9(04) OCCURS 54 TIMES
012800                                          INDEXED BY WKS-FLAT-TF-IX.
012900 01  WKS-SUMA-ACCURACY                PIC S9V9(04) VALUE 0.
013000 01  WKS-SUMA-PESOS-NUEVOS            PIC S9V9(04) VALUE 0.
013100******************************************************************
013200*              AREA DE TRABAJO PARA LA EVALUACION LEIDA          *
013300******************************************************************
013400 01  WKS-GANANCIA-PCT-ACTUAL           PIC S9(03)V99 VALUE 0.
013500 01  WKS-FAC-IDX-TRABAJO               PIC 9(02) COMP VALUE 0.
013600 01  WKS-FAC-SCORE-TRABAJO             PIC 9(03)V9 VALUE 0.
013700******************************************************************
013800*  CONTADOR Y RESTO DE LA DIVISION POR DIEZ, AGRUPADOS PARA EL   *
013900*  MENSAJE DE CONTROL QUE SE EMITE CADA VEZ QUE SE CUMPLE EL     *
014000*  CICLO DE APRENDIZAJE.                                         *
014100******************************************************************
014200 01  WKS-DIVISION-GRUPO.
014300     02  WKS-DIV                       PIC 9(07) VALUE 0.
014400     02  WKS-RESTO                     PIC 9(02) VALUE 0.
014500 01  WKS-DIVISION-COMPUESTO-R REDEFINES WKS-DIVISION-GRUPO.
014600     02  WKS-DIVISION-COMPUESTO        PIC 9(09).
014700 01  WKS-I                             PIC 9(04) COMP VALUE 0.
014800******************************************************************
014900*                   CAMPOS PARA EL RESUMEN FINAL                 *
015000******************************************************************
015100 01  WKS-TOT-ACIERTOS                  PIC 9(07) COMP VALUE 0.
015200 01  WKS-TOT-EVALUADAS-GLOBAL          PIC 9(07) COMP VALUE 0.
015300 01  WKS-OVERALL-ACCURACY               PIC 9(03)V9 VALUE 0.
015400******************************************************************
015500*  TABLA DE RANGOS PARA ORDENAR LOS 9 FACTORES POR ACCURACY      *
015600*  DESCENDENTE EN EL RESUMEN. WKS-RANGO-TABLA(I) GUARDA EL        *
015700*  INDICE ORIGINAL DEL FACTOR QUE OCUPA EL LUGAR I.               *
015800******************************************************************
015900 01  WKS-RANGO-TABLA.
016000     02  WKS-RANGO-FILA PIC 9(02) COMP OCCURS 9 TIMES
016100                                       INDEXED BY WKS-RANGO-IX.
016200 01  WKS-RANGO-TEMP                    PIC 9(02) COMP VALUE 0.
016300 01  WKS-RANGO-J                       PIC 9(02) COMP VALUE 0.
016400 01  WKS-CALIBRACION                    PIC 9(03)V9 VALUE 0.
016500 01  WKS-MASK-CONTADOR                  PIC ZZ,ZZ9.
016600 01  WKS-MASK-PESO                      PIC 9.9(04).
016700 PROCEDURE DIVISION.
016800******************************************************************
016900*               S E C C I O N    P R I N C I P A L               *
017000******************************************************************
017100 000-MAIN SECTION.
017200     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
017300     PERFORM CARGA-LEARN-STATE THRU CARGA-LEARN-STATE-E
017400     PERFORM LEE-EQEVAL THRU LEE-EQEVAL-E
017500     PERFORM PROCESA-EVALUACIONES THRU PROCESA-EVALUACIONES-E
017550        UNTIL FIN-EQEVAL
017600     PERFORM ACTUALIZA-PESOS-EN-TABLA THRU ACTUALIZA-PESOS-EN-TABLA-E
017700        VARYING WKS-TF-IX FROM 1 BY 1 UNTIL WKS-TF-IX > 9
017800     PERFORM ESCRIBE-LEARN-STATE THRU ESCRIBE-LEARN-STATE-E
017900     PERFORM ESCRIBE-WEIGHTS-FILE THRU ESCRIBE-WEIGHTS-FILE-E
018000     PERFORM ESTADISTICAS THRU ESTADISTICAS-E
018100     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
018200     STOP RUN.
018300 000-MAIN-E. EXIT.
018400
018500 APERTURA-ARCHIVOS SECTION.
018600     PERFORM INICIA-FLAGS-TRABAJO THRU INICIA-FLAGS-TRABAJO-E
018700        VARYING WKS-FLAG-IX FROM 1 BY 1 UNTIL WKS-FLAG-IX > 3
018800     OPEN INPUT  EQEVAL
018900     IF FS-EQEVAL NOT = 0
019000        MOVE 'EQEVAL' TO WKS-ARCHIVO-ERROR
019010        MOVE FS-EQEVAL TO WKS-STATUS-ERROR
019020        GO TO APERTURA-ARCHIVOS-ERROR
019300     END-IF
019400     OPEN INPUT  EQLRNS
019500     IF FS-EQLRNS = 35
019600        MOVE 'N' TO WKS-LRNS-EXISTE
019700     ELSE
019800        IF FS-EQLRNS NOT = 0
019810           MOVE 'EQLRNS' TO WKS-ARCHIVO-ERROR
019820           MOVE FS-EQLRNS TO WKS-STATUS-ERROR
019830           GO TO APERTURA-ARCHIVOS-ERROR
020200        ELSE
020300           MOVE 'S' TO WKS-LRNS-EXISTE
020400        END-IF
020500     END-IF
020510     GO TO APERTURA-ARCHIVOS-E.
020520 APERTURA-ARCHIVOS-ERROR.
020530     DISPLAY 'EQLR1B01 ERROR AL ABRIR ' WKS-ARCHIVO-ERROR
020540             ', STATUS: ' WKS-STATUS-ERROR
020550     STOP RUN.
020600 APERTURA-ARCHIVOS-E. EXIT.
020700
020800 INICIA-FLAGS-TRABAJO SECTION.
020900     MOVE 'N' TO WKS-FLAG-TABLA (WKS-FLAG-IX).
021000 INICIA-FLAGS-TRABAJO-E. EXIT.
021100
021200 CIERRA-ARCHIVOS SECTION.
021300     CLOSE EQEVAL.
021400     IF WKS-LRNS-EXISTE = 'S'
021500        CLOSE EQLRNS
021600     END-IF.
021700 CIERRA-ARCHIVOS-E. EXIT.
021800
021900 LEE-EQEVAL SECTION.
022000     READ EQEVAL
022100       AT END
022200          SET FIN-EQEVAL TO TRUE
022300     END-READ.
022400 LEE-EQEVAL-E. EXIT.
022500
022600******************************************************************
022700*  CARGA DEL ESTADO DE APRENDIZAJE. SI EQLRNS NO EXISTE SE        *
022800*  ARRANCA CON TALLIES EN CERO Y LOS PESOS POR DEFECTO DEL        *
022900*  COMPUESTO (LOS MISMOS QUE ARMA CARGA-PESOS EN EQAN1B01).       *
023000******************************************************************
023100 CARGA-LEARN-STATE SECTION.
023200     PERFORM LIMPIA-TABLA-TRABAJO
023300        VARYING WKS-FLAT-TF-IX FROM 1 BY 1 UNTIL WKS-FLAT-TF-IX > 54
023400     IF WKS-LRNS-EXISTE = 'S'
023500        READ EQLRNS
023600          AT END
023700             MOVE 'N' TO WKS-LRNS-EXISTE
023800        END-READ
023900     END-IF
024000     IF WKS-LRNS-EXISTE = 'N'
024100        PERFORM INICIA-LEARN-STATE-DEFECTO
024200     END-IF
024300     PERFORM CARGA-NOMBRES-FACTORES
024400        VARYING WKS-TF-IX FROM 1 BY 1 UNTIL WKS-TF-IX > 9
024500     PERFORM CARGA-DEFECTOS-FACTORES
024600        VARYING WKS-TF-IX FROM 1 BY 1 UNTIL WKS-TF-IX > 9.
024700 CARGA-LEARN-STATE-E. EXIT.
024800
024900 LIMPIA-TABLA-TRABAJO SECTION.
025000     MOVE 0 TO WKS-FLAT-TF-CELDA (WKS-FLAT-TF-IX).
025100 LIMPIA-TABLA-TRABAJO-E. EXIT.
025200
025300 INICIA-LEARN-STATE-DEFECTO SECTION.
025400     MOVE 0 TO LRN-TOTAL-EVALUADAS
025500     MOVE 0 TO LRN-N-SECTORES
025600     PERFORM INICIA-FACTOR-DEFECTO
025700        VARYING LRN-FAC-IX FROM 1 BY 1 UNTIL LRN-FAC-IX > 9
025800     PERFORM INICIA-ACCION-DEFECTO
025900        VARYING LRN-ACC-IX FROM 1 BY 1 UNTIL LRN-ACC-IX > 5
026000     PERFORM INICIA-BANDA-DEFECTO
026100        VARYING LRN-BKT-IX FROM 1 BY 1 UNTIL LRN-BKT-IX > 4.
026200 INICIA-LEARN-STATE-DEFECTO-E. EXIT.
026300
026400 INICIA-FACTOR-DEFECTO SECTION.
026500     MOVE 0 TO LRN-FAC-CORRECTAS (LRN-FAC-IX)
026600     MOVE 0 TO LRN-FAC-TOTAL     (LRN-FAC-IX).
026700 INICIA-FACTOR-DEFECTO-E. EXIT.
026800
026900 INICIA-ACCION-DEFECTO SECTION.
027000     MOVE 0 TO LRN-ACC-CORRECTAS (LRN-ACC-IX)
027100     MOVE 0 TO LRN-ACC-TOTAL     (LRN-ACC-IX)
027200     EVALUATE LRN-ACC-IX
027300        WHEN 1 MOVE 'STRONG_BUY'  TO LRN-ACC-NOMBRE (LRN-ACC-IX)
027400        WHEN 2 MOVE 'BUY'         TO LRN-ACC-NOMBRE (LRN-ACC-IX)
027500        WHEN 3 MOVE 'HOLD'        TO LRN-ACC-NOMBRE (LRN-ACC-IX)
027600        WHEN 4 MOVE 'SELL'        TO LRN-ACC-NOMBRE (LRN-ACC-IX)
027700        WHEN 5 MOVE 'STRONG_SELL' TO LRN-ACC-NOMBRE (LRN-ACC-IX)
027800     END-EVALUATE.
027900 INICIA-ACCION-DEFECTO-E. EXIT.
028000
028100 INICIA-BANDA-DEFECTO SECTION.
028200     MOVE 0 TO LRN-BKT-PREDICHAS (LRN-BKT-IX)
028300     MOVE 0 TO LRN-BKT-CORRECTAS (LRN-BKT-IX)
028400     EVALUATE LRN-BKT-IX
028500        WHEN 1 MOVE '30-50'  TO LRN-BKT-NOMBRE (LRN-BKT-IX)
028600        WHEN 2 MOVE '50-65'  TO LRN-BKT-NOMBRE (LRN-BKT-IX)
028700        WHEN 3 MOVE '65-80'  TO LRN-BKT-NOMBRE (LRN-BKT-IX)
028800        WHEN 4 MOVE '80-95'  TO LRN-BKT-NOMBRE (LRN-BKT-IX)
028900     END-EVALUATE.
029000 INICIA-BANDA-DEFECTO-E. EXIT.
029100
029200 CARGA-NOMBRES-FACTORES SECTION.
029300     EVALUATE WKS-TF-IX
029400        WHEN 1 MOVE 'TECHNICAL'        TO LRN-FAC-NOMBRE (WKS-TF-IX)
029500        WHEN 2 MOVE 'FUNDAMENTAL'       TO LRN-FAC-NOMBRE (WKS-TF-IX)
029600        WHEN 3 MOVE 'MOMENTUM'          TO LRN-FAC-NOMBRE (WKS-TF-IX)
029700        WHEN 4 MOVE 'VOLUMEN_ENTREGA'   TO LRN-FAC-NOMBRE (WKS-TF-IX)
029800        WHEN 5 MOVE 'MACRO'             TO LRN-FAC-NOMBRE (WKS-TF-IX)
029900        WHEN 6 MOVE 'SENTIMIENTO'       TO LRN-FAC-NOMBRE (WKS-TF-IX)
030000        WHEN 7 MOVE 'ESTACIONAL'        TO LRN-FAC-NOMBRE (WKS-TF-IX)
030100        WHEN 8 MOVE 'CORREL_GLOBAL'     TO LRN-FAC-NOMBRE (WKS-TF-IX)
030200        WHEN 9 MOVE 'FLUJO_OPCIONES'    TO LRN-FAC-NOMBRE (WKS-TF-IX)
030300     END-EVALUATE.
030400 CARGA-NOMBRES-FACTORES-E. EXIT.
030500
030600******************************************************************
030700*  PESOS POR DEFECTO DEL COMPUESTO, MISMOS VALORES QUE ARMA       *
030800*  CARGA-PESOS EN EQAN1B01 CUANDO EQWGHT NO EXISTE.               *
030900******************************************************************
031000 CARGA-DEFECTOS-FACTORES SECTION.
031100     EVALUATE WKS-TF-IX
031200        WHEN 1 MOVE 0.25 TO WKS-TF-DEFECTO (WKS-TF-IX)
031300        WHEN 2 MOVE 0.20 TO WKS-TF-DEFECTO (WKS-TF-IX)
031400        WHEN 3 MOVE 0.15 TO WKS-TF-DEFECTO (WKS-TF-IX)
031500        WHEN 4 MOVE 0.10 TO WKS-TF-DEFECTO (WKS-TF-IX)
031600        WHEN 5 MOVE 0.10 TO WKS-TF-DEFECTO (WKS-TF-IX)
031700        WHEN 6 MOVE 0.05 TO WKS-TF-DEFECTO (WKS-TF-IX)
031800        WHEN 7 MOVE 0.05 TO WKS-TF-DEFECTO (WKS-TF-IX)
031900        WHEN 8 MOVE 0.05 TO WKS-TF-DEFECTO (WKS-TF-IX)
032000        WHEN 9 MOVE 0.05 TO WKS-TF-DEFECTO (WKS-TF-IX)
032100     END-EVALUATE
032200     IF WKS-LRNS-EXISTE = 'S'
032300        MOVE LRN-FAC-PESO (WKS-TF-IX) TO WKS-TF-ANTERIOR (WKS-TF-IX)
032400     ELSE
032500        MOVE WKS-TF-DEFECTO (WKS-TF-IX) TO WKS-TF-ANTERIOR (WKS-TF-IX)
032600        MOVE WKS-TF-DEFECTO (WKS-TF-IX) TO LRN-FAC-PESO    (WKS-TF-IX)
032700     END-IF.
032800 CARGA-DEFECTOS-FACTORES-E. EXIT.
032900
033000******************************************************************
033100*           PROCESO DE CADA EVALUACION LEIDA DE EQEVAL           *
033200******************************************************************
033300 PROCESA-EVALUACIONES SECTION.
033400     MOVE EVL-GANANCIA-PCT TO WKS-GANANCIA-PCT-ACTUAL
033500     PERFORM DETERMINA-CORRECTA THRU DETERMINA-CORRECTA-E
033600     PERFORM ACTUALIZA-TALLY-ACCION THRU ACTUALIZA-TALLY-ACCION-E
033700     PERFORM ACTUALIZA-TALLY-FACTORES THRU ACTUALIZA-TALLY-FACTORES-E
033800     PERFORM ACTUALIZA-TALLY-BANDA THRU ACTUALIZA-TALLY-BANDA-E
033900     PERFORM ACTUALIZA-TALLY-SECTOR THRU ACTUALIZA-TALLY-SECTOR-E
034000     ADD 1 TO LRN-TOTAL-EVALUADAS
034100     DIVIDE LRN-TOTAL-EVALUADAS BY 10 GIVING WKS-DIV
034200            REMAINDER WKS-RESTO
034300     IF WKS-RESTO = 0
034400        DISPLAY 'EQLR1B01 PUNTO DE CONTROL, ACUMULADO/RESTO: '
034500                WKS-DIVISION-COMPUESTO
034600        PERFORM ADAPTA-PESOS THRU ADAPTA-PESOS-E
034700     END-IF
034800     PERFORM LEE-EQEVAL THRU LEE-EQEVAL-E.
034900 PROCESA-EVALUACIONES-E. EXIT.
035000
035100******************************************************************
035200*  CORRECCION DE LA DECISION: LADO COMPRA GANA SI SUBIO, LADO     *
035300*  VENTA GANA SI BAJO, HOLD GANA SI SE MANTUVO DENTRO DE 3%.      *
035400******************************************************************
035500 DETERMINA-CORRECTA SECTION.
035600     MOVE 'N' TO WKS-ES-CORRECTA
035650     IF EVL-ES-BUY OR EVL-ES-STRONG-BUY
035660        GO TO DETERMINA-CORRECTA-COMPRA
035700     END-IF
035750     IF EVL-ES-SELL OR EVL-ES-STRONG-SELL
035760        GO TO DETERMINA-CORRECTA-VENTA
035800     END-IF
035850     IF WKS-GANANCIA-PCT-ACTUAL >= -3 AND
035860        WKS-GANANCIA-PCT-ACTUAL <= 3
035900        MOVE 'S' TO WKS-ES-CORRECTA
036000     END-IF
036050     GO TO DETERMINA-CORRECTA-E.
036100 DETERMINA-CORRECTA-COMPRA.
036150     IF WKS-GANANCIA-PCT-ACTUAL > 0
036200        MOVE 'S' TO WKS-ES-CORRECTA
036250     END-IF
036300     GO TO DETERMINA-CORRECTA-E.
036400 DETERMINA-CORRECTA-VENTA.
036450     IF WKS-GANANCIA-PCT-ACTUAL < 0
036500        MOVE 'S' TO WKS-ES-CORRECTA
036600     END-IF.
037300 DETERMINA-CORRECTA-E. EXIT.
037400
037500 ACTUALIZA-TALLY-ACCION SECTION.
037600     MOVE 'N' TO WKS-ENCONTRADO
037700     PERFORM BUSCA-ACCION
037800        VARYING LRN-ACC-IX FROM 1 BY 1 UNTIL
037900                LRN-ACC-IX > 5 OR WKS-ENCONTRADO = 'S'.
038000 ACTUALIZA-TALLY-ACCION-E. EXIT.
038100
038200 BUSCA-ACCION SECTION.
038300     IF LRN-ACC-NOMBRE (LRN-ACC-IX) = EVL-ACCION
038400        ADD 1 TO LRN-ACC-TOTAL (LRN-ACC-IX)
038500        IF WKS-ES-CORRECTA = 'S'
038600           ADD 1 TO LRN-ACC-CORRECTAS (LRN-ACC-IX)
038700        END-IF
038800        MOVE 'S' TO WKS-ENCONTRADO
038900     END-IF.
039000 BUSCA-ACCION-E. EXIT.
039100
039200******************************************************************
039300*  ALINEACION POR FACTOR: SOLO SE CONOCE EL SCORE DE LOS CUATRO   *
039400*  FACTORES QUE VIAJAN EN LA DECISION (TECHNICAL, FUNDAMENTAL,    *
039500*  MOMENTUM Y MACRO); LOS OTROS CINCO NO TIENEN SCORE PROPIO EN   *
039600*  LA EVALUACION Y QUEDAN SIEMPRE EN EL PRIOR DE 0.5 EN ADAPTA-   *
039700*  PESOS (MENOS DE 3 MUESTRAS).                                   *
039800******************************************************************
039900 ACTUALIZA-TALLY-FACTORES SECTION.
040000     MOVE 1 TO WKS-FAC-IDX-TRABAJO
040100     MOVE EVL-TECH-SCORE TO WKS-FAC-SCORE-TRABAJO
040200     PERFORM ACUM-FACTOR-ALINEADO
040300     MOVE 2 TO WKS-FAC-IDX-TRABAJO
040400     MOVE EVL-FUND-SCORE TO WKS-FAC-SCORE-TRABAJO
040500     PERFORM ACUM-FACTOR-ALINEADO
040600     MOVE 3 TO WKS-FAC-IDX-TRABAJO
040700     MOVE EVL-MOM-SCORE TO WKS-FAC-SCORE-TRABAJO
040800     PERFORM ACUM-FACTOR-ALINEADO
040900     MOVE 5 TO WKS-FAC-IDX-TRABAJO
041000     MOVE EVL-MACRO-SCORE TO WKS-FAC-SCORE-TRABAJO
041100     PERFORM ACUM-FACTOR-ALINEADO.
041200 ACTUALIZA-TALLY-FACTORES-E. EXIT.
041300
041400 ACUM-FACTOR-ALINEADO SECTION.
041500     ADD 1 TO LRN-FAC-TOTAL (WKS-FAC-IDX-TRABAJO)
041600     IF (WKS-FAC-SCORE-TRABAJO > 60 AND
041700         WKS-GANANCIA-PCT-ACTUAL > 0)       OR
041800        (WKS-FAC-SCORE-TRABAJO < 40 AND
041900         WKS-GANANCIA-PCT-ACTUAL < 0)        OR
042000        (WKS-FAC-SCORE-TRABAJO >= 40 AND WKS-FAC-SCORE-TRABAJO <= 60
042100         AND WKS-GANANCIA-PCT-ACTUAL >= -5
042200         AND WKS-GANANCIA-PCT-ACTUAL <= 5)
042300        ADD 1 TO LRN-FAC-CORRECTAS (WKS-FAC-IDX-TRABAJO)
042400     END-IF.
042500 ACUM-FACTOR-ALINEADO-E. EXIT.
042600
042700 ACTUALIZA-TALLY-BANDA SECTION.
042800     IF EVL-CONFIANZA < 50
042900        ADD 1 TO LRN-BKT-PREDICHAS (1)
043000        IF WKS-ES-CORRECTA = 'S'
043100           ADD 1 TO LRN-BKT-CORRECTAS (1)
043200        END-IF
043300     ELSE
043400        IF EVL-CONFIANZA < 65
043500           ADD 1 TO LRN-BKT-PREDICHAS (2)
043600           IF WKS-ES-CORRECTA = 'S'
043700              ADD 1 TO LRN-BKT-CORRECTAS (2)
043800           END-IF
043900        ELSE
044000           IF EVL-CONFIANZA < 80
044100              ADD 1 TO LRN-BKT-PREDICHAS (3)
044200              IF WKS-ES-CORRECTA = 'S'
044300                 ADD 1 TO LRN-BKT-CORRECTAS (3)
044400              END-IF
044500           ELSE
044600              ADD 1 TO LRN-BKT-PREDICHAS (4)
044700              IF WKS-ES-CORRECTA = 'S'
044800                 ADD 1 TO LRN-BKT-CORRECTAS (4)
044900              END-IF
045000           END-IF
045100        END-IF
045200     END-IF.
045300 ACTUALIZA-TALLY-BANDA-E. EXIT.
045400
045500 ACTUALIZA-TALLY-SECTOR SECTION.
045600     MOVE 'N' TO WKS-ENCONTRADO
045700     PERFORM BUSCA-SECTOR-LEARN
045800        VARYING LRN-SEC-IX FROM 1 BY 1 UNTIL
045900                LRN-SEC-IX > LRN-N-SECTORES
046000     IF WKS-ENCONTRADO = 'N' AND LRN-N-SECTORES < 20
046100        ADD 1 TO LRN-N-SECTORES
046200        MOVE EVL-SECTOR TO LRN-SEC-NOMBRE (LRN-N-SECTORES)
046300        MOVE 1          TO LRN-SEC-DECISIONES (LRN-N-SECTORES)
046400        MOVE WKS-GANANCIA-PCT-ACTUAL TO
046500             LRN-SEC-SUMA-PNL (LRN-N-SECTORES)
046600        IF WKS-ES-CORRECTA = 'S'
046700           MOVE 1 TO LRN-SEC-CORRECTAS (LRN-N-SECTORES)
046800        ELSE
046900           MOVE 0 TO LRN-SEC-CORRECTAS (LRN-N-SECTORES)
047000        END-IF
047100     END-IF.
047200 ACTUALIZA-TALLY-SECTOR-E. EXIT.
047300
047400 BUSCA-SECTOR-LEARN SECTION.
047500     IF LRN-SEC-NOMBRE (LRN-SEC-IX) = EVL-SECTOR
047600        ADD 1 TO LRN-SEC-DECISIONES (LRN-SEC-IX)
047700        ADD WKS-GANANCIA-PCT-ACTUAL TO LRN-SEC-SUMA-PNL (LRN-SEC-IX)
047800        IF WKS-ES-CORRECTA = 'S'
047900           ADD 1 TO LRN-SEC-CORRECTAS (LRN-SEC-IX)
048000        END-IF
048100        MOVE 'S' TO WKS-ENCONTRADO
048200     END-IF.
048300 BUSCA-SECTOR-LEARN-E. EXIT.
048400
048500******************************************************************
048600*   AJUSTE DE LOS 9 PESOS CADA DIEZ EVALUACIONES ACUMULADAS.     *
048700******************************************************************
048800 ADAPTA-PESOS SECTION.
048900     MOVE 0 TO WKS-SUMA-ACCURACY
049000     PERFORM CALCULA-ACCURACY-FACTOR
049100        VARYING WKS-TF-IX FROM 1 BY 1 UNTIL WKS-TF-IX > 9
049200     IF WKS-SUMA-ACCURACY > 0
049300        PERFORM CALCULA-NUEVO-PESO
049400           VARYING WKS-TF-IX FROM 1 BY 1 UNTIL WKS-TF-IX > 9
049500        MOVE 0 TO WKS-SUMA-PESOS-NUEVOS
049600        PERFORM SUMA-PESO-NUEVO
049700           VARYING WKS-TF-IX FROM 1 BY 1 UNTIL WKS-TF-IX > 9
049800        PERFORM NORMALIZA-PESO
049900           VARYING WKS-TF-IX FROM 1 BY 1 UNTIL WKS-TF-IX > 9
050000        PERFORM GRABA-PESO-Y-LECCION
050100           VARYING WKS-TF-IX FROM 1 BY 1 UNTIL WKS-TF-IX > 9
050200     END-IF.
050300 ADAPTA-PESOS-E. EXIT.
050400
050500 CALCULA-ACCURACY-FACTOR SECTION.
050600     IF LRN-FAC-TOTAL (WKS-TF-IX) >= 3
050700        COMPUTE WKS-TF-ACCURACY (WKS-TF-IX) ROUNDED =
050800           LRN-FAC-CORRECTAS (WKS-TF-IX) / LRN-FAC-TOTAL (WKS-TF-IX)
050900     ELSE
051000        MOVE 0.5 TO WKS-TF-ACCURACY (WKS-TF-IX)
051100     END-IF
051200     ADD WKS-TF-ACCURACY (WKS-TF-IX) TO WKS-SUMA-ACCURACY.
051300 CALCULA-ACCURACY-FACTOR-E. EXIT.
051400
051500 CALCULA-NUEVO-PESO SECTION.
051600     COMPUTE WKS-TF-OBJETIVO (WKS-TF-IX) ROUNDED =
051700        WKS-TF-ACCURACY (WKS-TF-IX) / WKS-SUMA-ACCURACY
051800     COMPUTE WKS-TF-MEZCLA (WKS-TF-IX) ROUNDED =
051900        (0.5 * WKS-TF-OBJETIVO (WKS-TF-IX)) +
052000        (0.5 * WKS-TF-DEFECTO  (WKS-TF-IX))
052100     COMPUTE WKS-TF-NUEVO (WKS-TF-IX) ROUNDED =
052200        WKS-TF-ANTERIOR (WKS-TF-IX) +
052300        (0.15 * (WKS-TF-MEZCLA (WKS-TF-IX) -
052400                 WKS-TF-ANTERIOR (WKS-TF-IX)))
052500     IF WKS-TF-NUEVO (WKS-TF-IX) < 0.02
052600        MOVE 0.02 TO WKS-TF-NUEVO (WKS-TF-IX)
052700     END-IF.
052800 CALCULA-NUEVO-PESO-E. EXIT.
052900
053000 SUMA-PESO-NUEVO SECTION.
053100     ADD WKS-TF-NUEVO (WKS-TF-IX) TO WKS-SUMA-PESOS-NUEVOS.
053200 SUMA-PESO-NUEVO-E. EXIT.
053300
053400 NORMALIZA-PESO SECTION.
053500     IF WKS-SUMA-PESOS-NUEVOS > 0
053600        COMPUTE WKS-TF-NUEVO (WKS-TF-IX) ROUNDED =
053700           WKS-TF-NUEVO (WKS-TF-IX) / WKS-SUMA-PESOS-NUEVOS
053800     END-IF.
053900 NORMALIZA-PESO-E. EXIT.
054000
054100******************************************************************
054200*  GRABA EL PESO NUEVO EN EQLRNS Y EMITE LA LINEA DE LECCION      *
054300*  CUANDO EL CAMBIO RESPECTO DEL PESO ANTERIOR SUPERA EL 5%.      *
054400******************************************************************
054500 GRABA-PESO-Y-LECCION SECTION.
054600     IF WKS-TF-ANTERIOR (WKS-TF-IX) > 0
054700        IF (WKS-TF-NUEVO (WKS-TF-IX) - WKS-TF-ANTERIOR (WKS-TF-IX) >
054800            0.05 * WKS-TF-ANTERIOR (WKS-TF-IX))
054900           OR
055000           (WKS-TF-ANTERIOR (WKS-TF-IX) - WKS-TF-NUEVO (WKS-TF-IX) >
055100            0.05 * WKS-TF-ANTERIOR (WKS-TF-IX))
055200           PERFORM EMITE-LECCION
055300        END-IF
055400     END-IF
055500     MOVE WKS-TF-NUEVO (WKS-TF-IX) TO LRN-FAC-PESO    (WKS-TF-IX)
055600     MOVE WKS-TF-NUEVO (WKS-TF-IX) TO WKS-TF-ANTERIOR (WKS-TF-IX).
055700 GRABA-PESO-Y-LECCION-E. EXIT.
055800
055900 EMITE-LECCION SECTION.
056000     MOVE WKS-TF-NUEVO (WKS-TF-IX) TO WKS-MASK-PESO
056100     IF WKS-TF-NUEVO (WKS-TF-IX) > WKS-TF-ANTERIOR (WKS-TF-IX)
056200        DISPLAY 'LECCION - FACTOR ' LRN-FAC-NOMBRE (WKS-TF-IX)
056300           ' SUBE A ' WKS-MASK-PESO ' ACCURACY '
056400           WKS-TF-ACCURACY (WKS-TF-IX) ' ANTES '
056500           WKS-TF-ANTERIOR (WKS-TF-IX)
056600     ELSE
056700        DISPLAY 'LECCION - FACTOR ' LRN-FAC-NOMBRE (WKS-TF-IX)
056800           ' BAJA A ' WKS-MASK-PESO ' ACCURACY '
056900           WKS-TF-ACCURACY (WKS-TF-IX) ' ANTES '
057000           WKS-TF-ANTERIOR (WKS-TF-IX)
057100     END-IF.
057200 EMITE-LECCION-E. EXIT.
057300
057400 ACTUALIZA-PESOS-EN-TABLA SECTION.
057500     IF LRN-FAC-PESO (WKS-TF-IX) = 0
057600        MOVE WKS-TF-DEFECTO (WKS-TF-IX) TO LRN-FAC-PESO (WKS-TF-IX)
057700     END-IF.
057800 ACTUALIZA-PESOS-EN-TABLA-E. EXIT.
057900
058000 ESCRIBE-LEARN-STATE SECTION.
058100     OPEN OUTPUT EQLRNS
058200     WRITE LRN-REGISTRO-APRENDIZAJE
058300     CLOSE EQLRNS.
058400 ESCRIBE-LEARN-STATE-E. EXIT.
058500
058600******************************************************************
058700*   PESOS VIGENTES, SALIDA PARA QUE EQAN1B01 LOS USE EN LA       *
058800*   PROXIMA CORRIDA DE ANALISIS. LA REDEFINICION EN TABLA DE     *
058900*   EQWGHT PERMITE RECORRER LOS 9 FACTORES CON UN SOLO INDICE.   *
059000******************************************************************
059100 ESCRIBE-WEIGHTS-FILE SECTION.
059200     OPEN OUTPUT EQWGHT
059300     PERFORM COPIA-PESO-A-WGT
059400        VARYING WGT-IX FROM 1 BY 1 UNTIL WGT-IX > 9
059500     WRITE WGT-REGISTRO-PESOS
059600     CLOSE EQWGHT.
059700 ESCRIBE-WEIGHTS-FILE-E. EXIT.
059800
059900 COPIA-PESO-A-WGT SECTION.
060000     MOVE LRN-FAC-PESO (WGT-IX) TO WGT-PESO-FACTOR (WGT-IX).
060100 COPIA-PESO-A-WGT-E. EXIT.
060200
060300******************************************************************
060400*                 RESUMEN FINAL DEL APRENDIZAJE                 *
060500******************************************************************
060600 ESTADISTICAS SECTION.
060700     DISPLAY '***********************************************'
060800     DISPLAY '* EQLR1B01 - RESUMEN DEL CICLO DE APRENDIZAJE  *'
060900     DISPLAY '***********************************************'
061000     MOVE LRN-TOTAL-EVALUADAS TO WKS-MASK-CONTADOR
061100     DISPLAY 'TOTAL EVALUADAS ACUMULADAS : ' WKS-MASK-CONTADOR
061200     PERFORM SUMA-TALLY-ACCION
061300        VARYING LRN-ACC-IX FROM 1 BY 1 UNTIL LRN-ACC-IX > 5
061400     IF WKS-TOT-EVALUADAS-GLOBAL > 0
061500        COMPUTE WKS-OVERALL-ACCURACY ROUNDED =
061600           (WKS-TOT-ACIERTOS / WKS-TOT-EVALUADAS-GLOBAL) * 100
061700     ELSE
061800        MOVE 0 TO WKS-OVERALL-ACCURACY
061900     END-IF
062000     DISPLAY 'ACCURACY GLOBAL %          : ' WKS-OVERALL-ACCURACY
062100     PERFORM MUESTRA-ACCION
062200        VARYING LRN-ACC-IX FROM 1 BY 1 UNTIL LRN-ACC-IX > 5
062300     PERFORM MUESTRA-BANDA
062400        VARYING LRN-BKT-IX FROM 1 BY 1 UNTIL LRN-BKT-IX > 4
062500     PERFORM MUESTRA-PESO
062600        VARYING WKS-TF-IX FROM 1 BY 1 UNTIL WKS-TF-IX > 9
062700     PERFORM RANQUEA-FACTORES
062800     DISPLAY '***********************************************'.
062900 ESTADISTICAS-E. EXIT.
063000
063100******************************************************************
063200*  REFRESCA LA ACCURACY DE CADA FACTOR (AUNQUE ESTA CORRIDA NO   *
063300*  SEA MULTIPLO DE DIEZ) Y LA MUESTRA ORDENADA DE MAYOR A MENOR. *
063400******************************************************************
063500 RANQUEA-FACTORES SECTION.
063600     MOVE 0 TO WKS-SUMA-ACCURACY
063700     PERFORM CALCULA-ACCURACY-FACTOR
063800        VARYING WKS-TF-IX FROM 1 BY 1 UNTIL WKS-TF-IX > 9
063900     PERFORM INICIA-RANGO
064000        VARYING WKS-RANGO-IX FROM 1 BY 1 UNTIL WKS-RANGO-IX > 9
064100     PERFORM PASADA-RANGO
064200        VARYING WKS-RANGO-IX FROM 1 BY 1 UNTIL WKS-RANGO-IX > 8
064300     DISPLAY '-- FACTOR RANKING (ACCURACY DESCENDENTE) --'
064400     PERFORM MUESTRA-RANGO
064500        VARYING WKS-RANGO-IX FROM 1 BY 1 UNTIL WKS-RANGO-IX > 9.
064600 RANQUEA-FACTORES-E. EXIT.
064700
064800 INICIA-RANGO SECTION.
064900     MOVE WKS-RANGO-IX TO WKS-RANGO-FILA (WKS-RANGO-IX).
065000 INICIA-RANGO-E. EXIT.
065100
065200 PASADA-RANGO SECTION.
065300     PERFORM COMPARA-RANGO
065400        VARYING WKS-RANGO-J FROM 1 BY 1 UNTIL
065500                WKS-RANGO-J > (9 - WKS-RANGO-IX).
065600 PASADA-RANGO-E. EXIT.
065700
065800 COMPARA-RANGO SECTION.
065900     IF WKS-TF-ACCURACY (WKS-RANGO-FILA (WKS-RANGO-J)) <
066000        WKS-TF-ACCURACY (WKS-RANGO-FILA (WKS-RANGO-J + 1))
066100        MOVE WKS-RANGO-FILA (WKS-RANGO-J)     TO WKS-RANGO-TEMP
066200        MOVE WKS-RANGO-FILA (WKS-RANGO-J + 1) TO
066300             WKS-RANGO-FILA (WKS-RANGO-J)
066400        MOVE WKS-RANGO-TEMP TO WKS-RANGO-FILA (WKS-RANGO-J + 1)
066500     END-IF.
066600 COMPARA-RANGO-E. EXIT.
066700
066800 MUESTRA-RANGO SECTION.
066900     DISPLAY '   ' WKS-RANGO-IX ') '
067000             LRN-FAC-NOMBRE (WKS-RANGO-FILA (WKS-RANGO-IX))
067100             ' ACCURACY=' WKS-TF-ACCURACY
067200                           (WKS-RANGO-FILA (WKS-RANGO-IX)).
067300 MUESTRA-RANGO-E. EXIT.
067400
067500 SUMA-TALLY-ACCION SECTION.
067600     ADD LRN-ACC-CORRECTAS (LRN-ACC-IX) TO WKS-TOT-ACIERTOS
067700     ADD LRN-ACC-TOTAL     (LRN-ACC-IX) TO WKS-TOT-EVALUADAS-GLOBAL.
067800 SUMA-TALLY-ACCION-E. EXIT.
067900
068000 MUESTRA-ACCION SECTION.
068100     IF LRN-ACC-TOTAL (LRN-ACC-IX) > 0
068200        COMPUTE WKS-CALIBRACION ROUNDED =
068300           (LRN-ACC-CORRECTAS (LRN-ACC-IX) /
068400            LRN-ACC-TOTAL     (LRN-ACC-IX)) * 100
068500     ELSE
068600        MOVE 0 TO WKS-CALIBRACION
068700     END-IF
068800     DISPLAY 'ACCION ' LRN-ACC-NOMBRE (LRN-ACC-IX)
068900             ' ACIERTOS=' LRN-ACC-CORRECTAS (LRN-ACC-IX)
069000             ' TOTAL='    LRN-ACC-TOTAL     (LRN-ACC-IX)
069100             ' ACCURACY%=' WKS-CALIBRACION.
069200 MUESTRA-ACCION-E. EXIT.
069300
069400 MUESTRA-BANDA SECTION.
069500     IF LRN-BKT-PREDICHAS (LRN-BKT-IX) > 0
069600        COMPUTE WKS-CALIBRACION ROUNDED =
069700           (LRN-BKT-CORRECTAS (LRN-BKT-IX) /
069800            LRN-BKT-PREDICHAS (LRN-BKT-IX)) * 100
069900     ELSE
070000        MOVE 0 TO WKS-CALIBRACION
070100     END-IF
070200     DISPLAY 'BANDA ' LRN-BKT-NOMBRE (LRN-BKT-IX)
070300             ' PREDICHAS=' LRN-BKT-PREDICHAS (LRN-BKT-IX)
070400             ' CALIBRACION%=' WKS-CALIBRACION.
070500 MUESTRA-BANDA-E. EXIT.
070600
070700 MUESTRA-PESO SECTION.
070800     MOVE LRN-FAC-PESO (WKS-TF-IX) TO WKS-MASK-PESO
070900     DISPLAY 'FACTOR ' LRN-FAC-NOMBRE (WKS-TF-IX)
071000             ' PESO=' WKS-MASK-PESO
071100             ' ACCURACY=' WKS-TF-ACCURACY (WKS-TF-IX).
071200 MUESTRA-PESO-E. EXIT.
